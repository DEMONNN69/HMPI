000100******************************************************************
000200* GWMETAL  --  METAL CONCENTRATION WORK RECORD (MG/L)             *
000300*                                                                *
000400*        NINE METALS IN THE ORDER THE WHO/BIS PERMISSIBLE-       *
000500*        STANDARDS TABLE IS LOADED IN GWHPICLC.  GWPREP FILLS    *
000600*        THIS RECORD FROM ONE GW-SAMPLE-REC (UNIT CONVERSION,    *
000700*        ABSENT-AS-ZERO); GWHPICLC READS IT TO COMPUTE HPI/HEI/  *
000800*        CD/MI.  PASSED BY REFERENCE ON EVERY CALL - NEVER       *
000900*        WRITTEN TO A FILE OF ITS OWN.                           *
001000******************************************************************
001100* CHANGE LOG
001200*   REQ#     DATE     BY   DESCRIPTION
001300*   -----  --------  ---   --------------------------------------
001400*   WQ-058  06/22/98  DLM  ORIGINAL - CARRIED FE/AS/U ONLY
001500*   WQ-081  04/09/02  RPS  WIDENED TO ALL 9 CALCULATOR METALS
001600*   WQ-081  04/11/02  RPS  GROUPED CONCENTRATIONS, ADDED TABLE
001700*                          REDEFINE - GWHPICLC SUBSCRIPTS AGAINST
001800*                          THE SAME 9-ROW ORDER AS THE STANDARDS
001900*                          TABLE (ARSENIC..URANIUM)
002000******************************************************************
002050*   WQ-137  02/09/17  DLM  COMMENT PASS ONLY - FIELD-BY-FIELD
002060*                          REMARKS ADDED AFTER THE GWC-FAILED-
002070*                          STATUS REVIEW ON GWCALC TURNED UP HOW
002080*                          THIN THE COMMENTS WERE IN THIS MEMBER
002090******************************************************************
002100 01  GW-METAL-REC.
002150*    NINE CONCENTRATIONS IN THE SAME ORDER GWHPICLC LOADS ITS
002160*    STANDARDS TABLE - MG-SAMPLE ONLY EVER SUPPLIES ARSENIC, IRON
002170*    AND URANIUM (THE THREE FIELDS GWS-AS-PPB, GWS-FE-PPM AND
002180*    GWS-U-PPB ON THE MASTER RECORD); THE OTHER SIX SLOTS EXIST
002190*    SO A FUTURE LAB FEED CARRYING LEAD, CADMIUM, CHROMIUM,
002200*    MERCURY, ZINC OR COPPER CAN BE ADDED WITHOUT A LAYOUT CHANGE.
002210*    A METAL THIS SUITE DOES NOT COLLECT IS LEFT AT ZERO AND ITS
002220*    PARTICIPATE SWITCH BELOW IS TURNED OFF BY GWPREP.
002250     05  GWM-CONCENTRATIONS.
002300         10  GWM-ARSENIC         PIC S9(4)V9(6).
002400         10  GWM-LEAD            PIC S9(4)V9(6).
002500         10  GWM-CADMIUM         PIC S9(4)V9(6).
002600         10  GWM-CHROMIUM        PIC S9(4)V9(6).
002700         10  GWM-MERCURY         PIC S9(4)V9(6).
002750*    IRON IS EXPRESSED PPM ON THE MASTER RECORD BUT CONVERTED TO
002760*    MG/L HERE BY GWPREP BEFORE THIS RECORD EVER REACHES
002770*    GWHPICLC - THE TWO UNITS ARE NUMERICALLY EQUIVALENT FOR
002780*    DILUTE AQUEOUS SOLUTIONS, SO THE CONVERSION IS A FIELD MOVE,
002790*    NOT AN ARITHMETIC SCALE.
002800         10  GWM-IRON            PIC S9(4)V9(6).
002900         10  GWM-ZINC            PIC S9(4)V9(6).
003000         10  GWM-COPPER          PIC S9(4)V9(6).
003050*    ARSENIC AND URANIUM ARRIVE PPB ON THE MASTER RECORD AND ARE
003060*    DIVIDED BY 1000 DURING THE SAME GWPREP MOVE TO LAND HERE IN
003070*    MG/L, THE COMMON UNIT GWHPICLC'S STANDARDS TABLE EXPECTS.
003100         10  GWM-URANIUM         PIC S9(4)V9(6).
003150*    TABLE VIEW OF THE SAME NINE CONCENTRATIONS - GWHPICLC WALKS
003160*    THIS SUBSCRIPTED FORM AGAINST ITS OWN STANDARDS TABLE ROW
003170*    FOR ROW RATHER THAN NAMING EACH METAL INDIVIDUALLY.
003200     05  GWM-CONCENTRATION-TBL REDEFINES GWM-CONCENTRATIONS.      WQ-081
003300         10  GWM-CONCENTRATION  PIC S9(4)V9(6) OCCURS 9 TIMES.    WQ-081
003350*    ONE SWITCH PER METAL - "Y" MEANS THIS SAMPLE ACTUALLY
003360*    CARRIED A MEASURED VALUE FOR THAT METAL AND IT SHOULD COUNT
003370*    TOWARD GWX-METALS-USED ON THE INDEX RECORD; A METAL NEVER
003380*    COLLECTED BY THIS SUITE (LEAD, CADMIUM, CHROMIUM, MERCURY,
003390*    ZINC, COPPER) IS SWITCHED OFF BY GWPREP BEFORE GWHPICLC EVER
003400*    SEES THIS RECORD.
003410     05  GWM-PARTICIPATE-SW.
003500         10  GWM-ARSENIC-SW      PIC X(1) VALUE "Y".
003600         10  GWM-LEAD-SW         PIC X(1) VALUE "Y".
003700         10  GWM-CADMIUM-SW      PIC X(1) VALUE "Y".
003800         10  GWM-CHROMIUM-SW     PIC X(1) VALUE "Y".
003900         10  GWM-MERCURY-SW      PIC X(1) VALUE "Y".
004000         10  GWM-IRON-SW         PIC X(1) VALUE "Y".
004100         10  GWM-ZINC-SW         PIC X(1) VALUE "Y".
004200         10  GWM-COPPER-SW       PIC X(1) VALUE "Y".
004300         10  GWM-URANIUM-SW      PIC X(1) VALUE "Y".
004350*    TABLE VIEW OF THE SAME NINE SWITCHES, SUBSCRIPTED IN STEP
004360*    WITH GWM-CONCENTRATION-TBL ABOVE.
004400     05  GWM-PARTICIPATE-TBL REDEFINES GWM-PARTICIPATE-SW
004500                             PIC X(1) OCCURS 9 TIMES.
004600         88  GWM-METAL-PARTICIPATES  VALUE "Y".
004700     05  FILLER                  PIC X(10).

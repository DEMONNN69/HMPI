000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GWHPICLC.
000400 AUTHOR. R. P. SUBRAMANIAM.
000500 INSTALLATION. WATER QUALITY DATA CENTER.
000600 DATE-WRITTEN. 09/14/94.
000700 DATE-COMPILED. 09/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          CALLED BY GWCALC FOR EVERY SAMPLE ON MASTER-SAMPLES.
001400*          CARRIES THE WHO/BIS PERMISSIBLE-STANDARDS TABLE FOR THE
001500*          NINE INDEX METALS AND, GIVEN ONE GWM-METAL-REC, WORKS
001600*          OUT THE FOUR POLLUTION INDEXES USED BY THIS SHOP -
001700*
001800*             HPI - HEAVY METAL POLLUTION INDEX
001900*             HEI - HEAVY METAL EVALUATION INDEX
002000*             CD  - DEGREE OF CONTAMINATION
002100*             MI  - METAL INDEX (SAME ARITHMETIC AS HEI, KEPT AS A
002200*                   SEPARATE FIELD BECAUSE THE STATE FORMS ASK FOR
002300*                   IT UNDER ITS OWN NAME)
002400*
002500*          RETURNS THE QUALITY CATEGORY AND THE METALS-USED COUNT
002600*          (HOW MANY OF THE NINE CAME BACK NON-ZERO FROM GWPREP)
002700*          IN THE SAME GW-INDEX-REC THE CALLER WILL WRITE TO THE
002800*          COMPUTED-INDEX FILE.  THIS PROGRAM NEVER TOUCHES THE
002900*          SAMPLE-ID/LOCATION/COORDINATE FIELDS OF THAT RECORD -
003000*          THOSE ARE THE CALLER'S RESPONSIBILITY.
003100*
003200******************************************************************
003300* CHANGE LOG
003400*   REQ#     DATE     BY   DESCRIPTION
003500*   -----  --------  ---   --------------------------------------
003600*   WQ-081  04/11/02  RPS  ORIGINAL PROGRAM (SPLIT OUT OF GWCALC)
003700*   WQ-090  11/12/04  RPS  ADDED METALS-USED COUNT FOR THE ANNUAL
003800*                          REPORT TO THE STATE BOARD
003900*   WQ-102  09/04/07  TGD  DEGREE OF CONTAMINATION (CD) ADDED -
004000*                          BOARD WANTED IT ALONGSIDE HPI/HEI/MI
004100*   WQ-114  06/03/11  TGD  GUARD AGAINST A ZERO WEIGHT DENOMINATOR
004200*                          WHEN NO METALS PARTICIPATE
004250*   WQ-119  02/17/12  TGD  WORK ACCUMULATORS REPACKED COMP-3 PER
004260*                          AUDITOR NOTE ON CPU TIME - THIS PGM
004270*                          RUNS ONCE PER SAMPLE, EVERY SAMPLE
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 INPUT-OUTPUT SECTION.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500 01  GW-STD-TABLE-INIT.
005600*    PERMISSIBLE STANDARDS (SI, MG/L) - SAME ROW ORDER AS
005700*    GWM-CONCENTRATION-TBL IN GWMETAL (ARSENIC THRU URANIUM)
005800     05  FILLER                  PIC S9(4)V9(6) VALUE 0.010000.
005900     05  FILLER                  PIC S9(4)V9(6) VALUE 0.010000.
006000     05  FILLER                  PIC S9(4)V9(6) VALUE 0.003000.
006100     05  FILLER                  PIC S9(4)V9(6) VALUE 0.050000.
006200     05  FILLER                  PIC S9(4)V9(6) VALUE 0.001000.
006300     05  FILLER                  PIC S9(4)V9(6) VALUE 0.300000.
006400     05  FILLER                  PIC S9(4)V9(6) VALUE 3.000000.
006500     05  FILLER                  PIC S9(4)V9(6) VALUE 2.000000.
006600     05  FILLER                  PIC S9(4)V9(6) VALUE 0.030000.
006700 01  GW-STD-TABLE REDEFINES GW-STD-TABLE-INIT.
006800     05  GW-STD-SI               PIC S9(4)V9(6) OCCURS 9 TIMES.
006900
007000 01  CALC-SUBSCRIPTS-AND-COUNTS.
007100     05  GW-STD-SUB               PIC 9(2)  COMP.
007200     05  GW-PARTICIPANT-COUNT     PIC 9(2)  COMP.
007300     05  GW-USED-COUNT            PIC 9(2)  COMP.
007400     05  FILLER                   PIC X(10).
007500
007600 01  CALC-WORK-ACCUMULATORS.
007650*    REPACKED COMP-3 PER WQ-119 - THESE FIRE ONCE PER METAL,
007660*    NINE TIMES PER SAMPLE, ALL DAY LONG ON THE ANNUAL RUN.
007700     05  GW-WORK-WI               PIC S9(4)V9(6)  COMP-3.
007800     05  GW-WORK-QI               PIC S9(7)V9(6)  COMP-3.
007900     05  GW-WORK-CI-OVER-SI       PIC S9(7)V9(6)  COMP-3.
008000     05  GW-SUM-WI                PIC S9(9)V9(6)  COMP-3.
008100     05  GW-SUM-WI-QI             PIC S9(11)V9(6) COMP-3.
008200     05  GW-SUM-CI-SI             PIC S9(9)V9(6)  COMP-3.
008300     05  GW-SUM-CI-SI-LESS-1      PIC S9(9)V9(6)  COMP-3.
008400     05  FILLER                   PIC X(10).
008500
008600 LINKAGE SECTION.
008700 COPY GWMETAL.
008800 COPY GWINDEX.
008900 01  RETURN-CD                    PIC 9(4) COMP.
009000
009100 PROCEDURE DIVISION USING GW-METAL-REC, GW-INDEX-REC, RETURN-CD.
009200
009300 000-MAINLINE.
009400     MOVE ZERO TO GW-SUM-WI GW-SUM-WI-QI GW-SUM-CI-SI
009500                  GW-SUM-CI-SI-LESS-1.
009600     MOVE ZERO TO GW-PARTICIPANT-COUNT GW-USED-COUNT.
009700
009800     PERFORM 100-ACCUMULATE-ONE-METAL THRU 100-EXIT
009900        VARYING GW-STD-SUB FROM 1 BY 1
010000        UNTIL GW-STD-SUB > 9.
010100
010200     PERFORM 200-DERIVE-INDEXES THRU 200-EXIT.
010300     PERFORM 300-CLASSIFY-QUALITY THRU 300-EXIT.
010400
010500     MOVE GW-USED-COUNT TO GWX-METALS-USED.                       WQ-090
010600     MOVE ZERO TO RETURN-CD.
010700     GOBACK.
010800
010900 100-ACCUMULATE-ONE-METAL.
011000     IF NOT GWM-METAL-PARTICIPATES (GW-STD-SUB)
011100         GO TO 100-COUNT-IF-USED.
011200
011300     ADD 1 TO GW-PARTICIPANT-COUNT.
011400     COMPUTE GW-WORK-WI =
011500             1 / GW-STD-SI (GW-STD-SUB).
011600     COMPUTE GW-WORK-CI-OVER-SI =
011700             GWM-CONCENTRATION (GW-STD-SUB) /
011800             GW-STD-SI (GW-STD-SUB).
011900     COMPUTE GW-WORK-QI = GW-WORK-CI-OVER-SI * 100.
012000     ADD GW-WORK-WI TO GW-SUM-WI.
012100     COMPUTE GW-SUM-WI-QI =
012200             GW-SUM-WI-QI + (GW-WORK-WI * GW-WORK-QI).
012300     ADD GW-WORK-CI-OVER-SI TO GW-SUM-CI-SI.
012400     COMPUTE GW-SUM-CI-SI-LESS-1 =
012500             GW-SUM-CI-SI-LESS-1 + (GW-WORK-CI-OVER-SI - 1).
012600
012700 100-COUNT-IF-USED.
012800     IF GWM-CONCENTRATION (GW-STD-SUB) NOT = ZERO
012900         ADD 1 TO GW-USED-COUNT.
013000 100-EXIT.
013100     EXIT.
013200
013300 200-DERIVE-INDEXES.
013400     IF GW-PARTICIPANT-COUNT = ZERO                               WQ-114
013500         MOVE ZERO TO GWX-HPI-VALUE GWX-HEI-VALUE                 WQ-114
013600                      GWX-CD-VALUE  GWX-MI-VALUE                  WQ-114
013700         GO TO 200-EXIT.                                          WQ-114
013800
013900     IF GW-SUM-WI = ZERO
014000         MOVE ZERO TO GWX-HPI-VALUE
014100     ELSE
014200         COMPUTE GWX-HPI-VALUE ROUNDED =
014300                 GW-SUM-WI-QI / GW-SUM-WI.
014400
014500     COMPUTE GWX-HEI-VALUE ROUNDED =
014600             GW-SUM-CI-SI / GW-PARTICIPANT-COUNT.
014700
014800     MOVE GWX-HEI-VALUE TO GWX-MI-VALUE.
014900
015000     COMPUTE GWX-CD-VALUE ROUNDED =                               WQ-102
015100             GW-SUM-CI-SI-LESS-1.                                 WQ-102
015200 200-EXIT.
015300     EXIT.
015400
015500 300-CLASSIFY-QUALITY.
015600     IF GWX-HPI-VALUE < 25
015700         MOVE "EXCELLENT" TO GWX-QUALITY-CATEGORY
015800         GO TO 300-EXIT.
015900     IF GWX-HPI-VALUE < 50
016000         MOVE "GOOD"      TO GWX-QUALITY-CATEGORY
016100         GO TO 300-EXIT.
016200     IF GWX-HPI-VALUE < 100
016300         MOVE "MODERATE"  TO GWX-QUALITY-CATEGORY
016400         GO TO 300-EXIT.
016500     MOVE "POOR"          TO GWX-QUALITY-CATEGORY.
016600 300-EXIT.
016700     EXIT.

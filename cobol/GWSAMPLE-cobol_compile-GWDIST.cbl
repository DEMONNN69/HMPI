000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GWDIST.
000400 AUTHOR. T. G. DEVASIA.
000500 INSTALLATION. WATER QUALITY DATA CENTER.
000600 DATE-WRITTEN. 11/03/95.
000700 DATE-COMPILED. 11/03/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          QUALITY-DISTRIBUTION / MAP-STATISTICS REPORT.  READS
001400*          THE COMPUTED-INDEX FILE BUILT BY GWCALC AND CLASSIFIES
001500*          EVERY SAMPLE INTO ONE OF FIVE MAP BANDS BASED ON ITS
001600*          HPI VALUE - THIS IS THE SCALE THE STATE BOARD'S MAP
001700*          RENDERER USES, WHICH IS A DIFFERENT CUT THAN THE
001800*          FOUR-CATEGORY SCALE GWHPICLC STORES ON THE RECORD
001900*          ITSELF (SEE GWINDEX REMARKS).  PRINTS TOTAL SAMPLES,
002000*          THE RUN AVERAGE HPI, AND A COUNT FOR EACH BAND.
002100*
002200*          THIS PROGRAM NEVER WRITES BACK TO COMPUTED-INDEX - IT
002300*          IS A STRAIGHT READ-AND-REPORT STEP, LIKE GWHOTSPT AND
002400*          GWSUMM.  IT CAN BE RE-RUN AS OFTEN AS OPERATIONS LIKES
002500*          WITHOUT ANY RISK OF DOUBLE-COUNTING OR CORRUPTING THE
002600*          INDEX FILE.
002650*
002660*          THE FIVE MAP BANDS (EXCELLENT/GOOD/POOR/VERY_POOR/
002670*          UNSUITABLE) ARE A CARTOGRAPHY CONVENTION, NOT A
002680*          REGULATORY ONE - THE MAP RENDERER NEEDS FIVE COLOR
002690*          STOPS TO SHADE THE DISTRICT MAP, WHILE GWHPICLC'S OWN
002700*          FOUR-CATEGORY SCALE (LOW/MEDIUM/HIGH/VERY_HIGH) IS
002710*          WHAT THE STATE BOARD'S ENFORCEMENT RULES ACTUALLY CITE.
002720*          THE TWO SCALES USE DIFFERENT BREAKPOINTS ON PURPOSE -
002730*          DO NOT ASSUME THEY LINE UP ROW FOR ROW.
002740*
002750*          THIS STEP READS COMPUTED-INDEX ONCE, TOP TO BOTTOM, IN
002760*          WHATEVER ORDER GWCALC WROTE IT - THERE IS NO SORT STEP
002770*          AHEAD OF IT AND NONE IS NEEDED, SINCE EVERY BAND COUNT
002780*          IS A SIMPLE ACCUMULATOR THAT DOES NOT CARE WHAT ORDER
002790*          THE SAMPLES ARRIVE IN.
002800******************************************************************
002900* CHANGE LOG
003000*   REQ#     DATE     BY   DESCRIPTION
003100*   -----  --------  ---   --------------------------------------
003200*   WQ-085  03/02/07  TGD  ORIGINAL PROGRAM
003300*   WQ-102  09/10/07  TGD  FIVE-BAND MAP SCALE SPLIT OUT FROM THE
003400*                          FOUR-CATEGORY CALCULATOR SCALE PER
003500*                          STATE BOARD MAPPING SPEC REV. 3
003600*   WQ-123  09/04/12  TGD  FILE-STATUS CHECKS ON COMPUTED-INDEX
003700*                          AND DIST-REPORT NOW ABEND THE STEP ON
003800*                          A BAD STATUS CODE - AUDITOR FINDING,
003900*                          SAME PATTERN DALYEDIT USES OVER IN THE
004000*                          HOSPITAL SUITE
004100*   WQ-127  10/15/12  DLM  MORE-INDEX-SW RECODED 77-LEVEL - A
004200*                          SWITCH THIS SMALL DOES NOT NEED A GROUP
004300*                          AROUND IT, PER SHOP STANDARD
004400*   WQ-131  04/02/14  RPS  Y2K+ FOLLOW-UP AUDIT - CONFIRMED THIS
004500*                          PROGRAM CARRIES NO 2-DIGIT DATE FIELDS
004600*                          OF ITS OWN (IT PRINTS COUNTS ONLY, NOT
004700*                          DATES)
004800*   WQ-136  07/11/16  SNK  END-OF-JOB CONSOLE WORDING STANDARDIZED
004900*                          ACROSS THE WHOLE SUITE PER OPS REQUEST
004950*   WQ-137  02/09/17  DLM  COMMENT PASS ONLY - NO LOGIC CHANGED.
004960*                          ADDED PARAGRAPH-LEVEL REMARKS AFTER THE
004970*                          GWC-FAILED-STATUS REVIEW ON GWCALC
004980*                          TURNED UP HOW THIN THE COMMENTS WERE ON
004990*                          THE REPORT STEPS
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005650*    THIS STEP PRINTS ONLY A HANDFUL OF SUMMARY LINES, NOT A
005660*    PAGED REPORT, SO NO C01/TOP-OF-FORM IS DECLARED HERE - THE
005670*    OTHER STEPS IN THE SUITE THAT PAGE (GWHOTSPT, GWSUMM) DO
005680*    CARRY ONE.
005700     C01 IS NEXT-PAGE.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SYSOUT
006200         ASSIGN TO UT-S-SYSOUT
006300         ORGANIZATION IS SEQUENTIAL.
006400
006500     SELECT COMPUTED-INDEX
006600         ASSIGN TO UT-S-GWINDEX
006700         ORGANIZATION IS SEQUENTIAL
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS XFCODE.
007000
007100     SELECT DIST-REPORT
007200         ASSIGN TO UT-S-GWDISTR
007300         ORGANIZATION IS SEQUENTIAL
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS RFCODE.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  SYSOUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 132 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SYSOUT-REC.
008500 01  SYSOUT-REC.
008550*    THE ONLY THING EVER WRITTEN HERE IS THE ABEND DIAGNOSTIC
008560*    FROM GW-ABEND-REC (COPY GWABEND) - THIS STEP HAS NO OTHER
008570*    USE FOR ITS OWN SYSOUT.
008600     05  SYSOUT-REC-DATA            PIC X(128).
008700     05  FILLER                     PIC X(4).
008800
008900****** COMPUTED-INDEX IS READ-ONLY IN THIS STEP - GWCALC OWNS THE
009000****** WRITE SIDE.  THIS STEP NEVER RE-DOES ANY HPI ARITHMETIC,
009100****** IT ONLY BANDS A VALUE THAT IS ALREADY ON THE RECORD.
009200 FD  COMPUTED-INDEX
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 202 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS COMPUTED-INDEX-REC-DATA.
009800 01  COMPUTED-INDEX-REC-DATA.
009850*    ONE FULL GW-INDEX-REC IMAGE (COPY GWINDEX BELOW) - READ
009860*    WHOLESALE INTO WORKING-STORAGE BY 900-READ-INDEX.
009900     05  COMPUTED-INDEX-REC-IMAGE   PIC X(198).
010000     05  FILLER                     PIC X(4).
010100
010200****** PRINT FILE FOR THE STATE BOARD DISTRIBUTION REPORT - A
010250****** HEADING LINE, A TOTAL LINE, AN AVERAGE LINE, THEN ONE
010270****** DETAIL LINE PER MAP BAND (SEE 999-CLEANUP/250-PRINT-ONE-
010280****** BAND BELOW).
010300 FD  DIST-REPORT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 132 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS DIST-REPORT-REC.
010900 01  DIST-REPORT-REC.
010950*    WHICHEVER OF THE FOUR PRINT-LINE LAYOUTS BELOW (HEADING,
010960*    TOTAL, AVERAGE, BAND) IS CURRENTLY BEING WRITTEN OUT.
011000     05  DIST-REPORT-REC-DATA       PIC X(128).
011100     05  FILLER                     PIC X(4).
011200
011300 WORKING-STORAGE SECTION.
011400
011500****** FILE-STATUS CODES FOR THE TWO QSAM FILES THIS STEP OWNS.
011600****** INDEX-READ-OK IS TESTED AFTER EVERY COMPUTED-INDEX READ
011700****** THAT IS NOT AN AT-END; REPORT-WRITE-OK IS TESTED AFTER
011800****** EVERY DIST-REPORT WRITE - SEE WQ-123.
011900 01  FILE-STATUS-CODES.
011950*    COMPUTED-INDEX READ STATUS.
012000     05  XFCODE                  PIC X(2).
012100         88  INDEX-READ-OK       VALUE SPACES.                    WQ-123
012150*        NORMAL END-OF-FILE CODE, TESTED SEPARATELY FROM A
012160*        GENUINE READ ERROR IN 900-READ-INDEX BELOW.
012200         88  NO-MORE-INDEX       VALUE "10".
012250*    DIST-REPORT WRITE STATUS - ONE CODE COVERS ALL FOUR
012260*    PRINT-LINE LAYOUTS SINCE THEY ALL SHARE DIST-REPORT-REC.
012300     05  RFCODE                  PIC X(2).
012400         88  REPORT-WRITE-OK     VALUE SPACES.
012500     05  FILLER                  PIC X(10).
012600
012700** QSAM FILE
012800 COPY GWINDEX.
012900
013000******************************************************************
013100* GW-BAND-TABLE (WQ-102) - THE FIVE MAP-STATISTICS BANDS THE
013200* STATE BOARD'S MAP RENDERER USES, LOW BOUND ASCENDING.  LOADED
013300* AS A VALUE TABLE SINCE IT NEVER CHANGES DURING A RUN - THERE IS
013400* NO PARM CARD OR CONTROL FILE FOR IT.  IF THE BOARD EVER REVISES
013500* THE MAPPING SPEC AGAIN, THIS TABLE (AND ONLY THIS TABLE) NEEDS
013550* TO CHANGE.  THE REDEFINES BELOW IS THE STANDARD SHOP IDIOM FOR
013560* LOADING A SMALL FIXED TABLE AT COMPILE TIME WITHOUT AN OCCURS
013570* ... VALUE, WHICH THIS COMPILER DOES NOT SUPPORT FOR GROUP ITEMS.
013600******************************************************************
013700 01  GW-BAND-TABLE-INIT.                                          WQ-102
013800*    MAP-STATISTICS BANDS, LOW-END-INCLUSIVE (SEE REMARKS) - NAME WQ-102
013900*    THEN LOW-HPI-BOUND, IN ASCENDING ORDER                       WQ-102
013950*        BAND 1 - HPI 0 THROUGH 24.99, THE CLEANEST WATER ON THE
013960*        SCALE.
014000     05  FILLER                  PIC X(10) VALUE "EXCELLENT ".
014100     05  FILLER                  PIC S9(5)V9(2) VALUE 0.
014150*        BAND 2 - HPI 25 THROUGH 49.99.
014200     05  FILLER                  PIC X(10) VALUE "GOOD      ".
014300     05  FILLER                  PIC S9(5)V9(2) VALUE 25.
014350*        BAND 3 - HPI 50 THROUGH 74.99.
014400     05  FILLER                  PIC X(10) VALUE "POOR      ".
014500     05  FILLER                  PIC S9(5)V9(2) VALUE 50.
014550*        BAND 4 - HPI 75 THROUGH 99.99.
014600     05  FILLER                  PIC X(10) VALUE "VERY_POOR ".
014700     05  FILLER                  PIC S9(5)V9(2) VALUE 75.
014750*        BAND 5 - HPI 100 AND ABOVE, THE WORST WATER ON THE SCALE.
014800     05  FILLER                  PIC X(10) VALUE "UNSUITABLE".
014900     05  FILLER                  PIC S9(5)V9(2) VALUE 100.
015000 01  GW-BAND-TABLE REDEFINES GW-BAND-TABLE-INIT.                  WQ-102
015050*    ONE ROW PER MAP BAND, NAME PAIRED WITH ITS LOW BOUND -
015060*    200-CLASSIFY-BAND BELOW WALKS THIS TABLE HIGH TO LOW.
015100     05  GW-BAND-ROW OCCURS 5 TIMES.                              WQ-102
015200         10  GW-BAND-NAME        PIC X(10).                       WQ-102
015300         10  GW-BAND-LOW-BOUND   PIC S9(5)V9(2).                  WQ-102
015400
015500****** ONE RUNNING COUNTER PER BAND, INDEXED THE SAME AS
015600****** GW-BAND-TABLE ABOVE.  COMP-3 SINCE THESE ARE ACCUMULATED
015700****** THROUGH THE WHOLE RUN AND PRINTED, NOT JUST COMPARED.
015800 01  GW-BAND-COUNTS-INIT.
015850*    ZEROED ONCE AT COMPILE TIME - RUNTIME RESET IS UNNECESSARY
015860*    SINCE THIS PROGRAM RUNS ONCE PER JOB STEP AND EXITS.
016000     05  FILLER                  PIC 9(7) COMP-3 VALUE 0.
016100     05  FILLER                  PIC 9(7) COMP-3 VALUE 0.
016200     05  FILLER                  PIC 9(7) COMP-3 VALUE 0.
016300     05  FILLER                  PIC 9(7) COMP-3 VALUE 0.
016400     05  FILLER                  PIC 9(7) COMP-3 VALUE 0.
016450*    SAME FIVE COUNTERS, ADDRESSED BY SUBSCRIPT INSTEAD OF NAME -
016460*    100-MAINLINE ADDS TO GW-BAND-COUNT(GW-BAND-HIT-SUB) EVERY
016470*    PASS.
016500 01  GW-BAND-COUNTS REDEFINES GW-BAND-COUNTS-INIT.
016600     05  GW-BAND-COUNT           PIC 9(7) COMP-3 OCCURS 5 TIMES.
016700
016800****** END-OF-FILE SWITCH FOR COMPUTED-INDEX - THE ONLY LOOP
016900****** CONTROL IN THIS PROGRAM.  RECODED 77-LEVEL PER WQ-127 - A
017000****** SWITCH THIS SMALL DOES NOT NEED A GROUP AROUND IT.
017100 77  MORE-INDEX-SW               PIC X(1) VALUE SPACE.            WQ-127
017200     88  NO-MORE-INDEX-RECS      VALUE "N".                       WQ-127
017300     88  MORE-INDEX-RECS         VALUE " ".                       WQ-127
017400
017500****** REMAINING SCRATCH FIELDS - THE BAND-TABLE SUBSCRIPT USED
017600****** BY 200-CLASSIFY-BAND/250-PRINT-ONE-BAND, AND THE SEPARATE
017700****** SUBSCRIPT THAT REMEMBERS WHICH ROW A SAMPLE ACTUALLY HIT.
017800 01  MISC-WS-FLDS.
017850*    WORKS BACKWARD FROM 5 IN 200-CLASSIFY-BAND, AND FORWARD FROM
017860*    1 IN THE 999-CLEANUP PRINT LOOP - TWO DIFFERENT USES OF THE
017870*    SAME FIELD, NEVER ACTIVE AT THE SAME TIME.
017900     05  GW-BAND-SUB             PIC 9(2) COMP.
017950*    SET ONCE PER SAMPLE BY 200-CLASSIFY-BAND, READ ONCE BY
017960*    100-MAINLINE TO BUMP THE RIGHT COUNTER.
018000     05  GW-BAND-HIT-SUB         PIC 9(2) COMP.
018100     05  FILLER                  PIC X(10).
018200
018300****** RUN TOTALS - RECORDS-READ AND THE SUM/AVERAGE OF EVERY
018400****** SAMPLE'S HPI VALUE, PRINTED ON THE REPORT AND DISPLAYED TO
018500****** THE CONSOLE AT 999-CLEANUP.
018600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018650*    EVERY COMPUTED-INDEX RECORD READ.
018700     05  RECORDS-READ            PIC 9(7) COMP.
018750*    RUNNING TOTAL OF EVERY SAMPLE'S HPI, EXTRA-WIDE SINCE A BUSY
018760*    YEAR CAN ACCUMULATE A LARGE SUM BEFORE THE FINAL DIVIDE.
018800     05  GW-SUM-HPI              PIC S9(9)V9(4) COMP-3.
018850*    GW-SUM-HPI / RECORDS-READ, COMPUTED ONCE AT CLEANUP.
018900     05  GW-AVERAGE-HPI          PIC S9(7)V9(2) COMP-3.
019000     05  FILLER                  PIC X(10).
019100
019150****** REPORT HEADING - PRINTED ONCE AT THE TOP OF EVERY RUN,
019160****** REGARDLESS OF HOW MANY SAMPLES OR BANDS FOLLOW IT.
019200 01  DIST-HEADING-LINE-1.
019300     05  FILLER                  PIC X(35)
019400                         VALUE "GROUND-WATER QUALITY DISTRIBUTION".
019500     05  FILLER                  PIC X(97) VALUE SPACES.
019600
019700****** TOTAL-SAMPLES LINE - EDITED RECORDS-READ WITH COMMA
019750****** INSERTION FOR READABILITY ON THE PRINTED PAGE.
019800 01  DIST-TOTAL-LINE.
019900     05  FILLER                  PIC X(20) VALUE "TOTAL SAMPLES     :".
020000     05  DTL-TOTAL-O             PIC ZZZ,ZZ9.
020100     05  FILLER                  PIC X(105) VALUE SPACES.
020200
020250****** RUN-AVERAGE-HPI LINE - TWO DECIMAL PLACES, SAME PRECISION
020260****** GWCALC ITSELF USES FOR THE HPI VALUE ON EACH RECORD.
020300 01  DIST-AVERAGE-LINE.
020400     05  FILLER                  PIC X(20) VALUE "AVERAGE HPI       :".
020500     05  DAL-AVG-O               PIC ZZZ9.99.
020600     05  FILLER                  PIC X(103) VALUE SPACES.
020700
020750****** ONE OF THESE PRINTS PER BAND (FIVE TOTAL) - NAME AND
020760****** RUNNING COUNT, WRITTEN BY 250-PRINT-ONE-BAND BELOW.
020800 01  DIST-BAND-LINE.
020900     05  FILLER                  PIC X(20) VALUE "BAND".
021000     05  DBL-NAME-O              PIC X(10).
021100     05  FILLER                  PIC X(05) VALUE SPACES.
021200     05  DBL-COUNT-O             PIC ZZZ,ZZ9.
021300     05  FILLER                  PIC X(88) VALUE SPACES.
021400
021500 COPY GWABEND.
021600
021700******************************************************************
021800* PROCEDURE DIVISION
021900*
022000* MAINLINE SHAPE: ONE PASS PER COMPUTED-INDEX RECORD, EACH PASS
022100* CLASSIFYING THE SAMPLE INTO A BAND AND ADDING ITS HPI TO A
022200* RUNNING SUM FOR THE FINAL AVERAGE, THEN CLEANUP PRINTS THE
022300* REPORT.  THIS IS THE SIMPLEST MAINLINE IN THE SUITE - NO EDITS,
022400* NO REJECTS, NO DEDUP - SINCE EVERY RECORD ON COMPUTED-INDEX HAS
022500* ALREADY BEEN THROUGH GWINGEST AND GWCALC.
022600******************************************************************
022700 PROCEDURE DIVISION.
022750*    STEP 1 - OPEN FILES AND PRIME THE READ LOOP.
022800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022850*    STEP 2 - ONE PASS PER COMPUTED-INDEX RECORD.
022900     PERFORM 100-MAINLINE THRU 100-EXIT
023000             UNTIL NO-MORE-INDEX-RECS.
023050*    STEP 3 - PRINT THE REPORT AND CLOSE UP.
023100     PERFORM 999-CLEANUP THRU 999-EXIT.
023200     MOVE ZERO TO RETURN-CODE.
023300     GOBACK.
023400
023500******************************************************************
023600* 000-HOUSEKEEPING - OPENS ALL THREE FILES AND ZEROES THE RUN
023700* TOTALS BEFORE THE FIRST RECORD IS READ.
023800******************************************************************
023900 000-HOUSEKEEPING.
024000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024100     DISPLAY "******** BEGIN JOB GWDIST ********".
024150
024200     OPEN INPUT  COMPUTED-INDEX.
024300     OPEN OUTPUT DIST-REPORT.
024400     OPEN OUTPUT SYSOUT.
024450
024500*    ZERO EVERY RUN COUNTER BEFORE ANY RECORD IS PROCESSED - A
024510*    RE-RUN OF THIS STEP MUST NOT CARRY FORWARD ANY PRIOR TOTAL.
024600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024700     MOVE ZERO TO RECORDS-READ GW-SUM-HPI GW-AVERAGE-HPI.
024750
024800*    PRIME THE MAIN READ LOOP FOR 100-MAINLINE.
024900     MOVE "Y" TO MORE-INDEX-SW.
025000     PERFORM 900-READ-INDEX THRU 900-EXIT.
025100 000-EXIT.
025200     EXIT.
025300
025400******************************************************************
025500* 100-MAINLINE - ONE PASS PER COMPUTED-INDEX RECORD.  BAND THE
025600* SAMPLE, BUMP ITS COUNTER, ADD ITS HPI TO THE RUNNING SUM, READ
025700* THE NEXT RECORD.
025800******************************************************************
025900 100-MAINLINE.
026000     MOVE "100-MAINLINE" TO PARA-NAME.
026050*    COUNT EVERY RECORD SEEN, REGARDLESS OF WHICH BAND IT LANDS
026060*    IN.
026100     ADD 1 TO RECORDS-READ.
026150*    ACCUMULATE FOR THE FINAL RUN-AVERAGE DIVIDE AT 999-CLEANUP.
026200     ADD GWX-HPI-VALUE TO GW-SUM-HPI.
026250
026300*    WORK OUT WHICH OF THE FIVE MAP BANDS THIS SAMPLE'S HPI FALLS
026310*    INTO.
026400     PERFORM 200-CLASSIFY-BAND THRU 200-EXIT.
026450*    GW-BAND-HIT-SUB WAS JUST SET BY 200-CLASSIFY-BAND ABOVE.
026500     ADD 1 TO GW-BAND-COUNT (GW-BAND-HIT-SUB).
026600
026700*    MOVE ON TO THE NEXT COMPUTED-INDEX RECORD.
026800     PERFORM 900-READ-INDEX THRU 900-EXIT.
026900 100-EXIT.
027000     EXIT.
027100
027200******************************************************************
027300* 200-CLASSIFY-BAND - WALKS THE FIVE-ROW BAND TABLE HIGH TO LOW -
027400* THE FIRST ROW WHOSE LOW BOUND THE HPI CLEARS IS THE SAMPLE'S
027500* BAND.  A SAMPLE CANNOT FALL BELOW ROW 1 (LOW BOUND ZERO), SO THE
027600* GW-BAND-SUB < 1 TEST BELOW IS A SAFETY NET, NOT A REAL DATA
027700* PATH, LEFT IN SINCE THE ORIGINAL 2007 VERSION HAD IT.  GO TO
027800* WITHIN THIS PARAGRAPH RANGE IS THE SHOP'S STANDARD WAY OF DOING
027900* A "TEST-THEN-LOOP-OR-EXIT" WITHOUT AN INLINE PERFORM.
028000******************************************************************
028100 200-CLASSIFY-BAND.
028200     MOVE "200-CLASSIFY-BAND" TO PARA-NAME.
028250*    START AT THE HIGHEST BAND AND WORK DOWNWARD - THE FIRST HIT
028260*    IS THE ANSWER.
028300     MOVE 5 TO GW-BAND-SUB.
028400 200-TEST-ROW.
028450*    HPI AT OR ABOVE THIS ROW'S LOW BOUND MEANS THE SAMPLE
028460*    BELONGS TO THIS BAND OR A HIGHER ONE ALREADY RULED OUT.
028500     IF GWX-HPI-VALUE NOT < GW-BAND-LOW-BOUND (GW-BAND-SUB)
028600         MOVE GW-BAND-SUB TO GW-BAND-HIT-SUB
028700         GO TO 200-EXIT.
028750*    NO HIT ON THIS ROW - DROP TO THE NEXT LOWER BAND AND TRY
028760*    AGAIN.
028800     SUBTRACT 1 FROM GW-BAND-SUB.
028900*    SAFETY NET ONLY - GW-BAND-LOW-BOUND(1) IS ZERO SO A HIT ON
028910*    ROW 1 SHOULD ALWAYS FIRE ABOVE BEFORE THIS IS EVER REACHED.
029000     IF GW-BAND-SUB < 1
029100         MOVE 1 TO GW-BAND-HIT-SUB
029200         GO TO 200-EXIT.
029300     GO TO 200-TEST-ROW.
029400 200-EXIT.
029500     EXIT.
029600
029700******************************************************************
029800* 700-CLOSE-FILES - SHARED BY THE NORMAL-END PATH IN 999-CLEANUP
029900* AND THE FORCED-ABEND PATH IN 1000-ABEND-RTN.
030000******************************************************************
030100 700-CLOSE-FILES.
030200     MOVE "700-CLOSE-FILES" TO PARA-NAME.
030300     CLOSE COMPUTED-INDEX, DIST-REPORT, SYSOUT.
030400 700-EXIT.
030500     EXIT.
030600
030700******************************************************************
030800* 900-READ-INDEX - PRIMES AND RE-READS COMPUTED-INDEX.  A GENUINE
030900* READ ERROR (NOT AT-END) ABENDS SINCE THE REMAINING BAND COUNTS
031000* WOULD OTHERWISE BE BUILT ON A PARTIAL RUN (WQ-123).
031100******************************************************************
031200 900-READ-INDEX.
031300     MOVE "900-READ-INDEX" TO PARA-NAME.
031400     READ COMPUTED-INDEX INTO GW-INDEX-REC
031450*        NORMAL END OF THE INDEX FILE - STOP THE GOVERNING
031460*        PERFORM IN THE MAINLINE.
031500         AT END
031600         MOVE "N" TO MORE-INDEX-SW
031700         GO TO 900-EXIT
031800     END-READ.
031850*    A GENUINE READ ERROR - THE BAND COUNTS BUILT SO FAR CANNOT
031860*    BE TRUSTED AS A COMPLETE RUN, SO ABEND RATHER THAN PRINT A
031870*    PARTIAL REPORT AS IF IT WERE FINAL.
031900     IF NOT INDEX-READ-OK                                         WQ-123
032000         MOVE "*** BAD FILE STATUS READING COMPUTED-INDEX" TO      WQ-123
032100              ABEND-REASON                                        WQ-123
032200         MOVE XFCODE TO ACTUAL-VAL                                WQ-123
032300         GO TO 1000-ABEND-RTN.                                    WQ-123
032350*    RECORD READ CLEANLY - COUNT IT AND CONTINUE.
032400 900-EXIT.
032500     EXIT.
032600
032700******************************************************************
032800* 999-CLEANUP - NORMAL END OF RUN.  COMPUTES THE RUN AVERAGE,
032900* PRINTS THE FOUR FIXED LINES (HEADING/TOTAL/AVERAGE) PLUS ONE
033000* DETAIL LINE PER BAND, THEN CLOSES UP.  EVERY WRITE TO
033100* DIST-REPORT IS STATUS-CHECKED THE SAME WAY (WQ-123) SINCE A
033200* SILENT PRINT FAILURE WOULD HAND THE STATE BOARD AN INCOMPLETE
033300* REPORT WITH NO INDICATION ANYTHING WAS MISSING.
033400******************************************************************
033500 999-CLEANUP.
033600     MOVE "999-CLEANUP" TO PARA-NAME.
033650*    GUARD AGAINST A DIVIDE BY ZERO ON AN EMPTY COMPUTED-INDEX -
033660*    NOT EXPECTED IN PRODUCTION BUT CHEAP TO PROTECT AGAINST.
033700     IF RECORDS-READ = ZERO
033800         MOVE ZERO TO GW-AVERAGE-HPI
033900     ELSE
034000         COMPUTE GW-AVERAGE-HPI ROUNDED =
034100                 GW-SUM-HPI / RECORDS-READ.
034150
034200*    HEADING LINE FIRST.
034300     WRITE DIST-REPORT-REC FROM DIST-HEADING-LINE-1.
034400     IF NOT REPORT-WRITE-OK                                       WQ-123
034500         MOVE "*** BAD FILE STATUS WRITING DIST-REPORT" TO         WQ-123
034600              ABEND-REASON                                        WQ-123
034700         MOVE RFCODE TO ACTUAL-VAL                                WQ-123
034800         GO TO 1000-ABEND-RTN.                                    WQ-123
034850
034900*    TOTAL-SAMPLES LINE.
035000     MOVE RECORDS-READ TO DTL-TOTAL-O.
035100     WRITE DIST-REPORT-REC FROM DIST-TOTAL-LINE.
035200     IF NOT REPORT-WRITE-OK                                       WQ-123
035300         MOVE "*** BAD FILE STATUS WRITING DIST-REPORT" TO         WQ-123
035400              ABEND-REASON                                        WQ-123
035500         MOVE RFCODE TO ACTUAL-VAL                                WQ-123
035600         GO TO 1000-ABEND-RTN.                                    WQ-123
035650
035700*    AVERAGE-HPI LINE.
035800     MOVE GW-AVERAGE-HPI TO DAL-AVG-O.
035900     WRITE DIST-REPORT-REC FROM DIST-AVERAGE-LINE.
036000     IF NOT REPORT-WRITE-OK                                       WQ-123
036100         MOVE "*** BAD FILE STATUS WRITING DIST-REPORT" TO         WQ-123
036200              ABEND-REASON                                        WQ-123
036300         MOVE RFCODE TO ACTUAL-VAL                                WQ-123
036400         GO TO 1000-ABEND-RTN.                                    WQ-123
036450
036500*    FIVE DETAIL LINES, ONE PER BAND, LOW TO HIGH.
036600     PERFORM 250-PRINT-ONE-BAND THRU 250-EXIT
036700         VARYING GW-BAND-SUB FROM 1 BY 1
036800         UNTIL GW-BAND-SUB > 5.
036900
037000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
037100
037200     DISPLAY "** INDEX RECORDS READ **" RECORDS-READ.
037300     DISPLAY "*** NORMAL COMPLETION - JOB GWDIST ***".             WQ-136
037400 999-EXIT.
037500     EXIT.
037600
037700******************************************************************
037800* 250-PRINT-ONE-BAND - ONE DETAIL LINE PER MAP BAND, NAME AND
037900* RUNNING COUNT.  A BAD WRITE STATUS HERE ABENDS THE SAME AS THE
038000* THREE FIXED LINES ABOVE (WQ-123).
038100******************************************************************
038200 250-PRINT-ONE-BAND.
038300     MOVE "250-PRINT-ONE-BAND" TO PARA-NAME.
038350*    GW-BAND-SUB IS SUPPLIED BY THE GOVERNING PERFORM VARYING IN
038360*    999-CLEANUP ABOVE.
038400     MOVE GW-BAND-NAME (GW-BAND-SUB)  TO DBL-NAME-O.
038500     MOVE GW-BAND-COUNT (GW-BAND-SUB) TO DBL-COUNT-O.
038600     WRITE DIST-REPORT-REC FROM DIST-BAND-LINE.
038650*    SAME STATUS CHECK AS EVERY OTHER DIST-REPORT WRITE IN THIS
038660*    PROGRAM.
038700     IF NOT REPORT-WRITE-OK                                       WQ-123
038800         MOVE "*** BAD FILE STATUS WRITING DIST-REPORT" TO         WQ-123
038900              ABEND-REASON                                        WQ-123
039000         MOVE RFCODE TO ACTUAL-VAL                                WQ-123
039100         GO TO 1000-ABEND-RTN.                                    WQ-123
039200 250-EXIT.
039300     EXIT.
039400
039500******************************************************************
039600* 1000-ABEND-RTN - COMMON UNRECOVERABLE-ERROR EXIT FOR THIS STEP.
039700* REACHED FROM A FILE-STATUS CHECK ANYWHERE ABOVE (WQ-123).
039750* PARA-NAME AND ABEND-REASON ARE ALREADY SET BY WHOEVER BRANCHED
039760* HERE - THIS ROUTINE ONLY HAS TO GET THE DIAGNOSTIC ONTO PRINT,
039770* CLOSE WHAT IT CAN, AND FORCE A NON-ZERO CONDITION CODE.
039800******************************************************************
039900 1000-ABEND-RTN.
040000     WRITE SYSOUT-REC FROM GW-ABEND-REC.
040100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
040200     DISPLAY "*** ABNORMAL END OF JOB - GWDIST ***" UPON CONSOLE.
040250*    FORCED ARITHMETIC EXCEPTION - THE SHOP'S STANDARD WAY OF
040260*    GUARANTEEING A NON-ZERO CONDITION CODE ON THIS COMPILER.
040300     DIVIDE ZERO INTO 1.

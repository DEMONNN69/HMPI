000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GWHOTSPT.
000400 AUTHOR. T. G. DEVASIA.
000500 INSTALLATION. WATER QUALITY DATA CENTER.
000600 DATE-WRITTEN. 11/03/95.
000700 DATE-COMPILED. 11/03/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          HOTSPOT REPORT.  READS THE COMPUTED-INDEX FILE BUILT
001400*          BY GWCALC, KEEPS ONLY THE SAMPLES WHOSE HPI IS OVER
001500*          100 WITH A VALID COORDINATE PAIR, SORTS THEM HPI
001600*          HIGH-TO-LOW AND PRINTS THE HOTSPOT REPORT THE FIELD
001700*          OFFICES USE TO PRIORITISE RE-TESTING.  ONE LEVEL OF
001800*          DETAIL ONLY - NO CONTROL BREAK, JUST A TRAILING
001900*          RECORD COUNT.
002000*
002100*          THE FILTER RUNS AS THE SORT'S INPUT PROCEDURE SO A
002200*          SAMPLE THAT MISSES THE CUTOFF NEVER OCCUPIES A SLOT ON
002300*          THE SORT WORK FILE - THIS KEEPS THE SORTWK ALLOCATION
002400*          SMALL EVEN THOUGH COMPUTED-INDEX ITSELF CAN RUN TO
002500*          SEVERAL HUNDRED THOUSAND SAMPLES A YEAR.
002550*
002560*          A SAMPLE THAT CLEARS HPI > 100 BUT CARRIES NO
002570*          COORDINATE PAIR IS STILL COUNTED IN RECORDS-READ BUT
002580*          NEVER RELEASED TO THE SORT - THE FIELD OFFICES CANNOT
002590*          DISPATCH SOMEONE TO RE-TEST A LOCATION THEY CANNOT
002600*          FIND ON A MAP, SO THERE IS NO POINT PUTTING IT ON A
002610*          PRIORITY LIST.  GWINGEST REQUIRES LONGITUDE/LATITUDE
002620*          ON EVERY ACCEPTED RECORD, SO IN PRACTICE THIS ONLY
002630*          EXCLUDES SAMPLES THAT PREDATE THAT MANDATORY EDIT.
002640*
002650*          THIS IS THE ONLY PROGRAM IN THE WHOLE SUITE THAT USES
002660*          A SORT VERB - EVERY OTHER STEP EITHER PROCESSES
002670*          COMPUTED-INDEX IN ITS NATURAL WRITE ORDER (GWDIST,
002680*          GWSUMM) OR BUILDS ITS OWN IN-MEMORY TABLE (GWCALC'S
002690*          DEDUP-STYLE INDEX-KEY-TABLE, GWINGEST'S MASTER-KEY-
002700*          TABLE).  A SORT WAS THE ONLY PRACTICAL WAY TO RANK
002710*          POTENTIALLY HUNDREDS OF THOUSANDS OF SAMPLES BY HPI
002720*          WITHOUT LOADING THEM ALL INTO WORKING-STORAGE AT ONCE.
002800******************************************************************
002900* CHANGE LOG
003000*   REQ#     DATE     BY   DESCRIPTION
003100*   -----  --------  ---   --------------------------------------
003200*   WQ-086  03/09/07  TGD  ORIGINAL PROGRAM
003300*   WQ-103  10/02/07  TGD  DROPPED THE OLD FIXED HPI > 75 CUTOFF
003400*                          IN FAVOUR OF THE BOARD'S > 100 RULE
003500*   WQ-123  09/04/12  TGD  FILE-STATUS CHECKS ON COMPUTED-INDEX
003600*                          AND HOTSPOT-REPORT NOW ABEND THE STEP
003700*                          ON A BAD STATUS CODE - AUDITOR FINDING,
003800*                          SAME PATTERN DALYEDIT USES OVER IN THE
003900*                          HOSPITAL SUITE
004000*   WQ-127  10/15/12  DLM  MORE-INDEX-SW AND MORE-SORTED-SW
004100*                          RECODED 77-LEVEL - MISC-WS-FLDS GROUP
004200*                          DROPPED, IT HELD NOTHING BUT THESE TWO
004300*                          SWITCHES AND A FILLER
004400*   WQ-131  04/02/14  RPS  Y2K+ FOLLOW-UP AUDIT - CONFIRMED THIS
004500*                          PROGRAM CARRIES NO 2-DIGIT DATE FIELDS
004600*                          OF ITS OWN (IT PRINTS THE INDEX RECORD
004700*                          AS BUILT BY GWCALC, DATES AND ALL)
004800*   WQ-136  07/11/16  SNK  END-OF-JOB CONSOLE WORDING STANDARDIZED
004900*                          ACROSS THE WHOLE SUITE PER OPS REQUEST
004950*   WQ-137  02/09/17  DLM  COMMENT PASS ONLY - NO LOGIC CHANGED.
004960*                          PARAGRAPH-LEVEL REMARKS ADDED AFTER THE
004970*                          GWC-FAILED-STATUS REVIEW ON GWCALC
004980*                          TURNED UP HOW THIN THE COMMENTS WERE ON
004990*                          THE REPORT STEPS
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005650*    NO C01/TOP-OF-FORM DECLARED - THIS STEP RELIES ON THE
005660*    HEADING LINES BEING WRITTEN ONCE AT THE TOP OF THE REPORT,
005670*    NOT ON A PAGE-BREAK SKIP CHANNEL.
005700     C01 IS NEXT-PAGE.
005800
005810*    NO OTHER SPECIAL-NAMES ENTRIES ARE NEEDED IN THIS STEP -
005820*    THIS PROGRAM RUNS NO CLASS TESTS AND CHECKS NO UPSI
005830*    SWITCHES, UNLIKE GWINGEST WHICH TESTS UPSI-0 FOR A
005840*    RESTART-VS-FRESH-RUN INDICATION.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SYSOUT
006200         ASSIGN TO UT-S-SYSOUT
006300         ORGANIZATION IS SEQUENTIAL.
006400
006410*    SYSOUT CARRIES NO FILE STATUS CLAUSE - THE ONLY THING EVER
006420*    WRITTEN TO IT IS THE ABEND DIAGNOSTIC LINE IN
006430*    1000-ABEND-RTN, AND BY THE TIME THAT WRITE HAPPENS THE STEP
006440*    IS ALREADY GOING DOWN, SO THERE IS NOTHING USEFUL A STATUS
006450*    CHECK ON THAT WRITE COULD DO.
006500     SELECT COMPUTED-INDEX
006600         ASSIGN TO UT-S-GWINDEX
006700         ORGANIZATION IS SEQUENTIAL
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS XFCODE.
007000
007050*    SORT WORK FILE - NO FILE STATUS CLAUSE, SINCE THE SORT VERB
007060*    ITSELF ABENDS THE STEP IF SORTWK01 CANNOT BE ALLOCATED.
007100     SELECT HOTSPOT-SORT-FILE
007200         ASSIGN TO SORTWK01.
007300
007400     SELECT HOTSPOT-REPORT
007500         ASSIGN TO UT-S-GWHOTSR
007600         ORGANIZATION IS SEQUENTIAL
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS RFCODE.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 132 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC.
008850*    THE ONLY THING EVER WRITTEN HERE IS THE ABEND DIAGNOSTIC
008860*    FROM GW-ABEND-REC (COPY GWABEND).
008900     05  SYSOUT-REC-DATA            PIC X(128).
008950*    128 + 4 = 132, THE SAME RECORD WIDTH AS THE PRINTED REPORT
008960*    ITSELF - CARRIED OVER FROM THE SHOP'S STANDARD SYSOUT LAYOUT.
009000     05  FILLER                     PIC X(4).
009100
009200****** COMPUTED-INDEX IS READ-ONLY IN THIS STEP, SAME AS IN
009300****** GWDIST AND GWSUMM - GWCALC OWNS THE ONLY WRITE.
009400 FD  COMPUTED-INDEX
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 202 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS COMPUTED-INDEX-REC-DATA.
010000 01  COMPUTED-INDEX-REC-DATA.
010050*    ONE FULL GW-INDEX-REC IMAGE - READ WHOLESALE INTO
010060*    WORKING-STORAGE BY 900-READ-INDEX.
010100     05  COMPUTED-INDEX-REC-IMAGE   PIC X(198).
010200     05  FILLER                     PIC X(4).
010300
010400****** SORT WORK FILE - ONE ROW PER SAMPLE THAT CLEARED THE
010500****** HOTSPOT CUTOFF, KEYED DESCENDING ON HPI.  THE REPLACING
010600****** PHRASE BELOW RE-USES THE GWINDEX COPYBOOK LAYOUT UNDER A
010700****** DIFFERENT RECORD/FIELD PREFIX SO IT CAN COEXIST IN THE SAME
010800****** WORKING-STORAGE AS THE GW-INDEX-REC COPY FURTHER DOWN.
010900 SD  HOTSPOT-SORT-FILE.
011000 COPY GWINDEX REPLACING ==GW-INDEX-REC== BY ==SD-HOTSPOT-REC==
011100                        ==GWX-==          BY ==SRTX-==.
011200
011300****** PRINT FILE FOR THE STATE BOARD HOTSPOT REPORT - TWO
011400****** HEADING LINES, ONE DETAIL LINE PER SORTED HOTSPOT, ONE
011500****** TRAILING COUNT LINE.
011600 FD  HOTSPOT-REPORT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 132 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS HOTSPOT-REPORT-REC.
012200 01  HOTSPOT-REPORT-REC.
012250*    WHICHEVER OF THE FOUR PRINT-LINE LAYOUTS BELOW IS CURRENTLY
012260*    BEING WRITTEN.
012300     05  HOTSPOT-REPORT-REC-DATA    PIC X(128).
012400     05  FILLER                     PIC X(4).
012500
012600 WORKING-STORAGE SECTION.
012700
012800****** FILE-STATUS CODES FOR THE TWO QSAM FILES THIS STEP OWNS -
012900****** THE SORT WORK FILE HAS NO FILE STATUS OF ITS OWN, THE SORT
013000****** VERB ABENDS ON ITS OWN IF SORTWK01 CANNOT BE OPENED.
013100 01  FILE-STATUS-CODES.
013150*    COMPUTED-INDEX READ STATUS.
013200     05  XFCODE                  PIC X(2).
013300         88  INDEX-READ-OK       VALUE SPACES.                    WQ-123
013350*        NORMAL END-OF-FILE CODE, TESTED SEPARATELY FROM A
013360*        GENUINE READ ERROR IN 900-READ-INDEX BELOW.
013400         88  NO-MORE-INDEX       VALUE "10".
013450*    HOTSPOT-REPORT WRITE STATUS - ONE CODE COVERS ALL FOUR
013460*    PRINT-LINE LAYOUTS SINCE THEY ALL SHARE HOTSPOT-REPORT-REC.
013500     05  RFCODE                  PIC X(2).
013600         88  REPORT-WRITE-OK     VALUE SPACES.
013700     05  FILLER                  PIC X(10).
013800
013900** QSAM FILE
014000 COPY GWINDEX.
014100
014200****** END-OF-FILE SWITCHES - ONE FOR THE COMPUTED-INDEX READ
014300****** SIDE OF THE SORT (DRIVES THE INPUT PROCEDURE), ONE FOR THE
014400****** SORTED-RETURN SIDE (DRIVES THE OUTPUT PROCEDURE).  BOTH
014500****** RECODED 77-LEVEL PER WQ-127; THE MISC-WS-FLDS GROUP THEY
014600****** USED TO LIVE IN HELD NOTHING ELSE AND WAS DROPPED.
014700 77  MORE-INDEX-SW               PIC X(1) VALUE SPACE.            WQ-127
014800     88  NO-MORE-INDEX-RECS      VALUE "N".                       WQ-127
014900     88  MORE-INDEX-RECS         VALUE " ".                       WQ-127
015000 77  MORE-SORTED-SW              PIC X(1) VALUE SPACE.            WQ-127
015100     88  NO-MORE-SORTED-RECS     VALUE "N".                       WQ-127
015200     88  MORE-SORTED-RECS        VALUE " ".                       WQ-127
015300
015400****** RUN TOTALS - EVERY RECORD READ FROM COMPUTED-INDEX, AND
015500****** HOW MANY OF THOSE ACTUALLY CLEARED THE HOTSPOT CUTOFF AND
015600****** MADE IT ONTO THE PRINTED REPORT.
015700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015750*    EVERY COMPUTED-INDEX RECORD READ, REGARDLESS OF WHETHER IT
015760*    CLEARED THE CUTOFF.
015800     05  RECORDS-READ            PIC 9(7) COMP.
015850*    HOW MANY OF THOSE RECORDS ACTUALLY PRINTED AS A HOTSPOT -
015860*    BUMPED IN 520-PRINT-ONE-SORTED-REC, NOT AT RELEASE TIME.
015900     05  HOTSPOTS-FOUND           PIC 9(7) COMP.
016000     05  FILLER                  PIC X(10).
016100
016200****** REPORT HEADING, LINE 1 - THE TITLE.
016300 01  HOTSPOT-HEADING-LINE-1.
016400     05  FILLER                  PIC X(30)
016500                          VALUE "GROUND-WATER HOTSPOT REPORT".
016600     05  FILLER                  PIC X(102) VALUE SPACES.
016700
016800****** REPORT HEADING, LINE 2 - COLUMN LABELS FOR THE DETAIL LINE
016900****** LAYOUT DIRECTLY BELOW.
017000 01  HOTSPOT-HEADING-LINE-2.
017100     05  FILLER                  PIC X(10) VALUE "SAMPLE-ID".
017200     05  FILLER                  PIC X(02) VALUE SPACES.
017300     05  FILLER                  PIC X(20) VALUE "LOCATION".
017400     05  FILLER                  PIC X(15) VALUE "STATE".
017500     05  FILLER                  PIC X(15) VALUE "DISTRICT".
017600     05  FILLER                  PIC X(12) VALUE "LATITUDE".
017700     05  FILLER                  PIC X(12) VALUE "LONGITUDE".
017800     05  FILLER                  PIC X(10) VALUE "HPI".
017900     05  FILLER                  PIC X(10) VALUE "CATEGORY".
018000     05  FILLER                  PIC X(14) VALUE SPACES.
018100
018200****** ONE OF THESE PER HOTSPOT, IN DESCENDING HPI ORDER OFF THE
018300****** SORT - COORDINATES CARRY SIX DECIMAL PLACES SO A FIELD
018400****** OFFICE CAN NAVIGATE TO THE EXACT WELL.
018500 01  HOTSPOT-DETAIL-LINE.
018600     05  HDL-SAMPLE-ID-O         PIC X(10).
018700     05  FILLER                  PIC X(02) VALUE SPACES.
018800     05  HDL-LOCATION-O          PIC X(20).
018900     05  HDL-STATE-O             PIC X(15).
019000     05  HDL-DISTRICT-O          PIC X(15).
019100     05  HDL-LATITUDE-O          PIC -ZZZ9.999999.
019150*        SIGNED EDITED FIELD - SOUTHERN-HEMISPHERE LATITUDES AND
019160*        WESTERN LONGITUDES CARRY A LEADING MINUS ON THE REPORT.
019200     05  HDL-LONGITUDE-O         PIC -ZZZ9.999999.
019300     05  HDL-HPI-O               PIC ZZZZZZ9.9999.
019310*        UNSIGNED - AN HPI VALUE IS ALWAYS ZERO OR POSITIVE BY
019320*        CONSTRUCTION OVER IN GWCALC'S HPI COMPUTATION STEP.
019400     05  FILLER                  PIC X(01) VALUE SPACES.
019500     05  HDL-CATEGORY-O          PIC X(10).
019600     05  FILLER                  PIC X(10) VALUE SPACES.
019700
019800****** TRAILING COUNT LINE - THE ONLY CONTROL TOTAL THIS REPORT
019900****** PRINTS, SINCE THERE IS NO CONTROL BREAK IN A SINGLE-LEVEL
020000****** HOTSPOT LISTING.
020100 01  HOTSPOT-TOTAL-LINE.
020200     05  FILLER                  PIC X(24)
020300                          VALUE "TOTAL HOTSPOTS FOUND   :".
020400     05  HTL-COUNT-O             PIC ZZZ,ZZ9.
020500     05  FILLER                  PIC X(101) VALUE SPACES.
020600
020700 COPY GWABEND.
020800
020900******************************************************************
021000* PROCEDURE DIVISION
021100*
021200* MAINLINE IS A SINGLE SORT VERB - THE INPUT PROCEDURE FILTERS
021300* AND RELEASES CANDIDATE HOTSPOTS, THE OUTPUT PROCEDURE PRINTS
021400* THEM BACK OFF THE SORT IN DESCENDING HPI ORDER.  THIS IS THE
021500* ONLY PROGRAM IN THE SUITE THAT USES A SORT VERB.
021600******************************************************************
021700 PROCEDURE DIVISION.
021750*    STEP 1 - OPEN THE NON-SORT FILES AND ZERO THE RUN TOTALS.
021800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021850*    STEP 2 - THE SORT ITSELF DRIVES BOTH THE FILTER (INPUT
021860*    PROCEDURE) AND THE PRINT (OUTPUT PROCEDURE) - NEITHER RUNS
021870*    UNDER MAINLINE CONTROL, THE SORT VERB CALLS THEM DIRECTLY.
021900     SORT HOTSPOT-SORT-FILE
022000         ON DESCENDING KEY SRTX-HPI-VALUE
022100         INPUT PROCEDURE  IS 100-FILTER-HOTSPOTS THRU 100-EXIT
022200         OUTPUT PROCEDURE IS 500-PRINT-HOTSPOTS THRU 500-EXIT.
022250*    STEP 3 - CLOSE UP AND DISPLAY THE RUN TOTALS.
022300     PERFORM 999-CLEANUP THRU 999-EXIT.
022400     MOVE ZERO TO RETURN-CODE.
022500     GOBACK.
022600
022700******************************************************************
022800* 000-HOUSEKEEPING - OPENS THE TWO NON-SORT FILES (THE SORT VERB
022900* OPENS HOTSPOT-SORT-FILE ITSELF) AND ZEROES THE RUN TOTALS.
023000******************************************************************
023100 000-HOUSEKEEPING.
023200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023300     DISPLAY "******** BEGIN JOB GWHOTSPT ********".
023350
023400     OPEN INPUT  COMPUTED-INDEX.
023500     OPEN OUTPUT HOTSPOT-REPORT.
023600     OPEN OUTPUT SYSOUT.
023650
023700*    ZERO EVERY RUN COUNTER BEFORE THE SORT STARTS - A RE-RUN OF
023710*    THIS STEP MUST NOT CARRY FORWARD ANY PRIOR TOTAL.
023800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
023900     MOVE ZERO TO RECORDS-READ HOTSPOTS-FOUND.
024000 000-EXIT.
024100     EXIT.
024200
024300******************************************************************
024400* 100-FILTER-HOTSPOTS - SORT INPUT PROCEDURE.  DRIVES ITS OWN READ
024500* LOOP OVER COMPUTED-INDEX AND RELEASES ONLY THE SAMPLES THAT
024600* CLEAR THE HOTSPOT CUTOFF (HPI OVER 100, COORDS ON FILE).  THE
024700* SORT VERB CALLS THIS PARAGRAPH RANGE DIRECTLY - IT IS NEVER
024800* PERFORMED FROM THE MAINLINE.
024900******************************************************************
025000 100-FILTER-HOTSPOTS.
025100     MOVE "100-FILTER-HOTSPOTS" TO PARA-NAME.
025150*    PRIME THE READ LOOP THIS PARAGRAPH OWNS.
025200     MOVE "Y" TO MORE-INDEX-SW.
025300     PERFORM 900-READ-INDEX THRU 900-EXIT.
025350*    ONE PASS PER COMPUTED-INDEX RECORD UNTIL THE FILE IS
025360*    EXHAUSTED.
025400     PERFORM 150-FILTER-ONE-REC THRU 150-EXIT
025500         UNTIL NO-MORE-INDEX-RECS.
025600 100-EXIT.
025700     EXIT.
025800
025900******************************************************************
026000* 150-FILTER-ONE-REC - A SAMPLE WITH NO COORDINATE PAIR ON FILE
026100* CANNOT BE PLOTTED BY THE FIELD OFFICES, SO IT IS EXCLUDED FROM
026200* THE HOTSPOT REPORT EVEN IF ITS HPI CLEARS THE CUTOFF - IT IS
026300* STILL COUNTED IN RECORDS-READ, JUST NOT IN HOTSPOTS-FOUND.
026400******************************************************************
026500 150-FILTER-ONE-REC.
026600     MOVE "150-FILTER-ONE-REC" TO PARA-NAME.
026650*    COUNT EVERY RECORD SEEN, HOTSPOT OR NOT.
026700     ADD 1 TO RECORDS-READ.
026750*    WQ-103'S HPI > 100 CUTOFF, PLUS THE COORDINATE-PRESENCE
026760*    CHECK DESCRIBED IN THE REMARKS ABOVE.
026800     IF GWX-HPI-VALUE > 100                                       WQ-103
026900         AND GWX-LATITUDE  NOT = ZERO                             WQ-103
027000         AND GWX-LONGITUDE NOT = ZERO                             WQ-103
027100         PERFORM 160-BUILD-SORT-REC THRU 160-EXIT
027150*        RELEASE HANDS THE SORT VERB ONE ROW - THE SORT ITSELF
027160*        DECIDES WHEN AND HOW MANY ROWS TO SPILL TO SORTWK01.
027200         RELEASE SD-HOTSPOT-REC.
027250*    WHETHER OR NOT THIS RECORD CLEARED THE CUTOFF, MOVE ON TO
027260*    THE NEXT ONE.
027300     PERFORM 900-READ-INDEX THRU 900-EXIT.
027400 150-EXIT.
027500     EXIT.
027600
027700****** MOVES THE HANDFUL OF FIELDS THE PRINTED REPORT ACTUALLY
027800****** NEEDS FROM THE COMPUTED-INDEX RECORD ONTO THE SORT RECORD -
027900****** NOT EVERY GWX- FIELD ON THE INDEX IS CARRIED THROUGH THE
028000****** SORT, ONLY WHAT 520-PRINT-ONE-SORTED-REC PRINTS BACK OUT.
028100 160-BUILD-SORT-REC.
028200     MOVE "160-BUILD-SORT-REC" TO PARA-NAME.
028300     MOVE GWX-SAMPLE-ID         TO SRTX-SAMPLE-ID.
028400     MOVE GWX-LOCATION-NAME     TO SRTX-LOCATION-NAME.
028500     MOVE GWX-STATE             TO SRTX-STATE.
028600     MOVE GWX-DISTRICT          TO SRTX-DISTRICT.
028700     MOVE GWX-LATITUDE          TO SRTX-LATITUDE.
028800     MOVE GWX-LONGITUDE         TO SRTX-LONGITUDE.
028900     MOVE GWX-HPI-VALUE         TO SRTX-HPI-VALUE.
029000     MOVE GWX-QUALITY-CATEGORY  TO SRTX-QUALITY-CATEGORY.
029050*    SRTX-QUALITY-CATEGORY IS GWCALC'S FOUR-VALUE COMPLIANCE
029060*    CATEGORY (LOW/MEDIUM/HIGH/VERY_HIGH), CARRIED THROUGH THE
029070*    SORT UNCHANGED - THIS REPORT DOES NOT RECLASSIFY IT THE WAY
029080*    GWDIST RECLASSIFIES HPI INTO ITS OWN FIVE MAP BANDS.
029100 160-EXIT.
029200     EXIT.
029300
029400******************************************************************
029500* 500-PRINT-HOTSPOTS - SORT OUTPUT PROCEDURE.  PRINTS THE TWO
029600* HEADING LINES, THEN DRIVES ITS OWN RETURN LOOP OVER THE SORTED
029700* HOTSPOTS HIGH HPI FIRST, THEN THE TRAILING COUNT LINE.  LIKE
029800* 100-FILTER-HOTSPOTS ABOVE, THE SORT VERB CALLS THIS DIRECTLY.
029900******************************************************************
030000 500-PRINT-HOTSPOTS.
030100     MOVE "500-PRINT-HOTSPOTS" TO PARA-NAME.
030200     WRITE HOTSPOT-REPORT-REC FROM HOTSPOT-HEADING-LINE-1.
030250*    EVERY WRITE TO HOTSPOT-REPORT IN THIS PARAGRAPH SHARES THE
030260*    SAME STATUS CHECK - A SILENT PRINT FAILURE WOULD HAND THE
030270*    FIELD OFFICES AN INCOMPLETE PRIORITY LIST WITH NO WARNING.
030300     IF NOT REPORT-WRITE-OK                                       WQ-123
030400         MOVE "*** BAD FILE STATUS WRITING HOTSPOT-REPORT" TO      WQ-123
030500              ABEND-REASON                                        WQ-123
030600         MOVE RFCODE TO ACTUAL-VAL                                WQ-123
030700         GO TO 1000-ABEND-RTN.                                    WQ-123
030750
030800     WRITE HOTSPOT-REPORT-REC FROM HOTSPOT-HEADING-LINE-2.
030900     IF NOT REPORT-WRITE-OK                                       WQ-123
031000         MOVE "*** BAD FILE STATUS WRITING HOTSPOT-REPORT" TO      WQ-123
031100              ABEND-REASON                                        WQ-123
031200         MOVE RFCODE TO ACTUAL-VAL                                WQ-123
031300         GO TO 1000-ABEND-RTN.                                    WQ-123
031350
031400*    DRIVE THE RETURN LOOP - ONE DETAIL LINE PER SORTED HOTSPOT,
031410*    HIGHEST HPI FIRST, UNTIL THE SORT HAS NOTHING LEFT TO RETURN.
031500     MOVE "Y" TO MORE-SORTED-SW.
031600     PERFORM 910-RETURN-SORTED THRU 910-EXIT.
031700     PERFORM 520-PRINT-ONE-SORTED-REC THRU 520-EXIT
031800         UNTIL NO-MORE-SORTED-RECS.
031900
032000*    ALL HOTSPOTS PRINTED - CLOSE THE REPORT WITH ITS TRAILING
032010*    COUNT.
032100     MOVE HOTSPOTS-FOUND TO HTL-COUNT-O.
032200     WRITE HOTSPOT-REPORT-REC FROM HOTSPOT-TOTAL-LINE.
032300     IF NOT REPORT-WRITE-OK                                       WQ-123
032400         MOVE "*** BAD FILE STATUS WRITING HOTSPOT-REPORT" TO      WQ-123
032500              ABEND-REASON                                        WQ-123
032600         MOVE RFCODE TO ACTUAL-VAL                                WQ-123
032700         GO TO 1000-ABEND-RTN.                                    WQ-123
032800 500-EXIT.
032900     EXIT.
033000
033100******************************************************************
033200* 520-PRINT-ONE-SORTED-REC - ONE DETAIL LINE PER SORTED HOTSPOT.
033300* A BAD WRITE STATUS HERE ABENDS THE SAME AS THE HEADING/TOTAL
033400* LINES ABOVE (WQ-123).
033500******************************************************************
033600 520-PRINT-ONE-SORTED-REC.
033700     MOVE "520-PRINT-ONE-SORTED-REC" TO PARA-NAME.
033750*    THE SORT RECORD FIELDS MAP DIRECTLY ONTO THE PRINT LINE -
033760*    NO EDITING BEYOND WHAT THE PIC CLAUSES THEMSELVES DO.
033800     MOVE SRTX-SAMPLE-ID        TO HDL-SAMPLE-ID-O.
033900     MOVE SRTX-LOCATION-NAME    TO HDL-LOCATION-O.
034000     MOVE SRTX-STATE            TO HDL-STATE-O.
034100     MOVE SRTX-DISTRICT         TO HDL-DISTRICT-O.
034200     MOVE SRTX-LATITUDE         TO HDL-LATITUDE-O.
034300     MOVE SRTX-LONGITUDE        TO HDL-LONGITUDE-O.
034400     MOVE SRTX-HPI-VALUE        TO HDL-HPI-O.
034500     MOVE SRTX-QUALITY-CATEGORY TO HDL-CATEGORY-O.
034600     WRITE HOTSPOT-REPORT-REC FROM HOTSPOT-DETAIL-LINE.
034650*    SAME STATUS CHECK AS EVERY OTHER HOTSPOT-REPORT WRITE IN
034660*    THIS PROGRAM.
034700     IF NOT REPORT-WRITE-OK                                       WQ-123
034800         MOVE "*** BAD FILE STATUS WRITING HOTSPOT-REPORT" TO      WQ-123
034900              ABEND-REASON                                        WQ-123
035000         MOVE RFCODE TO ACTUAL-VAL                                WQ-123
035100         GO TO 1000-ABEND-RTN.                                    WQ-123
035150*    A DETAIL LINE ACTUALLY PRINTED - COUNT IT TOWARD THE
035160*    TRAILING TOTAL.
035200     ADD 1 TO HOTSPOTS-FOUND.
035300
035350*    NEXT SORTED RECORD, IF ANY.
035400     PERFORM 910-RETURN-SORTED THRU 910-EXIT.
035500 520-EXIT.
035600     EXIT.
035700
035800****** RETURN PULLS ONE ROW BACK OFF THE SORT IN DESCENDING-HPI
035900****** ORDER - THE MIRROR IMAGE OF THE RELEASE VERB IN
036000****** 150-FILTER-ONE-REC ABOVE.
036100 910-RETURN-SORTED.
036200     MOVE "910-RETURN-SORTED" TO PARA-NAME.
036300     RETURN HOTSPOT-SORT-FILE INTO SD-HOTSPOT-REC
036350*        NORMAL END OF THE SORTED SET - STOP THE GOVERNING
036360*        PERFORM IN 500-PRINT-HOTSPOTS.
036400         AT END
036500         MOVE "N" TO MORE-SORTED-SW
036600     END-RETURN.
036700 910-EXIT.
036800     EXIT.
036900
037000******************************************************************
037100* 700-CLOSE-FILES - SHARED BY THE NORMAL-END PATH IN 999-CLEANUP
037200* AND THE FORCED-ABEND PATH IN 1000-ABEND-RTN.  THE SORT WORK
037300* FILE NEEDS NO EXPLICIT CLOSE - THE SORT VERB TAKES CARE OF IT.
037400******************************************************************
037500 700-CLOSE-FILES.
037600     MOVE "700-CLOSE-FILES" TO PARA-NAME.
037650*    HOTSPOT-SORT-FILE IS DELIBERATELY OMITTED FROM THIS LIST -
037660*    THE SORT VERB OPENS, MANAGES AND CLOSES SORTWK01 ENTIRELY
037670*    ON ITS OWN, ON BOTH THE RELEASE AND THE RETURN SIDE.
037700     CLOSE COMPUTED-INDEX, HOTSPOT-REPORT, SYSOUT.
037800 700-EXIT.
037900     EXIT.
038000
038100******************************************************************
038200* 900-READ-INDEX - A GENUINE READ ERROR (NOT AT-END) ABENDS SINCE
038300* AN UNDETECTED BAD RECORD WOULD SILENTLY SHORT THE SORT INPUT
038400* AND UNDER-REPORT HOTSPOTS TO THE FIELD OFFICES (WQ-123).
038500******************************************************************
038600 900-READ-INDEX.
038700     MOVE "900-READ-INDEX" TO PARA-NAME.
038800     READ COMPUTED-INDEX INTO GW-INDEX-REC
038850*        NORMAL END OF COMPUTED-INDEX - STOP THE FILTER LOOP IN
038860*        100-FILTER-HOTSPOTS.
038900         AT END
039000         MOVE "N" TO MORE-INDEX-SW
039100         GO TO 900-EXIT
039200     END-READ.
039250*    A GENUINE READ ERROR - THE SAME AUDITOR FINDING (WQ-123)
039260*    APPLIED THROUGHOUT THE SUITE.
039300     IF NOT INDEX-READ-OK                                         WQ-123
039400         MOVE "*** BAD FILE STATUS READING COMPUTED-INDEX" TO      WQ-123
039500              ABEND-REASON                                        WQ-123
039600         MOVE XFCODE TO ACTUAL-VAL                                WQ-123
039700         GO TO 1000-ABEND-RTN.                                    WQ-123
039800 900-EXIT.
039900     EXIT.
040000
040100******************************************************************
040200* 999-CLEANUP - NORMAL END OF RUN.  CLOSES THE FILES AND DISPLAYS
040300* THE TWO RUN TOTALS TO THE CONSOLE.
040400******************************************************************
040500 999-CLEANUP.
040600     MOVE "999-CLEANUP" TO PARA-NAME.
040700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
040800     DISPLAY "** INDEX RECORDS READ   **" RECORDS-READ.
040900     DISPLAY "** HOTSPOTS FOUND       **" HOTSPOTS-FOUND.
041000     DISPLAY "*** NORMAL COMPLETION - JOB GWHOTSPT ***".           WQ-136
041100 999-EXIT.
041200     EXIT.
041300
041400******************************************************************
041500* 1000-ABEND-RTN - COMMON UNRECOVERABLE-ERROR EXIT FOR THIS STEP.
041600* REACHED FROM A FILE-STATUS CHECK ANYWHERE ABOVE (WQ-123).
041650* PARA-NAME AND ABEND-REASON ARE ALREADY SET BY WHOEVER BRANCHED
041660* HERE.
041700******************************************************************
041800 1000-ABEND-RTN.
041900     WRITE SYSOUT-REC FROM GW-ABEND-REC.
042000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
042100     DISPLAY "*** ABNORMAL END OF JOB - GWHOTSPT ***" UPON CONSOLE.
042150*    FORCED ARITHMETIC EXCEPTION - THE SHOP'S STANDARD WAY OF
042160*    GUARANTEEING A NON-ZERO CONDITION CODE ON THIS COMPILER.
042200     DIVIDE ZERO INTO 1.

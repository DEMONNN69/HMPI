000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GWINGEST.
000400 AUTHOR. R. P. SUBRAMANIAM.
000500 INSTALLATION. WATER QUALITY DATA CENTER.
000600 DATE-WRITTEN. 03/11/93.
000700 DATE-COMPILED. 03/11/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM EDITS THE DAILY GROUND-WATER SAMPLE FEED
001400*          RECEIVED FROM THE FIELD LABORATORIES.
001500*
001600*          IT CONTAINS ONE RAW RECORD PER SAMPLE COLLECTED.
001700*
001800*          THE PROGRAM EDITS EACH RECORD, CLEANS ITS NUMERIC
001900*          COLUMNS, DROPS SAMPLES ALREADY ON THE MASTER OR SEEN
002000*          EARLIER IN THIS SAME RUN, AND APPENDS THE SURVIVORS
002100*          TO THE GROUND-WATER SAMPLE MASTER FOR GWCALC.
002200*
002300*          THIS IS THE ONLY PROGRAM IN THE SUITE THAT TOUCHES THE
002400*          RAW LABORATORY FEED - EVERY OTHER STEP (GWCALC, GWPREP,
002500*          GWHPICLC, GWDIST, GWHOTSPT, GWSUMM) TRUSTS THAT A
002600*          RECORD ON MASTER-SAMPLES HAS ALREADY CLEARED THESE
002700*          EDITS AND WILL NOT RE-VALIDATE S-NO/LONGITUDE/LATITUDE/
002800*          YEAR.  IF THE STATE BOARD EVER CHANGES A MANDATORY-
002900*          FIELD RULE, THIS IS THE ONLY PLACE THAT NEEDS TO CHANGE.
003000*
003050*          THE PROGRAM IS DELIBERATELY LENIENT ON THE SEVENTEEN
003070*          CHEMISTRY COLUMNS AND DELIBERATELY STRICT ON THE FOUR
003090*          IDENTIFYING FIELDS - A SAMPLE WITH NO ARSENIC READING
003110*          IS STILL A USEFUL RECORD, A SAMPLE WITH NO SERIAL
003130*          NUMBER IS NOT A RECORD AT ALL.
003150*
003170*          NOTHING IN THIS PROGRAM DECIDES WHETHER A METAL IS
003190*          OVER THE WHO LIMIT - THAT JUDGEMENT BELONGS TO
003210*          GWHPICLC, TWO STEPS DOWNSTREAM.  THIS PROGRAM ONLY
003230*          DECIDES WHETHER A COLUMN IS PRESENT, NUMERIC, AND IN
003250*          RANGE FOR ITS PIC CLAUSE.
003270*
003271*          THE REJECT FILE (WQ-090) EXISTS BECAUSE OF A STANDING
003272*          COMPLAINT FROM THE FIELD LABS - BEFORE THAT CHANGE,
003273*          A REJECTED SAMPLE JUST VANISHED, AND THE LAB HAD NO
003274*          WAY TO TELL WHETHER WE NEVER RECEIVED IT OR WHETHER
003275*          IT FAILED AN EDIT.  CARRYING THE FULL 296-BYTE RAW
003276*          IMAGE BEHIND THE REJECT REASON LETS ANYONE HERE READ
003277*          A REJECT RECORD BACK IN THE LAB'S OWN COLUMN LAYOUT.
003278*
003279*          THE DEDUP TABLE IS RESIDENT FOR THE LIFE OF THE STEP -
003280*          THERE IS NO SORT STEP AHEAD OF THIS PROGRAM AND NO
003281*          INDEXED FILE BEHIND IT, SO A LINEAR SCAN OF AN
003282*          IN-MEMORY TABLE IS THE ONLY PRACTICAL WAY TO CATCH A
003283*          REPEAT SERIAL NUMBER WITHOUT RE-READING THE MASTER.
003284*          5000 ENTRIES WAS SIZED AGAINST THE BUSIEST SINGLE DAY
003285*          ON RECORD AT THE TIME OF WQ-040 AND HAS NEVER COME
003286*          CLOSE TO OVERFLOWING SINCE.
003287*
003288*          A RUN OF THIS STEP IS EXPECTED DAILY, ONE FEED FILE PER
003289*          CALENDAR DAY FROM EACH REPORTING LABORATORY, CONCAT-
003290*          ENATED BEFORE THIS STEP EVER SEES THEM.  IF A LAB
003291*          MISSES A DAY THE FEED IS SIMPLY SHORT - THERE IS NO
003292*          "EXPECTED RECORD COUNT" CHECK IN THIS PROGRAM, THAT
003293*          RECONCILIATION HAPPENS OUTSIDE THE SUITE.
003294*
003100******************************************************************
003200
003300         INPUT FILE               -   WQ.DAILY.RAWSAMP
003400
003500         MASTER FILE (I/O)        -   WQ.MASTER.GWSAMP
003600
003700         REJECT FILE PRODUCED     -   WQ.DAILY.GWREJECT
003800
003900         DUMP FILE                -   SYSOUT
004000
004100******************************************************************
004200* CHANGE LOG
004300*   REQ#     DATE     BY   DESCRIPTION
004400*   -----  --------  ---   --------------------------------------
004500*   WQ-014  03/11/93  RPS  ORIGINAL PROGRAM
004600*   WQ-021  11/02/93  RPS  ADDED COMMA-STRIPPING TO NUMERIC EDIT
004700*   WQ-031  09/02/94  RPS  MAJOR-ION FIELDS ADDED TO MASTER LAYOUT
004800*   WQ-040  05/18/96  DLM  DEDUP TABLE RAISED TO 5000 ENTRIES
004900*   WQ-058  06/22/98  DLM  Y2K - GWS-YEAR WIDENED, 4-DIGIT WINDOW
005000*   WQ-058  07/09/98  DLM  Y2K - WS-TODAY-DATE REDEFINE ADDED
005100*   WQ-063  02/11/99  TGD  ND/LOR/DASH LITERALS RECOGNIZED ABSENT
005200*   WQ-072  02/28/01  TGD  DEDUP NOW CHECKS MASTER *AND* IN-BATCH
005300*   WQ-081  04/09/02  RPS  SPLIT OUT PPB/PPM CONVERSION TO GWPREP
005400*   WQ-090  11/09/04  RPS  REJECT RECORD CARRIES FULL RAW IMAGE
005500*   WQ-101  08/15/07  TGD  MANDATORY-FIELD EDIT ORDER CORRECTED
005600*   WQ-108  01/22/09  RPS  CONTROL TOTALS LINE ADDED TO SYSOUT
005700*   WQ-114  06/03/11  RPS  DECIMAL EXTRACT REWORKED AS A NUMERIC
005800*                          REDEFINE SO SCALED MOVES ALIGN CORRECT
005900*   WQ-122  08/23/12  TGD  COLLECTION YEAR NOW EDITED FOR A 1900
006000*                          FLOOR PER STATE BOARD DATA-QUALITY
006100*                          RULE - A PRESENT YEAR BELOW 1900 NOW
006200*                          REJECTS THE ROW THE SAME WAY A BAD
006300*                          S-NO/LONGITUDE/LATITUDE DOES.  A
006400*                          MISSING YEAR STILL DEFAULTS TO ZERO
006500*                          AND STILL DOES NOT REJECT.
006600*   WQ-123  09/04/12  TGD  FILE-STATUS CHECKS ON RAW-SAMPLES,
006700*                          MASTER-SAMPLES AND GWREJECT NOW ABEND
006800*                          THE STEP ON A BAD STATUS CODE INSTEAD
006900*                          OF RUNNING BLIND - AUDITOR FINDING,
007000*                          SAME PATTERN DALYEDIT USES OVER IN THE
007100*                          HOSPITAL SUITE
007200*   WQ-127  10/15/12  DLM  DEDUP/VALIDITY SWITCHES THIS SMALL DO
007300*                          NOT NEED A GROUP AROUND THEM - RECODED
007400*                          77-LEVEL PER SHOP STANDARD
007500*   WQ-131  04/02/14  RPS  Y2K+ FOLLOW-UP AUDIT - CONFIRMED EVERY
007600*                          DATE-BEARING FIELD IN THIS PROGRAM IS
007700*                          STILL CORRECT AT FOUR DIGITS
007800*   WQ-136  07/11/16  SNK  END-OF-JOB CONSOLE WORDING STANDARDIZED
007900*                          ACROSS THE WHOLE SUITE PER OPS REQUEST
008000******************************************************************
008100
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER. IBM-390.
008500 OBJECT-COMPUTER. IBM-390.
008600 SPECIAL-NAMES.
008650*    C01 DRIVES TOP-OF-FORM ON SYSOUT - THIS STEP PRINTS ONLY
008670*    THE ONE-LINE CONTROL TOTALS RECORD, NOT A FULL REPORT.
008700     C01 IS NEXT-PAGE.
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     SELECT SYSOUT
009100     ASSIGN TO UT-S-SYSOUT
009200       ORGANIZATION IS SEQUENTIAL.
009300
009400     SELECT RAW-SAMPLES
009500     ASSIGN TO UT-S-RAWSAMP
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS OFCODE.
009800
009900     SELECT MASTER-SAMPLES
010000     ASSIGN TO UT-S-GWSAMP
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS MFCODE.
010300
010400     SELECT GWREJECT
010500     ASSIGN TO UT-S-GWREJECT
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS RFCODE.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100 FD  SYSOUT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 132 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS SYSOUT-REC.
011700 01  SYSOUT-REC.
011750*    THE ACTUAL PRINT IMAGE - EITHER WS-CONTROL-LINE OR
011770*    GW-ABEND-REC IS MOVED IN HERE VIA WRITE ... FROM.
011800     05  SYSOUT-REC-DATA         PIC X(128).
011900     05  FILLER                  PIC X(4).
012000
012100****** THIS FILE IS PASSED IN FROM THE FIELD LABORATORY FEED
012200****** IT CONSISTS OF ONE GROUND-WATER SAMPLE ROW PER RECORD
012300****** EVERY COLUMN ARRIVES ALPHANUMERIC - A LAB CAN REPORT A
012400****** DASH, "ND", "LOR" OR JUST A BLANK COLUMN INSTEAD OF A
012500****** NUMBER, SO NOTHING HERE IS TRUSTED UNTIL IT IS SCRUBBED
012600****** BY 320-CLEAN-NUMERIC-FIELD BELOW.
012700 FD  RAW-SAMPLES
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 300 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS RAW-SAMPLE-REC-DATA.
013300 01  RAW-SAMPLE-REC-DATA.
013350*    RAW LABORATORY IMAGE, READ WHOLESALE INTO GW-RAW-SAMPLE-REC
013370*    BEFORE ANY EDIT IS ATTEMPTED - SEE 900-READ-RAW.
013400     05  RAW-SAMPLE-REC-IMAGE    PIC X(296).
013500     05  FILLER                  PIC X(4).
013600
013700****** ACCEPTED SAMPLES ARE APPENDED HERE FOR GWCALC TO PICK UP
013800****** THIS PROGRAM IS THE ONLY WRITER OF MASTER-SAMPLES - GWCALC
013900****** OPENS IT INPUT ONLY, AND GWSUMM/GWDIST/GWHOTSPT NEVER SEE
014000****** IT AT ALL (THEY WORK OFF COMPUTED-INDEX INSTEAD).
014100 FD  MASTER-SAMPLES
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 270 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS MASTER-SAMPLE-REC-DATA.
014700 01  MASTER-SAMPLE-REC-DATA.
014750*    ONE FULL GW-SAMPLE-REC IMAGE - WRITTEN AT 700-WRITE-MASTER,
014770*    READ BACK DURING THE DEDUP PRELOAD AT 810-LOAD-KEY-TABLE.
014800     05  MASTER-SAMPLE-REC-IMAGE PIC X(266).
014900     05  FILLER                  PIC X(4).
015000
015100****** EVERY ROW THAT FAILS AN EDIT OR TURNS OUT TO BE A DUPLICATE
015200****** LANDS HERE, MESSAGE FIRST, FULL RAW IMAGE BEHIND IT SO THE
015300****** LAB CAN BE HANDED BACK EXACTLY WHAT THEY SENT US (WQ-090).
015400 FD  GWREJECT
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 344 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS GW-REJECT-REC.
016000 01  GW-REJECT-REC.
016050*    WHY THE ROW WAS REJECTED - SET IN 300/400, MOVED HERE BY
016060*    710-WRITE-REJECT.
016100     05  REJ-MSG                 PIC X(40).
016150*    THE COMPLETE ORIGINAL 296-BYTE LABORATORY IMAGE, UNTOUCHED.
016200     05  REJ-RAW-IMAGE           PIC X(300).
016300     05  FILLER                  PIC X(4).
016400
016500** QSAM FILE
016600 WORKING-STORAGE SECTION.
016700
016800****** FILE-STATUS CODES FOR THE THREE QSAM FILES THIS STEP OWNS.
016900****** OFCODE IS TESTED AFTER EVERY RAW-SAMPLES READ, MFCODE AFTER
017000****** EVERY MASTER-SAMPLES READ (LOAD PHASE) OR WRITE (RUN
017100****** PHASE), AND RFCODE AFTER EVERY GWREJECT WRITE - SEE
017200****** WQ-123.  SPACES MEANS "GOOD" ON A QSAM FILE FOR EITHER
017300****** A READ OR A WRITE, SO ONE 88-LEVEL SERVES BOTH USES.
017400 01  FILE-STATUS-CODES.
017450*    RAW-SAMPLES READ STATUS - "10" IS THE NORMAL END-OF-FEED.
017500     05  OFCODE                  PIC X(2).
017600         88  CODE-READ           VALUE SPACES.
017650*    MASTER-SAMPLES STATUS, SHARED BY THE PRELOAD READ AND THE
017670*    MAIN-PASS WRITE.
017700     05  MFCODE                  PIC X(2).
017800         88  CODE-WRITE          VALUE SPACES.
017850*    GWREJECT WRITE STATUS.
017900     05  RFCODE                  PIC X(2).
018000         88  CODE-WRITE-REJ      VALUE SPACES.
018100     05  FILLER                  PIC X(10).
018200
018300 COPY GWSAMPLE.
018400** QSAM FILE
018500 COPY GWABEND.
018600
018700****** DEDUP KEY TABLE - HOLDS EVERY SAMPLE SERIAL NUMBER ALREADY
018800****** ON MASTER-SAMPLES (PRELOADED AT 810-LOAD-KEY-TABLE) PLUS
018900****** EVERY SERIAL NUMBER ACCEPTED SO FAR IN *THIS* RUN, SO A
019000****** DUPLICATE CAN BE CAUGHT WHETHER IT IS SITTING ON THE
019100****** MASTER FROM A PRIOR DAY OR REPEATED TWICE IN TODAY'S FEED
019200****** (WQ-072).  5000 ENTRIES COVERS THE BUSIEST DAY ON RECORD
019300****** WITH ROOM TO SPARE (WQ-040).
019400 01  GW-MASTER-KEY-TABLE.
019450*    HOW MANY ENTRIES ARE ACTUALLY LOADED BELOW.
019500     05  GWK-ENTRY-COUNT         PIC 9(4) COMP.
019550*    ONE SEVEN-DIGIT SERIAL NUMBER PER ENTRY.
019600     05  GWK-ENTRY OCCURS 5000 TIMES
019700                                 PIC 9(7).
019800     05  FILLER                  PIC X(10).
019900
020000****** RUN DATE, CAPTURED ONCE AT HOUSEKEEPING FOR ANY DIAGNOSTIC
020100****** DISPLAY THAT WANTS IT - NOT CURRENTLY PRINTED ON A REPORT
020200****** BUT KEPT SINCE MORE THAN ONE SHOP JOB HAS ASKED FOR IT
020300****** DURING AN INCIDENT REVIEW.  4-DIGIT YEAR SINCE WQ-058.
020400 01  WS-TODAY-DATE-GROUP.
020500     05  WS-TODAY-DATE-FIELDS.
020550*        RUN-DATE YEAR - FOUR DIGITS SINCE THE 1998 Y2K SWEEP
020600         10  WS-TODAY-DATE.
020650*            RUN-DATE YEAR, FOUR DIGITS
020700             15  WS-TODAY-YY     PIC 9(4).
020750*            RUN-DATE MONTH
020800             15  WS-TODAY-MM     PIC 9(2).
020850*            RUN-DATE DAY
020900             15  WS-TODAY-DD     PIC 9(2).
020950*    ALPHANUMERIC VIEW OF THE SAME EIGHT BYTES - NOT CURRENTLY
020970*    STRUNG INTO ANYTHING, BUT KEPT PARALLEL TO GWCALC'S OWN
020990*    REDEFINE OF THE SAME RUN-DATE GROUP.
021000     05  WS-TODAY-DATE-X REDEFINES WS-TODAY-DATE-FIELDS
021100                                 PIC X(8).
021200     05  FILLER                  PIC X(04).
021300
021400******************************************************************
021500* GW-CLEAN-WORK-AREA IS THE SCRATCH PAD 320-CLEAN-NUMERIC-FIELD
021600* USES ON EVERY CALL.  IT IS RESET AT THE TOP OF THAT PARAGRAPH SO
021700* NOTHING LEAKS BETWEEN ONE FIELD AND THE NEXT.  READ THE 320
021800* BANNER COMMENT BELOW FOR THE FULL ALGORITHM.
021900******************************************************************
022000 01  GW-CLEAN-WORK-AREA.
022050*    THE RAW COLUMN AS IT ARRIVED FROM THE LAB - MAY CONTAIN
022060*    COMMAS, EMBEDDED SPACES, OR ONE OF THE ABSENT LITERALS.
022100     05  GW-CLEAN-RAW            PIC X(12).
022150*    THE SAME COLUMN WITH COMMAS AND SPACES SQUEEZED OUT.
022200     05  GW-CLEAN-COMPACT        PIC X(12).
022250*    ONE-BYTE-SHIFTED COPY USED ONLY WHEN A LEADING SIGN IS
022260*    STRIPPED OFF GW-CLEAN-COMPACT.
022300     05  GW-CLEAN-COMPACT-SHIFT  PIC X(12).
022350*    HOW MANY BYTES OF GW-CLEAN-COMPACT ARE ACTUALLY IN USE.
022400     05  GW-CLEAN-COMPACT-LEN    PIC 9(2) COMP.
022450*    SUBSCRIPT FOR THE 322-COMPACT-ONE-CHAR SCAN.
022500     05  GW-CHAR-SUB             PIC 9(2) COMP.
022550*    "+" UNLESS THE COMPACTED COLUMN STARTED WITH A DASH.
022600     05  GW-CLEAN-SIGN           PIC X(1) VALUE "+".
022650*    INTEGER HALF OF THE COLUMN, LEFT OF THE DECIMAL POINT.
022700     05  GW-CLEAN-INT-PART       PIC X(9).
022750*    DECIMAL HALF OF THE COLUMN, RIGHT OF THE DECIMAL POINT.
022800     05  GW-CLEAN-DEC-PART       PIC X(6).
022850*    HOW MANY SIGNIFICANT DIGITS ARE IN THE INTEGER HALF.
022900     05  GW-CLEAN-INT-DIGITS     PIC 9(2) COMP.
022950*    HOW MANY SIGNIFICANT DIGITS ARE IN THE DECIMAL HALF.
023000     05  GW-CLEAN-DEC-DIGITS     PIC 9(2) COMP.
023050*    SCRATCH TALLY FOR THE INSPECT ... TALLYING CALLS BELOW.
023100     05  GW-CLEAN-TRAIL-SP       PIC 9(2) COMP.
023150*    HOW MANY INTEGER DIGITS THE CALLER'S FIELD ALLOWS.
023200     05  GW-CLEAN-INT-WIDTH      PIC 9(1) COMP.
023250*    HOW MANY DECIMAL DIGITS THE CALLER'S FIELD ALLOWS.
023300     05  GW-CLEAN-DEC-WIDTH      PIC 9(1) COMP.
023400****** THE FULL-PRECISION ACCUMULATOR - INTEGER HALF IS BUILT
023500****** RIGHT-JUSTIFIED, DECIMAL HALF LEFT-JUSTIFIED, THEN THE
023600****** WHOLE 13-DIGIT GROUP IS RE-READ AS ONE SCALED NUMBER SO
023700****** THE CALLER CAN JUST MOVE IT - COBOL LINES UP THE POINT.
023800     05  GW-CLEAN-DIGITS-9.
023850*        RIGHT-JUSTIFIED INTEGER DIGITS, ZERO-FILLED ON THE LEFT.
023900         10  GW-CLEAN-INT-9      PIC 9(7).
023950*        LEFT-JUSTIFIED DECIMAL DIGITS, ZERO-FILLED ON THE RIGHT.
024000         10  GW-CLEAN-DEC-9      PIC 9(6).
024050*    THE SAME THIRTEEN BYTES VIEWED AS ONE SCALED NUMERIC ITEM -
024070*    THIS IS THE FIELD THE CALLER ACTUALLY MOVES OUT OF.
024100     05  GW-CLEAN-FULL-VALUE REDEFINES GW-CLEAN-DIGITS-9
024200                                 PIC 9(7)V9(6).
024250*    PRESENT/ABSENT/INVALID RESULT OF THE LAST CLEAN ATTEMPT.
024300     05  GW-CLEAN-STATUS         PIC X(1).
024400         88  GW-FIELD-PRESENT    VALUE "P".
024500         88  GW-FIELD-ABSENT     VALUE "A".
024600         88  GW-FIELD-INVALID    VALUE "I".
024700     05  FILLER                  PIC X(10).
024800
024900****** THREE ONE-BYTE CONTROL SWITCHES, EACH TESTED BY EXACTLY
025000****** ONE PERFORM ... UNTIL IN THIS PROGRAM.  RECODED 77-LEVEL
025100****** PER WQ-127 - A SWITCH THIS SMALL DOES NOT EARN A GROUP.
025200*    END-OF-FEED SWITCH - THE ONLY LOOP CONTROL IN THE MAINLINE.
025300 77  MORE-RAW-SW                 PIC X(1) VALUE "Y".                WQ-127
025400     88  NO-MORE-RAW-RECS        VALUE "N".                         WQ-127
025500*    SET BY 400-DEDUP-CHECK, TESTED IMMEDIATELY AFTER IN
025600*    100-MAINLINE.
025700 77  DUPLICATE-SW                PIC X(1) VALUE "N".                WQ-127
025800     88  DUPLICATE-FOUND         VALUE "Y".                         WQ-127
025900*    SET BY 300-FIELD-EDITS (AND 330-EDIT-YEAR UNDER IT), TESTED
026000*    IMMEDIATELY AFTER IN 100-MAINLINE.
026100 77  RECORD-VALID-SW             PIC X(1) VALUE "Y".                WQ-127
026200     88  RECORD-IS-VALID         VALUE "Y".                         WQ-127
026300     88  RECORD-IS-INVALID       VALUE "N".                         WQ-127
026400
026500****** REMAINING SCRATCH FIELDS FOR THIS PROGRAM - THE DEDUP TABLE
026600****** SUBSCRIPT AND THE REJECT-REASON TEXT BUILT UP IN 300/400
026700****** BEFORE 710-WRITE-REJECT COPIES IT ONTO THE REJECT RECORD.
026800 01  MISC-WS-FLDS.
026850*    SUBSCRIPT INTO GW-MASTER-KEY-TABLE FOR THE LINEAR SCAN.
026900     05  GW-KEY-SUB              PIC 9(4) COMP.
026950*    WHY THIS ROW WAS OR WOULD BE REJECTED - SPACES MEANS NOTHING
026970*    HAS FAILED YET.
027000     05  REJ-REASON              PIC X(40).
027100     05  FILLER                  PIC X(10).
027200
027300****** RUN TOTALS, DISPLAYED AT 999-CLEANUP AND ALSO PRINTED ON
027400****** THE ONE-LINE CONTROL TOTALS RECORD ADDED BY WQ-108 SO
027500****** OPERATIONS DOES NOT HAVE TO SCRAPE THE JOB LOG FOR THEM.
027600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
027650*    EVERY RAW RECORD READ FROM THE FEED.
027700     05  RECORDS-READ            PIC 9(7) COMP.
027750*    RECORDS THAT PASSED ALL EDITS AND WERE NOT DUPLICATES.
027800     05  RECORDS-CREATED         PIC 9(7) COMP.
027850*    RECORDS DROPPED BECAUSE THEY WERE ALREADY ON THE MASTER OR
027870*    REPEATED EARLIER IN THIS SAME RUN.
027900     05  DUPLICATES-SKIPPED      PIC 9(7) COMP.
027950*    RECORDS DROPPED FOR A MISSING/NON-NUMERIC/OUT-OF-RANGE
027970*    MANDATORY FIELD.
028000     05  INVALID-SKIPPED         PIC 9(7) COMP.
028100     05  FILLER                  PIC X(10).
028200
028300 01  WS-CONTROL-LINE.
028350*    FIXED LABEL FOR THE SYSOUT CONTROL TOTALS LINE (WQ-108).
028400     05  FILLER          PIC X(20) VALUE "GWINGEST TOTALS -- ".
028500     05  FILLER          PIC X(6) VALUE "READ:".
028550*    EDITED RECORDS-READ.
028600     05  CTL-READ-O      PIC ZZZ,ZZ9.
028700     05  FILLER          PIC X(10) VALUE "  CREATED:".
028750*    EDITED RECORDS-CREATED.
028800     05  CTL-CREATED-O   PIC ZZZ,ZZ9.
028900     05  FILLER          PIC X(7) VALUE "  DUPS:".
028950*    EDITED DUPLICATES-SKIPPED.
029000     05  CTL-DUPS-O      PIC ZZZ,ZZ9.
029100     05  FILLER          PIC X(10) VALUE "  INVALID:".
029150*    EDITED INVALID-SKIPPED.
029200     05  CTL-INVALID-O   PIC ZZZ,ZZ9.
029300     05  FILLER          PIC X(23) VALUE SPACES.
029400
030000******************************************************************
030100* PROCEDURE DIVISION
030200*
030300* MAINLINE SHAPE: HOUSEKEEPING PRELOADS THE DEDUP TABLE FROM THE
030400* EXISTING MASTER (SO A SAMPLE FROM YESTERDAY IS STILL CAUGHT AS A
030500* DUPLICATE TODAY), THEN 100-MAINLINE RUNS ONCE PER RAW RECORD
030600* UNTIL THE FEED IS EXHAUSTED, THEN CLEANUP CLOSES UP AND PRINTS
030700* THE CONTROL TOTALS.
030800******************************************************************
030900 PROCEDURE DIVISION.
030950*    STEP 1 - PRELOAD THE DEDUP TABLE AND OPEN THE RUN FILES.
031000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031050*    STEP 2 - ONE PASS PER RAW RECORD UNTIL THE FEED IS EXHAUSTED.
031100     PERFORM 100-MAINLINE THRU 100-EXIT
031200             UNTIL NO-MORE-RAW-RECS.
031250*    STEP 3 - PRINT TOTALS AND CLOSE UP.
031300     PERFORM 999-CLEANUP THRU 999-EXIT.
031400     MOVE +0 TO RETURN-CODE.
031500     GOBACK.
031600
031700******************************************************************
031800* 000-HOUSEKEEPING OPENS MASTER-SAMPLES INPUT-ONLY LONG ENOUGH TO
031900* PRELOAD EVERY EXISTING SERIAL NUMBER INTO THE DEDUP TABLE, THEN
032000* RE-OPENS IT EXTEND (APPEND) ALONGSIDE THE RAW FEED AND THE
032100* REJECT FILE FOR THE ACTUAL EDIT RUN.
032200******************************************************************
032300 000-HOUSEKEEPING.
032400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032500     DISPLAY "******** BEGIN JOB GWINGEST ********".
032550*    CAPTURED FOR DIAGNOSTIC USE ONLY - SEE THE WORKING-STORAGE
032570*    REMARK ABOVE WS-TODAY-DATE-GROUP.
032600     ACCEPT WS-TODAY-DATE FROM DATE.
032650*    ZERO EVERY RUN COUNTER BEFORE ANY FILE ACTIVITY STARTS.
032700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
032750*    THE DEDUP TABLE STARTS EMPTY - THE PRELOAD LOOP BELOW FILLS
032770*    IT FROM WHATEVER IS ALREADY ON MASTER-SAMPLES.
032800     MOVE ZERO TO GWK-ENTRY-COUNT.
032850*    PRIME THE SWITCH THE PRELOAD LOOP BELOW WILL DRIVE.
032900     MOVE "Y" TO MORE-RAW-SW.
032950*    OPEN MASTER-SAMPLES INPUT-ONLY FOR THE PRELOAD PASS.
033000     PERFORM 800-OPEN-MASTER-FOR-LOAD THRU 800-EXIT.
033050*    WALK THE EXISTING MASTER END TO END, LOADING EVERY SERIAL
033070*    NUMBER ALREADY ON FILE INTO THE DEDUP TABLE.
033100     PERFORM 810-LOAD-KEY-TABLE THRU 810-EXIT
033200             UNTIL NO-MORE-RAW-RECS.
033250*    REOPEN FOR THE REAL EDIT RUN - RAW-SAMPLES INPUT, MASTER-
033270*    SAMPLES EXTEND, GWREJECT AND SYSOUT OUTPUT.
033300     PERFORM 820-OPEN-FILES-FOR-RUN THRU 820-EXIT.
033350*    PRIME THE MAIN READ LOOP FOR 100-MAINLINE.
033400     PERFORM 900-READ-RAW THRU 900-EXIT.
033500 000-EXIT.
033600     EXIT.
033700
033800******************************************************************
033900* 100-MAINLINE - ONE PASS PER RAW RECORD.  FIELD EDITS RUN FIRST;
034000* A RECORD THAT FAILS THEM NEVER REACHES THE DEDUP CHECK, SINCE AN
034100* INVALID S-NO CANNOT BE LOOKED UP IN THE KEY TABLE ANYWAY.
034200******************************************************************
034300 100-MAINLINE.
034400     MOVE "100-MAINLINE" TO PARA-NAME.
034450*    START OPTIMISTIC - EDITS BELOW WILL FLIP THIS IF THEY FIND
034470*    A PROBLEM.
034500     MOVE "Y" TO RECORD-VALID-SW.
034550*    START WITH NO DUPLICATE FOUND - 400-DEDUP-CHECK SETS THIS
034570*    IF IT FINDS ONE.
034600     MOVE "N" TO DUPLICATE-SW.
034650*    CLEAR THE REASON TEXT SO A STALE REASON FROM THE PRIOR
034670*    RECORD CANNOT LEAK INTO THIS ONE'S REJECT RECORD.
034700     MOVE SPACES TO REJ-REASON.
034750*    RUN THE FOUR MANDATORY-FIELD EDITS AND THE SEVENTEEN
034770*    CHEMISTRY COLUMNS.
034800     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
034850*    NO SENSE DEDUP-CHECKING A RECORD THAT IS ALREADY INVALID -
034870*    ITS SERIAL NUMBER MAY NOT EVEN BE TRUSTWORTHY.
034900     IF RECORD-IS-VALID
035000         PERFORM 400-DEDUP-CHECK THRU 400-EXIT.
035100
035150*    THREE-WAY OUTCOME - INVALID, VALID-BUT-DUPLICATE, OR
035170*    VALID-AND-NEW - EXACTLY ONE OF THE THREE BRANCHES BELOW
035190*    FIRES FOR EVERY RECORD.
035200     IF RECORD-IS-INVALID
035300         ADD +1 TO INVALID-SKIPPED
035400         PERFORM 710-WRITE-REJECT THRU 710-EXIT
035500     ELSE
035600       IF DUPLICATE-FOUND
035700         ADD +1 TO DUPLICATES-SKIPPED
035800         MOVE "*** DUPLICATE SERIAL NUMBER" TO REJ-REASON
035900         PERFORM 710-WRITE-REJECT THRU 710-EXIT
036000       ELSE
036100         ADD +1 TO RECORDS-CREATED
036200         PERFORM 700-WRITE-MASTER THRU 700-EXIT.
036300
036350*    WHATEVER HAPPENED TO THIS RECORD, MOVE ON TO THE NEXT ONE.
036400     PERFORM 900-READ-RAW THRU 900-EXIT.
036500 100-EXIT.
036600     EXIT.
036700
036800******************************************************************
036900* 300-FIELD-EDITS -- THE FOUR FIELDS THE STATE BOARD TREATS AS
037000* MANDATORY: S-NO, LONGITUDE, LATITUDE AND (SINCE WQ-122) A
037100* COLLECTION YEAR THAT, IF PRESENT AT ALL, MUST NOT PREDATE 1900.
037200* EACH ONE GOES THROUGH 320-CLEAN-NUMERIC-FIELD; A FAILURE ON ANY
037300* OF THE FOUR SHORT-CIRCUITS STRAIGHT TO 300-EXIT WITHOUT LOOKING
037400* AT ANY OF THE SEVENTEEN OPTIONAL CHEMISTRY COLUMNS BEHIND IT.
037500******************************************************************
037600 300-FIELD-EDITS.
037700     MOVE "300-FIELD-EDITS" TO PARA-NAME.
037800******** MANDATORY FIELDS -- S-NO, LONGITUDE, LATITUDE
037850*    SAMPLE SERIAL NUMBER - UNSIGNED, 7 INTEGER DIGITS, NO
037870*    DECIMAL PLACES.  THIS IS THE JOIN KEY THE WHOLE SUITE USES.
037900     MOVE GWR-S-NO TO GW-CLEAN-RAW.
038000     MOVE 7 TO GW-CLEAN-INT-WIDTH.
038100     MOVE 0 TO GW-CLEAN-DEC-WIDTH.
038200     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
038250*    A MISSING OR NON-NUMERIC SERIAL NUMBER CANNOT BE FIXED
038270*    DOWNSTREAM - REJECT IMMEDIATELY, DO NOT LOOK AT ANY OTHER
038290*    COLUMN ON THE ROW.
038300     IF NOT GW-FIELD-PRESENT
038400         MOVE "*** MISSING OR NON-NUMERIC SERIAL NUMBER" TO
038500              REJ-REASON
038600         MOVE "N" TO RECORD-VALID-SW
038700         GO TO 300-EXIT.
038800     MOVE GW-CLEAN-FULL-VALUE TO GWS-S-NO.
038900
039000****** LONGITUDE - SIGNED, 4 INTEGER + 6 DECIMAL DIGITS.  A LEADING
039100****** "-" ON THE CLEANED STRING MEANS WESTERN HEMISPHERE, WHICH
039200****** THIS STATE BOARD HAS NEVER ACTUALLY SEEN BUT THE FIELD
039300****** STAYS SIGNED SINCE GWX-LONGITUDE ON THE INDEX RECORD IS.
039400     MOVE GWR-LONGITUDE TO GW-CLEAN-RAW.
040000     MOVE 4 TO GW-CLEAN-INT-WIDTH.
040100     MOVE 6 TO GW-CLEAN-DEC-WIDTH.
040200     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
040250*    THE HOTSPOT REPORT DOWNSTREAM CANNOT PLOT A SAMPLE WITH NO
040270*    COORDINATE - REJECT RATHER THAN DEFAULT TO ZERO.
040300     IF NOT GW-FIELD-PRESENT
040400         MOVE "*** MISSING OR NON-NUMERIC LONGITUDE" TO
040500              REJ-REASON
040600         MOVE "N" TO RECORD-VALID-SW
040700         GO TO 300-EXIT.
040750*    RE-APPLY THE SIGN 320-CLEAN-NUMERIC-FIELD STRIPPED OFF -
040770*    THE CLEANED VALUE ITSELF IS ALWAYS UNSIGNED.
040800     IF GW-CLEAN-SIGN = "-"
040900         COMPUTE GWS-LONGITUDE =
041000                 ZERO - GW-CLEAN-FULL-VALUE
041100     ELSE
041200         MOVE GW-CLEAN-FULL-VALUE TO GWS-LONGITUDE.
041300
041400****** LATITUDE - SAME SHAPE AND SAME SIGN HANDLING AS LONGITUDE
041500****** ABOVE.  BOTH COORDINATES MUST BE PRESENT FOR THE HOTSPOT
041600****** REPORT DOWNSTREAM TO BE ABLE TO PLOT THE SAMPLE AT ALL.
041650     MOVE GWR-LATITUDE TO GW-CLEAN-RAW.
041700     MOVE 4 TO GW-CLEAN-INT-WIDTH.
041800     MOVE 6 TO GW-CLEAN-DEC-WIDTH.
041900     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
041950*    SAME REASONING AS LONGITUDE ABOVE - NO COORDINATE, NO
041970*    RECORD.
042000     IF NOT GW-FIELD-PRESENT
042100         MOVE "*** MISSING OR NON-NUMERIC LATITUDE" TO
042200              REJ-REASON
042300         MOVE "N" TO RECORD-VALID-SW
042400         GO TO 300-EXIT.
042450*    SAME SIGN RE-APPLICATION AS LONGITUDE ABOVE.
042500     IF GW-CLEAN-SIGN = "-"
042600         COMPUTE GWS-LATITUDE =
042700                 ZERO - GW-CLEAN-FULL-VALUE
042800     ELSE
042900         MOVE GW-CLEAN-FULL-VALUE TO GWS-LATITUDE.
043000
043800******************************************************************
043900* YEAR (WQ-122) - AN ABSENT COLLECTION YEAR STILL DEFAULTS TO ZERO
044000* AND STILL DOES NOT REJECT THE ROW - MANY OLDER WELL SURVEYS
044100* NEVER RECORDED ONE.  BUT A YEAR THAT *IS* PRESENT MUST CLEAR THE
044200* STATE BOARD'S 1900 FLOOR TO BE TREATED AS VALID DATA; A PUNCHED
044300* "0067" OR A SCANNER MISREAD THAT SURVIVES THE NUMERIC EDIT BUT
044400* PREDATES 1900 IS NOT A REAL COLLECTION YEAR AND IS REJECTED THE
044500* SAME WAY A BAD S-NO/LONGITUDE/LATITUDE IS - SEE 330-EDIT-YEAR.
044600******************************************************************
044700     MOVE GWR-YEAR TO GW-CLEAN-RAW.
044800     MOVE 4 TO GW-CLEAN-INT-WIDTH.
044900     MOVE 0 TO GW-CLEAN-DEC-WIDTH.
045000     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
045050*    ONLY A PRESENT, NUMERIC YEAR GETS THE 1900-FLOOR CHECK -
045070*    AN ABSENT ONE JUST DEFAULTS TO ZERO BELOW.
045100     IF GW-FIELD-PRESENT
045200         PERFORM 330-EDIT-YEAR THRU 330-EXIT                        WQ-122
045300     ELSE
045400         MOVE ZERO TO GWS-YEAR.
045450
045460*    330-EDIT-YEAR MAY HAVE JUST FAILED THE ROW - CHECK BEFORE
045470*    TOUCHING ANY OF THE REMAINING FIELDS.
045500     IF RECORD-IS-INVALID                                           WQ-122
045600         GO TO 300-EXIT.                                            WQ-122
045700
045750*    LOCATION/STATE/DISTRICT ARE CONTEXT FIELDS - NEVER EDITED,
045770*    ALWAYS PASSED THROUGH AS RECEIVED.
045800     MOVE GWR-STATE TO GWS-STATE.
045900     MOVE GWR-DISTRICT TO GWS-DISTRICT.
046000     MOVE GWR-LOCATION TO GWS-LOCATION.
046100
046200*    CLEAR THE REASON TEXT AGAIN BEFORE THE CHEMISTRY BLOCK -
046220*    NONE OF THE SEVENTEEN COLUMNS BELOW CAN SET IT, BUT THE
046240*    FIELD SHOULD NOT CARRY A YEAR-EDIT MESSAGE FORWARD.
046300     MOVE SPACES TO REJ-REASON.
046400     PERFORM 340-CLEAN-CHEMISTRY THRU 340-EXIT.
046500 300-EXIT.
046600     EXIT.
046700
046800******************************************************************
046900* 330-EDIT-YEAR (WQ-122) - CALLED ONLY WHEN 320-CLEAN-NUMERIC-FIELD
047000* FOUND A PRESENT, NUMERIC YEAR.  A VALUE OF 1900 OR LATER IS
047100* STORED AS-IS; ANYTHING LOWER FAILS THE VALIDATOR AND THE ROW IS
047200* MARKED INVALID FOR REJECTION BACK IN 300-FIELD-EDITS ABOVE.
047300******************************************************************
047400 330-EDIT-YEAR.                                                     WQ-122
047500     MOVE "330-EDIT-YEAR" TO PARA-NAME.                             WQ-122
047550*    THE 1900 FLOOR ITSELF - ANYTHING EARLIER IS TREATED AS A
047570*    PUNCH ERROR OR SCANNER MISREAD, NOT A REAL COLLECTION YEAR.
047600     IF GW-CLEAN-FULL-VALUE < 1900                                  WQ-122
047700         MOVE "*** COLLECTION YEAR PRIOR TO 1900" TO REJ-REASON     WQ-122
047800         MOVE "N" TO RECORD-VALID-SW                                WQ-122
047900     ELSE                                                           WQ-122
048000         MOVE GW-CLEAN-FULL-VALUE TO GWS-YEAR.                      WQ-122
048100 330-EXIT.                                                          WQ-122
048200     EXIT.                                                          WQ-122
048300
048400******************************************************************
048500* 340-CLEAN-CHEMISTRY CLEANS THE SEVENTEEN NULLABLE LABORATORY
048600* PARAMETERS.  EACH ONE SETS ITS OWN PRESENCE-INDICATOR BYTE ON
048700* GW-SAMPLE-REC; A METAL WITH NO READING IS LEFT AT ZERO AND
048800* MARKED ABSENT SO GWPREP/GWHPICLC TREAT IT AS "NOT MEASURED".
048900* NONE OF THESE SEVENTEEN CAN REJECT THE ROW - ONLY THE FOUR
049000* MANDATORY FIELDS ABOVE CAN DO THAT.
049100******************************************************************
049200 340-CLEAN-CHEMISTRY.
049300     MOVE "340-CLEAN-CHEMISTRY" TO PARA-NAME.
049400****** PH - FIELD ACIDITY/ALKALINITY READING, 3 INTEGER + 2
049500****** DECIMAL DIGITS.  NO STATE BOARD LIMIT IS ENFORCED HERE -
049600****** THIS IS A CONTEXT FIELD, NOT ONE OF THE NINE HPI METALS.
049700     MOVE GWR-PH TO GW-CLEAN-RAW.
049800     MOVE 3 TO GW-CLEAN-INT-WIDTH.
049900     MOVE 2 TO GW-CLEAN-DEC-WIDTH.
050000     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
050050*    PRESENT-OR-ABSENT ONLY - NEITHER OUTCOME CAN FAIL THE ROW.
050100     IF GW-FIELD-PRESENT
050200         MOVE "Y" TO GWS-PH-IND
050300         MOVE GW-CLEAN-FULL-VALUE TO GWS-PH
050400     ELSE
050500         MOVE "N" TO GWS-PH-IND
050600         MOVE ZERO TO GWS-PH.
050700
050800****** ELECTRICAL CONDUCTIVITY - A ROUGH PROXY FOR TOTAL DISSOLVED
050900****** SOLIDS THAT THE DISTRICT LABS ALWAYS REPORT ALONGSIDE PH.
051000     MOVE GWR-EC-US-CM TO GW-CLEAN-RAW.
051100     MOVE 6 TO GW-CLEAN-INT-WIDTH.
051200     MOVE 2 TO GW-CLEAN-DEC-WIDTH.
051300     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
051350*    SAME PRESENT/ABSENT PATTERN AS EVERY FIELD IN THIS BLOCK.
051400     IF GW-FIELD-PRESENT
051500         MOVE "Y" TO GWS-EC-IND
051600         MOVE GW-CLEAN-FULL-VALUE TO GWS-EC-US-CM
051700     ELSE
051800         MOVE "N" TO GWS-EC-IND
051900         MOVE ZERO TO GWS-EC-US-CM.
052000
052100****** CARBONATE - MAJOR-ION FIELD ADDED BY WQ-031, DEFAULT
052200****** INT/DEC WIDTH FROM THE PRIOR CALL (6.2) STILL APPLIES.
052300     MOVE GWR-CO3-MG-L TO GW-CLEAN-RAW.
052400     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
052450*    PRESENT/ABSENT PATTERN AGAIN - NO STATE BOARD LIMIT.
052500     IF GW-FIELD-PRESENT
052600         MOVE "Y" TO GWS-CO3-IND
052700         MOVE GW-CLEAN-FULL-VALUE TO GWS-CO3-MG-L
052800     ELSE
052900         MOVE "N" TO GWS-CO3-IND
053000         MOVE ZERO TO GWS-CO3-MG-L.
053100
053200****** BICARBONATE - USUALLY THE LARGEST MAJOR-ION READING ON A
053300****** GROUND-WATER SAMPLE IN THIS STATE'S ALLUVIAL AQUIFERS.
053400     MOVE GWR-HCO3-MG-L TO GW-CLEAN-RAW.
053500     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
053550*    PRESENT/ABSENT PATTERN AGAIN.
053600     IF GW-FIELD-PRESENT
053700         MOVE "Y" TO GWS-HCO3-IND
053800         MOVE GW-CLEAN-FULL-VALUE TO GWS-HCO3-MG-L
053900     ELSE
054000         MOVE "N" TO GWS-HCO3-IND
054100         MOVE ZERO TO GWS-HCO3-MG-L.
054200
054300****** CHLORIDE - HIGH READINGS HERE ARE THE USUAL TELL FOR
054400****** SALTWATER INTRUSION IN THE COASTAL DISTRICTS.
054500     MOVE GWR-CL-MG-L TO GW-CLEAN-RAW.
054600     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
054650*    PRESENT/ABSENT PATTERN AGAIN.
054700     IF GW-FIELD-PRESENT
054800         MOVE "Y" TO GWS-CL-IND
054900         MOVE GW-CLEAN-FULL-VALUE TO GWS-CL-MG-L
055000     ELSE
055100         MOVE "N" TO GWS-CL-IND
055200         MOVE ZERO TO GWS-CL-MG-L.
055300
055400****** FLUORIDE - MONITORED FOR DENTAL/SKELETAL FLUOROSIS RISK IN
055500****** THE HARD-ROCK DISTRICTS WHERE IT RUNS HIGH NATURALLY.
055600     MOVE GWR-F-MG-L TO GW-CLEAN-RAW.
055700     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
055750*    PRESENT/ABSENT PATTERN AGAIN.
055800     IF GW-FIELD-PRESENT
055900         MOVE "Y" TO GWS-F-IND
056000         MOVE GW-CLEAN-FULL-VALUE TO GWS-F-MG-L
056100     ELSE
056200         MOVE "N" TO GWS-F-IND
056300         MOVE ZERO TO GWS-F-MG-L.
056400
056500****** SULPHATE - MAJOR-ION FIELD, NO INDIVIDUAL LIMIT ENFORCED
056600****** BY THIS PROGRAM BUT CARRIED FOR THE HYDRO-CHEMISTS.
056700     MOVE GWR-SO4-MG-L TO GW-CLEAN-RAW.
056800     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
056850*    PRESENT/ABSENT PATTERN AGAIN.
056900     IF GW-FIELD-PRESENT
057000         MOVE "Y" TO GWS-SO4-IND
057100         MOVE GW-CLEAN-FULL-VALUE TO GWS-SO4-MG-L
057200     ELSE
057300         MOVE "N" TO GWS-SO4-IND
057400         MOVE ZERO TO GWS-SO4-MG-L.
057500
057600****** NITRATE - AGRICULTURAL RUNOFF INDICATOR, WATCHED CLOSELY
057700****** NEAR THE IRRIGATION-HEAVY DISTRICTS.
057800     MOVE GWR-NO3-MG-L TO GW-CLEAN-RAW.
057900     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
057950*    PRESENT/ABSENT PATTERN AGAIN.
058000     IF GW-FIELD-PRESENT
058100         MOVE "Y" TO GWS-NO3-IND
058200         MOVE GW-CLEAN-FULL-VALUE TO GWS-NO3-MG-L
058300     ELSE
058400         MOVE "N" TO GWS-NO3-IND
058500         MOVE ZERO TO GWS-NO3-MG-L.
058600
058700****** PHOSPHATE - LEAST OFTEN REPORTED OF THE MAJOR-ION SET, BUT
058800****** STILL CARRIED SINCE WQ-031 ADDED THE FULL ION PANEL.
058900     MOVE GWR-PO4-MG-L TO GW-CLEAN-RAW.
059000     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
059050*    PRESENT/ABSENT PATTERN AGAIN.
059100     IF GW-FIELD-PRESENT
059200         MOVE "Y" TO GWS-PO4-IND
059300         MOVE GW-CLEAN-FULL-VALUE TO GWS-PO4-MG-L
059400     ELSE
059500         MOVE "N" TO GWS-PO4-IND
059600         MOVE ZERO TO GWS-PO4-MG-L.
059700
059800****** TOTAL HARDNESS - CALCIUM/MAGNESIUM CARBONATE EQUIVALENT,
059900****** THE FIELD MOST OFTEN QUOTED BACK TO A COMPLAINING HOUSEHOLD.
060000     MOVE GWR-TOTAL-HARDNESS TO GW-CLEAN-RAW.
060100     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
060150*    PRESENT/ABSENT PATTERN AGAIN.
060200     IF GW-FIELD-PRESENT
060300         MOVE "Y" TO GWS-TH-IND
060400         MOVE GW-CLEAN-FULL-VALUE TO GWS-TOTAL-HARDNESS
060500     ELSE
060600         MOVE "N" TO GWS-TH-IND
060700         MOVE ZERO TO GWS-TOTAL-HARDNESS.
060800
060900****** CALCIUM - ONE OF THE TWO HARDNESS-FORMING IONS.
061000     MOVE GWR-CA-MG-L TO GW-CLEAN-RAW.
061100     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
061150*    PRESENT/ABSENT PATTERN AGAIN.
061200     IF GW-FIELD-PRESENT
061300         MOVE "Y" TO GWS-CA-IND
061400         MOVE GW-CLEAN-FULL-VALUE TO GWS-CA-MG-L
061500     ELSE
061600         MOVE "N" TO GWS-CA-IND
061700         MOVE ZERO TO GWS-CA-MG-L.
061800
061900****** MAGNESIUM - THE OTHER HARDNESS-FORMING ION.
062000     MOVE GWR-MG-MG-L TO GW-CLEAN-RAW.
062100     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
062150*    PRESENT/ABSENT PATTERN AGAIN.
062200     IF GW-FIELD-PRESENT
062300         MOVE "Y" TO GWS-MG-IND
062400         MOVE GW-CLEAN-FULL-VALUE TO GWS-MG-MG-L
062500     ELSE
062600         MOVE "N" TO GWS-MG-IND
062700         MOVE ZERO TO GWS-MG-MG-L.
062800
062900****** SODIUM - WATCHED FOR IRRIGATION SUITABILITY (SODIUM
063000****** ADSORPTION RATIO CALCULATIONS DONE OUTSIDE THIS SUITE).
063100     MOVE GWR-NA-MG-L TO GW-CLEAN-RAW.
063200     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
063250*    PRESENT/ABSENT PATTERN AGAIN.
063300     IF GW-FIELD-PRESENT
063400         MOVE "Y" TO GWS-NA-IND
063500         MOVE GW-CLEAN-FULL-VALUE TO GWS-NA-MG-L
063600     ELSE
063700         MOVE "N" TO GWS-NA-IND
063800         MOVE ZERO TO GWS-NA-MG-L.
063900
064000****** POTASSIUM - LOWEST-CONCENTRATION MAJOR CATION, CARRIED FOR
064100****** COMPLETENESS OF THE ION BALANCE CHECK.
064200     MOVE GWR-K-MG-L TO GW-CLEAN-RAW.
064300     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
064350*    PRESENT/ABSENT PATTERN AGAIN.
064400     IF GW-FIELD-PRESENT
064500         MOVE "Y" TO GWS-K-IND
064600         MOVE GW-CLEAN-FULL-VALUE TO GWS-K-MG-L
064700     ELSE
064800         MOVE "N" TO GWS-K-IND
064900         MOVE ZERO TO GWS-K-MG-L.
065000
065100****** IRON - ONE OF THE NINE METALS GWHPICLC WEIGHS INTO THE HPI.
065200****** WHO GUIDANCE IS 0.300 MG/L; THIS IS THE MOST FREQUENTLY
065300****** EXCEEDED METAL ON THE WHOLE PANEL IN THIS STATE.
065400     MOVE GWR-FE-PPM TO GW-CLEAN-RAW.
065500     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
065550*    PRESENT/ABSENT PATTERN AGAIN - GWPREP DOES THE PPM-TO-MG/L
065570*    CONVERSION, NOT THIS PROGRAM.
065600     IF GW-FIELD-PRESENT
065700         MOVE "Y" TO GWS-FE-IND
065800         MOVE GW-CLEAN-FULL-VALUE TO GWS-FE-PPM
065900     ELSE
066000         MOVE "N" TO GWS-FE-IND
066100         MOVE ZERO TO GWS-FE-PPM.
066200
066300****** ARSENIC - REPORTED IN PPB; GWPREP DIVIDES BY 1000 TO GET
066400****** MG/L BEFORE GWHPICLC COMPARES IT TO THE 0.010 STANDARD.
066500     MOVE GWR-AS-PPB TO GW-CLEAN-RAW.
066600     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
066650*    PRESENT/ABSENT PATTERN AGAIN.
066700     IF GW-FIELD-PRESENT
066800         MOVE "Y" TO GWS-AS-IND
066900         MOVE GW-CLEAN-FULL-VALUE TO GWS-AS-PPB
067000     ELSE
067100         MOVE "N" TO GWS-AS-IND
067200         MOVE ZERO TO GWS-AS-PPB.
067300
067400****** URANIUM - ALSO REPORTED IN PPB AND ALSO DIVIDED BY 1000 IN
067500****** GWPREP; THIS PARAMETER WAS THE ORIGINAL REASON THE STATE
067600****** BOARD ASKED FOR THIS WHOLE SUITE (SEE WQ-014 HISTORY).
067700     MOVE GWR-U-PPB TO GW-CLEAN-RAW.
067800     PERFORM 320-CLEAN-NUMERIC-FIELD THRU 320-EXIT.
067850*    LAST OF THE SEVENTEEN - SAME PRESENT/ABSENT PATTERN.
067900     IF GW-FIELD-PRESENT
068000         MOVE "Y" TO GWS-U-IND
068100         MOVE GW-CLEAN-FULL-VALUE TO GWS-U-PPB
068200     ELSE
068300         MOVE "N" TO GWS-U-IND
068400         MOVE ZERO TO GWS-U-PPB.
068500 340-EXIT.
068600     EXIT.
068700
068800******************************************************************
068900* 320-CLEAN-NUMERIC-FIELD -- GENERAL-PURPOSE NUMERIC-COLUMN
069000* SCRUBBER.  STRIPS COMMAS AND EMBEDDED SPACES, RECOGNIZES THE
069100* "ABSENT" LITERALS (BLANK, "-", "ND", "LOR"), SPLITS ON A
069200* DECIMAL POINT AND RIGHT/LEFT-JUSTIFIES THE TWO HALVES INTO A
069300* ZERO-FILLED FIXED-POINT WORK ITEM.  CALLER SETS GW-CLEAN-RAW,
069400* GW-CLEAN-INT-WIDTH AND GW-CLEAN-DEC-WIDTH BEFORE THE PERFORM,
069500* AND READS THE RESULT BACK FROM GW-CLEAN-FULL-VALUE - COBOL
069600* ALIGNS THE DECIMAL POINT ON A PLAIN MOVE TO ANY TARGET FIELD.
069700******************************************************************
069800 320-CLEAN-NUMERIC-FIELD.
069850*    CLEAR THE ACCUMULATOR AND SIGN BEFORE EVERY CALL - NOTHING
069870*    FROM THE PRIOR FIELD MAY SURVIVE.
069900     MOVE ZERO TO GW-CLEAN-DIGITS-9.
070000     MOVE "+" TO GW-CLEAN-SIGN.
070100     MOVE SPACES TO GW-CLEAN-COMPACT.
070200     MOVE ZERO TO GW-CLEAN-COMPACT-LEN.
070300******** SQUEEZE OUT COMMAS AND EMBEDDED SPACES ONE BYTE AT A TIME
070400     PERFORM 322-COMPACT-ONE-CHAR THRU 322-EXIT
070500             VARYING GW-CHAR-SUB FROM 1 BY 1
070600             UNTIL GW-CHAR-SUB > LENGTH OF GW-CLEAN-RAW.
070700
070750*    A COLUMN THAT COMPACTED DOWN TO NOTHING WAS ALL SPACES -
070770*    TREAT IT AS ABSENT.
070800     IF GW-CLEAN-COMPACT-LEN = ZERO
070900         MOVE "A" TO GW-CLEAN-STATUS
071000         GO TO 320-EXIT.
071100
071200****** A DASH, "ND" (NOT DETECTED) OR "LOR" (BELOW LIMIT OF
071300****** REPORTING) FROM THE LAB IS AN ABSENT READING, NOT A ZERO
071400****** READING - SEE WQ-063.
071500     IF GW-CLEAN-COMPACT = "-"
071600     OR GW-CLEAN-COMPACT = "ND"
071700     OR GW-CLEAN-COMPACT = "LOR"
071800         MOVE "A" TO GW-CLEAN-STATUS
071900         GO TO 320-EXIT.
072000
072050*    A LEADING DASH THAT SURVIVED THE ABSENT-LITERAL CHECK ABOVE
072070*    IS A GENUINE NEGATIVE SIGN - STRIP IT OFF AND REMEMBER IT.
072100     IF GW-CLEAN-COMPACT(1:1) = "-"
072200         MOVE "-" TO GW-CLEAN-SIGN
072300         MOVE GW-CLEAN-COMPACT(2:11) TO GW-CLEAN-COMPACT-SHIFT
072400         MOVE GW-CLEAN-COMPACT-SHIFT TO GW-CLEAN-COMPACT.
072500
072550*    SPLIT THE COMPACTED COLUMN ON ITS DECIMAL POINT, IF ANY.
072600     MOVE SPACES TO GW-CLEAN-INT-PART GW-CLEAN-DEC-PART.
072700     UNSTRING GW-CLEAN-COMPACT DELIMITED BY "."
072800         INTO GW-CLEAN-INT-PART GW-CLEAN-DEC-PART.
072900
072910*    WHATEVER SURVIVED THE UNSTRING ABOVE MUST NOW BE ALL
072920*    DIGITS - ANYTHING ELSE (A STRAY LETTER, A SECOND DECIMAL
072930*    POINT THAT UNSTRING COULD NOT PARSE, A CURRENCY SIGN THE
072940*    COMMA-STRIP DID NOT CATCH) MEANS THE LAB SENT SOMETHING THIS
072950*    ROUTINE DOES NOT UNDERSTAND, AND THE COLUMN IS INVALID
072960*    RATHER THAN ABSENT.
073000     IF GW-CLEAN-INT-PART NOT NUMERIC
073100         MOVE "I" TO GW-CLEAN-STATUS
073200         GO TO 320-EXIT.
073210*    THE DECIMAL HALF IS ALLOWED TO BE ALL SPACES (NO DECIMAL
073220*    POINT ON THE ORIGINAL COLUMN AT ALL) BUT IF IT IS NOT
073230*    SPACES IT MUST BE NUMERIC TOO.
073300     IF GW-CLEAN-DEC-PART NOT = SPACES
073400        AND GW-CLEAN-DEC-PART NOT NUMERIC
073500         MOVE "I" TO GW-CLEAN-STATUS
073600         GO TO 320-EXIT.
073700
073750*    HOW MANY SIGNIFICANT INTEGER DIGITS ARE THERE - TRAILING
073770*    SPACES DO NOT COUNT.
073800     INSPECT GW-CLEAN-INT-PART TALLYING GW-CLEAN-TRAIL-SP
073900         FOR TRAILING SPACES.
074000     COMPUTE GW-CLEAN-INT-DIGITS =
074100             LENGTH OF GW-CLEAN-INT-PART - GW-CLEAN-TRAIL-SP.
074150*    MORE INTEGER DIGITS THAN THE CALLER'S FIELD CAN HOLD MEANS
074170*    THE COLUMN CANNOT BE TRUSTED - FLAG IT INVALID.
074200     IF GW-CLEAN-INT-DIGITS > GW-CLEAN-INT-WIDTH
074300         MOVE "I" TO GW-CLEAN-STATUS
074400         GO TO 320-EXIT.
074500
074550*    RIGHT-JUSTIFY THE INTEGER DIGITS INTO THE SCALED WORK ITEM.
074600     MOVE 0 TO GW-CLEAN-INT-9.
074700     IF GW-CLEAN-INT-DIGITS > ZERO
074800         MOVE GW-CLEAN-INT-PART(1:GW-CLEAN-INT-DIGITS) TO
074900              GW-CLEAN-INT-9.
075000
075050*    LEFT-JUSTIFY WHATEVER DECIMAL DIGITS THE CALLER'S FIELD
075070*    ALLOWS - EXTRA DECIMAL DIGITS BEYOND THE CALLER'S WIDTH ARE
075090*    SILENTLY TRUNCATED, NOT REJECTED.
075100     MOVE 0 TO GW-CLEAN-DEC-9.
075200     IF GW-CLEAN-DEC-WIDTH > ZERO
075300        AND GW-CLEAN-DEC-PART NOT = SPACES
075400         INSPECT GW-CLEAN-DEC-PART TALLYING GW-CLEAN-TRAIL-SP
075500             FOR TRAILING SPACES.
075600         COMPUTE GW-CLEAN-DEC-DIGITS =
075700             LENGTH OF GW-CLEAN-DEC-PART - GW-CLEAN-TRAIL-SP.
075800         IF GW-CLEAN-DEC-DIGITS > GW-CLEAN-DEC-WIDTH
075900             MOVE GW-CLEAN-DEC-WIDTH TO GW-CLEAN-DEC-DIGITS.
076000         IF GW-CLEAN-DEC-DIGITS > ZERO
076100             MOVE GW-CLEAN-DEC-PART(1:GW-CLEAN-DEC-DIGITS) TO
076200                  GW-CLEAN-DEC-9(1:GW-CLEAN-DEC-DIGITS).
076250*    EVERYTHING CHECKED OUT - THE COLUMN IS PRESENT AND CLEAN.
076300     MOVE "P" TO GW-CLEAN-STATUS.
076400 320-EXIT.
076500     EXIT.
076600
076700****** ONE-CHARACTER HELPER FOR THE VARYING LOOP ABOVE - COPIES A
076800****** BYTE ACROSS ONLY WHEN IT IS NEITHER A SPACE NOR A COMMA.
076900 322-COMPACT-ONE-CHAR.
077000     IF GW-CLEAN-RAW(GW-CHAR-SUB:1) NOT = SPACE
077100        AND GW-CLEAN-RAW(GW-CHAR-SUB:1) NOT = ","
077200         ADD 1 TO GW-CLEAN-COMPACT-LEN
077300         MOVE GW-CLEAN-RAW(GW-CHAR-SUB:1) TO
077400              GW-CLEAN-COMPACT(GW-CLEAN-COMPACT-LEN:1).
077500 322-EXIT.
077600     EXIT.
077700
077800******************************************************************
077900* 400-DEDUP-CHECK - LINEAR SCAN OF THE KEY TABLE, STOPPING EARLY
078000* THE MOMENT A MATCH IS FOUND.  ONLY REACHED FOR RECORDS THAT
078100* ALREADY PASSED 300-FIELD-EDITS, SO GWS-S-NO IS GUARANTEED VALID.
078200******************************************************************
078210* NOTE THIS IS NOT A COBOL SEARCH ALL - THE TABLE IS BUILT IN
078220* MASTER-SAMPLES' NATURAL FILE ORDER, NOT SORTED BY SERIAL
078230* NUMBER, SO AN ORDINARY PERFORM VARYING SCAN IS THE ONLY OPTION.
078240* WITH 5000 ENTRIES AT MOST THE WORST-CASE SCAN IS STILL WELL
078250* UNDER A MILLISECOND ON THIS HARDWARE AND HAS NEVER BEEN A
078260* PERFORMANCE COMPLAINT.
078300 400-DEDUP-CHECK.
078400     MOVE "400-DEDUP-CHECK" TO PARA-NAME.
078450*    START PESSIMISTIC - PROVE NO MATCH EXISTS, DON'T ASSUME IT.
078500     MOVE "N" TO DUPLICATE-SW.
078550*    LINEAR SCAN, NOT SEARCH ALL - THE TABLE IS UNSORTED SINCE IT
078570*    IS LOADED IN MASTER-SAMPLES' NATURAL WRITE ORDER.
078600     PERFORM 420-SEARCH-KEY-TABLE THRU 420-EXIT
078650*        STOP EARLY THE MOMENT A MATCH TURNS UP - NO REASON TO
078660*        KEEP SCANNING ONCE THE ANSWER IS ALREADY KNOWN.
078700             VARYING GW-KEY-SUB FROM 1 BY 1
078800             UNTIL GW-KEY-SUB > GWK-ENTRY-COUNT
078900                OR DUPLICATE-FOUND.
079000 400-EXIT.
079100     EXIT.
079200
079250****** ONE TABLE-ROW COMPARE PER CALL, DRIVEN BY THE PERFORM
079270****** VARYING ABOVE - THE SWITCH IS LEFT ALONE ON A MISS SO THE
079290****** LOOP CONTINUES TO THE NEXT ENTRY.  GW-KEY-SUB IS SUPPLIED
079300****** BY THE GOVERNING PERFORM IN 400-DEDUP-CHECK ABOVE, NOT SET
079310****** IN HERE.
079400 420-SEARCH-KEY-TABLE.
079500     IF GWK-ENTRY(GW-KEY-SUB) = GWS-S-NO
079600         MOVE "Y" TO DUPLICATE-SW.
079700 420-EXIT.
079800     EXIT.
079900
080000******************************************************************
080100* 700-WRITE-MASTER - APPENDS THE ACCEPTED RECORD TO THE MASTER
080200* AND ADDS ITS SERIAL NUMBER TO THE IN-MEMORY DEDUP TABLE SO A
080300* LATER DUPLICATE IN THE SAME RUN IS CAUGHT WITHOUT RE-READING
080400* THE FILE.  A BAD FILE STATUS HERE IS UNRECOVERABLE (WQ-123) -
080500* THE MASTER WOULD OTHERWISE BE MISSING A RECORD GWCALC EXPECTS.
080600******************************************************************
080700 700-WRITE-MASTER.
080800     MOVE "700-WRITE-MASTER" TO PARA-NAME.
080900     WRITE MASTER-SAMPLE-REC-DATA FROM GW-SAMPLE-REC.
080950*    A BAD STATUS HERE MEANS MASTER-SAMPLES ITSELF CANNOT BE
080970*    TRUSTED - ABEND RATHER THAN SILENTLY LOSE A RECORD.
081000     IF NOT CODE-WRITE                                              WQ-123
081100         MOVE "*** BAD FILE STATUS WRITING MASTER-SAMPLES" TO       WQ-123
081200              ABEND-REASON                                          WQ-123
081300         MOVE MFCODE TO ACTUAL-VAL                                  WQ-123
081400         GO TO 1000-ABEND-RTN.                                      WQ-123
081450*    KEEP THE IN-MEMORY DEDUP TABLE IN STEP WITH THE FILE SO A
081470*    REPEAT OF THIS SAME SERIAL NUMBER LATER IN THE RUN IS ALSO
081490*    CAUGHT.
081500     ADD 1 TO GWK-ENTRY-COUNT.
081600     MOVE GWS-S-NO TO GWK-ENTRY(GWK-ENTRY-COUNT).
081700 700-EXIT.
081800     EXIT.
081900
082000******************************************************************
082100* 710-WRITE-REJECT - DEFAULTS THE REASON TEXT IF NONE WAS SET (A
082200* BELT-AND-BRACES CASE THAT SHOULD NEVER FIRE), THEN CARRIES THE
082300* FULL RAW IMAGE BEHIND THE MESSAGE PER WQ-090 SO THE LAB CAN BE
082400* HANDED BACK EXACTLY WHAT THEY SENT.
082500******************************************************************
082600 710-WRITE-REJECT.
082700     MOVE "710-WRITE-REJECT" TO PARA-NAME.
082750*    BELT-AND-BRACES DEFAULT - SHOULD NEVER ACTUALLY FIRE SINCE
082770*    EVERY CALLER SETS REJ-REASON BEFORE GETTING HERE.
082800     IF REJ-REASON = SPACES
082900         MOVE "*** FIELD EDIT FAILURE" TO REJ-REASON.
083000     MOVE REJ-REASON TO REJ-MSG.
083050*    HAND THE LAB BACK EXACTLY WHAT THEY SENT US (WQ-090).
083100     MOVE RAW-SAMPLE-REC-DATA TO REJ-RAW-IMAGE.
083200     WRITE GW-REJECT-REC.
083250*    A BAD STATUS HERE IS ALSO UNRECOVERABLE - A REJECT THAT
083270*    NEVER MAKES IT TO THE FILE IS A REJECT NOBODY EVER SEES.
083300     IF NOT CODE-WRITE-REJ                                          WQ-123
083400         MOVE "*** BAD FILE STATUS WRITING GWREJECT" TO             WQ-123
083500              ABEND-REASON                                          WQ-123
083600         MOVE RFCODE TO ACTUAL-VAL                                  WQ-123
083700         GO TO 1000-ABEND-RTN.                                      WQ-123
083800 710-EXIT.
083900     EXIT.
084000
084050****** FIRST OF THE TWO MASTER-SAMPLES OPENS THIS STEP DOES -
084070****** INPUT ONLY, JUST LONG ENOUGH TO WALK THE FILE ONCE FOR
084090****** THE PRELOAD IN 810 BELOW.
084100 800-OPEN-MASTER-FOR-LOAD.
084200     MOVE "800-OPEN-MASTER-FOR-LOAD" TO PARA-NAME.
084300     OPEN INPUT MASTER-SAMPLES.
084400 800-EXIT.
084500     EXIT.
084600
084700******************************************************************
084800* 810-LOAD-KEY-TABLE - READS MASTER-SAMPLES END TO END BEFORE THE
084900* REAL EDIT RUN STARTS, LOADING EVERY EXISTING SERIAL NUMBER INTO
085000* THE DEDUP TABLE.  A GENUINE READ ERROR HERE (NOT SIMPLE AT-END)
085100* IS TREATED AS UNRECOVERABLE SINCE THE DEDUP TABLE WOULD OTHERWISE
085200* BE BUILT ON PARTIAL DATA.
085300******************************************************************
085400 810-LOAD-KEY-TABLE.
085500     MOVE "810-LOAD-KEY-TABLE" TO PARA-NAME.
085600     READ MASTER-SAMPLES INTO GW-SAMPLE-REC
085650*        NORMAL END OF THE PRELOAD PASS - CLOSE THE INPUT-ONLY
085670*        OPEN, THE REAL-RUN OPEN COMES NEXT IN 820.
085700         AT END
085800             CLOSE MASTER-SAMPLES
085900             MOVE "N" TO MORE-RAW-SW
086000             GO TO 810-EXIT
086100     END-READ.
086150*    A GENUINE READ ERROR DURING THE PRELOAD PASS - ABEND RATHER
086170*    THAN RISK A HALF-BUILT DEDUP TABLE.
086200     IF NOT CODE-WRITE                                              WQ-123
086300         MOVE "*** BAD FILE STATUS LOADING MASTER-SAMPLES" TO       WQ-123
086400              ABEND-REASON                                          WQ-123
086500         MOVE MFCODE TO ACTUAL-VAL                                  WQ-123
086600         GO TO 1000-ABEND-RTN.                                      WQ-123
086650*    RECORD READ CLEANLY - ADD ITS SERIAL NUMBER TO THE TABLE.
086700     ADD 1 TO GWK-ENTRY-COUNT.
086800     MOVE GWS-S-NO TO GWK-ENTRY(GWK-ENTRY-COUNT).
086900 810-EXIT.
087000     EXIT.
087100
087150****** SECOND OF THE TWO MASTER-SAMPLES OPENS - EXTEND (APPEND)
087170****** THIS TIME, SO THE REAL EDIT RUN ADDS ROWS AFTER WHATEVER
087190****** THE PRELOAD PASS JUST FINISHED READING.  RAW-SAMPLES AND
087191****** GWREJECT HAVE NO EARLIER OPEN TO UNDO - THIS IS THE ONLY
087192****** PLACE IN THE STEP EITHER OF THEM IS TOUCHED.
087200 820-OPEN-FILES-FOR-RUN.
087300     MOVE "820-OPEN-FILES-FOR-RUN" TO PARA-NAME.
087350*    RESET THE SWITCH THE MAIN READ LOOP WILL DRIVE - IT WAS LEFT
087360*    "N" BY THE PRELOAD LOOP'S AT-END CONDITION IN 810 ABOVE.
087400     MOVE "Y" TO MORE-RAW-SW.
087450*    THE FEED THIS STEP ACTUALLY EDITS.
087500     OPEN INPUT RAW-SAMPLES.
087550*    APPEND MODE - THE PRELOAD PASS ABOVE ALREADY CLOSED THE
087560*    INPUT-ONLY OPEN, SO THIS DOES NOT COLLIDE WITH IT.
087600     OPEN EXTEND MASTER-SAMPLES.
087650*    BOTH BRAND NEW FOR THIS RUN - NEITHER FILE CARRIES FORWARD
087660*    ANY CONTENT FROM A PRIOR DAY'S JOB.
087700     OPEN OUTPUT GWREJECT, SYSOUT.
087800 820-EXIT.
087900     EXIT.
088000
088050****** CLOSES ALL FOUR FILES THIS STEP HAS OPEN AT NORMAL END OR
088070****** JUST BEFORE THE FORCED ABEND IN 1000-ABEND-RTN.  A SINGLE
088080****** SHARED CLOSE PARAGRAPH KEEPS THE FILE LIST IN ONE PLACE -
088090****** ADDING A FIFTH FILE TO THIS STEP MEANS CHANGING ONLY HERE.
088100 850-CLOSE-FILES.
088200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
088300     CLOSE RAW-SAMPLES, MASTER-SAMPLES, GWREJECT, SYSOUT.
088400 850-EXIT.
088500     EXIT.
088600
088700******************************************************************
088800* 900-READ-RAW - PRIMES AND RE-READS THE INPUT FEED.  A GENUINE
088900* READ ERROR (NOT AT-END) ABENDS SINCE THE REST OF THE FEED CAN
089000* NO LONGER BE TRUSTED (WQ-123).  THIS PARAGRAPH IS PERFORMED
089010* ONCE FROM 000-HOUSEKEEPING TO PRIME THE VERY FIRST RECORD AND
089020* THEN ONCE MORE AT THE BOTTOM OF EVERY 100-MAINLINE PASS.
089100******************************************************************
089200 900-READ-RAW.
089300     MOVE "900-READ-RAW" TO PARA-NAME.
089400     READ RAW-SAMPLES INTO GW-RAW-SAMPLE-REC
089450*        NORMAL END OF THE FEED - STOP THE GOVERNING PERFORM IN
089470*        THE MAINLINE.  NOTHING ELSE IN THIS STEP NEEDS TO KNOW
089480*        HOW MANY RECORDS WERE ON THE FEED IN ADVANCE.
089500         AT END MOVE "N" TO MORE-RAW-SW
089600         GO TO 900-EXIT
089700     END-READ.
089750*    A GENUINE READ ERROR - EVERY RECORD AFTER THIS ONE IS NOW
089770*    SUSPECT, SO ABEND RATHER THAN SILENTLY UNDER-PROCESS.  THIS
089780*    IS THE SAME AUDITOR FINDING (WQ-123) APPLIED TO EVERY QSAM
089790*    FILE THIS STEP OWNS - SEE 700/710/810 FOR THE OTHER THREE.
089800     IF NOT CODE-READ                                               WQ-123
089900         MOVE "*** BAD FILE STATUS READING RAW-SAMPLES" TO          WQ-123
090000              ABEND-REASON                                          WQ-123
090100         MOVE OFCODE TO ACTUAL-VAL                                  WQ-123
090200         GO TO 1000-ABEND-RTN.                                      WQ-123
090250*    RECORD READ CLEANLY - COUNT IT.
090300     ADD 1 TO RECORDS-READ.
090400 900-EXIT.
090500     EXIT.
090600
090700******************************************************************
090750* 999-CLEANUP - NORMAL END OF RUN.  CLOSES THE FILES, EDITS THE
090770* FOUR RUN TOTALS FOR DISPLAY AND FOR THE SYSOUT CONTROL LINE
090790* (WQ-108), AND ECHOES THEM ONE LAST TIME TO THE CONSOLE.
090800******************************************************************
090810 999-CLEANUP.
090820     MOVE "999-CLEANUP" TO PARA-NAME.
090900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
090950*    EDIT ALL FOUR TOTALS FOR THE SYSOUT CONTROL LINE.
091000     MOVE RECORDS-READ       TO CTL-READ-O.
091100     MOVE RECORDS-CREATED    TO CTL-CREATED-O.
091200     MOVE DUPLICATES-SKIPPED TO CTL-DUPS-O.
091300     MOVE INVALID-SKIPPED    TO CTL-INVALID-O.
091350*    NOTE THE SYSOUT WRITE ITSELF WAS ALREADY CLOSED ABOVE - THE
091370*    CONTROL LINE TOTALS ARE FOR THE CONSOLE DISPLAY BELOW ONLY
091390*    IN THIS PROGRAM (GWCALC'S OWN CLEANUP WRITES ITS SYSOUT
091410*    LINE BEFORE CLOSING - SEE THAT PROGRAM'S 999-CLEANUP).
091420
091500     DISPLAY "** RECORDS READ **".
091600     DISPLAY RECORDS-READ.
091700     DISPLAY "** RECORDS CREATED **".
091800     DISPLAY RECORDS-CREATED.
091900     DISPLAY "** DUPLICATES SKIPPED **".
092000     DISPLAY DUPLICATES-SKIPPED.
092100     DISPLAY "** INVALID SKIPPED **".
092200     DISPLAY INVALID-SKIPPED.
092300     DISPLAY "*** NORMAL COMPLETION - JOB GWINGEST ***".            WQ-136
092400 999-EXIT.
092500     EXIT.
092600
092700******************************************************************
092710* 1000-ABEND-RTN - COMMON UNRECOVERABLE-ERROR EXIT FOR THIS STEP.
092720* REACHED FROM A FILE-STATUS CHECK ANYWHERE ABOVE (WQ-123).
092730* WRITES THE DIAGNOSTIC LINE (PARA-NAME/REASON/BAD STATUS CODE
092740* ARE ALL ALREADY SET BY WHOEVER BRANCHED HERE), CLOSES WHAT IT
092750* CAN AND FORCES A DIVIDE-BY-ZERO SO THE STEP CONDITION-CODES OUT.
093200******************************************************************
093300 1000-ABEND-RTN.
093400     MOVE "1000-ABEND-RTN" TO PARA-NAME.
093450*    THIS STEP HAS NO BATCH-CONTROL-STYLE RUN RECORD OF ITS OWN -
093470*    THE SYSOUT DIAGNOSTIC LINE AND THE JOB CONDITION CODE ARE
093490*    THE ONLY TRACE AN ABENDED RUN LEAVES BEHIND.  GWCALC, TWO
093491*    STEPS DOWNSTREAM, DOES CARRY A BATCH-CONTROL RECORD FOR
093492*    RESTART-ABILITY PURPOSES - THIS STEP DOES NOT NEED ONE
093493*    SINCE A RE-RUN OF GWINGEST FROM THE SAME RAW FEED IS SAFE:
093494*    A SAMPLE ALREADY ON MASTER-SAMPLES WILL SIMPLY BE CAUGHT AS
093495*    A DUPLICATE THE SECOND TIME THROUGH.
093496*    PARA-NAME AND ABEND-REASON WERE ALREADY MOVED BY WHICHEVER
093497*    PARAGRAPH ABOVE DETECTED THE PROBLEM AND BRANCHED HERE -
093498*    THIS ROUTINE ONLY HAS TO GET THAT DIAGNOSIS ONTO PRINT AND
093499*    THEN GET OUT.
093500     WRITE SYSOUT-REC FROM GW-ABEND-REC.                            WQ-123
093550*    CLOSE WHATEVER IS OPEN - HARMLESS TO CLOSE A FILE THAT WAS
093560*    NEVER OPENED IN THIS RUN, SINCE 850-CLOSE-FILES IS SHARED
093570*    WITH THE NORMAL-END PATH AND DOES NOT DISTINGUISH THE TWO.
093600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
093650*    ONE LAST CONSOLE LINE FOR WHOEVER IS WATCHING THE JOB LOG -
093660*    WORDED THE SAME WAY EVERY OTHER STEP IN THE SUITE WORDS ITS
093670*    OWN ABEND MESSAGE (WQ-136).
093700     DISPLAY "*** ABNORMAL END OF JOB - GWINGEST ***" UPON
093800        CONSOLE.
093850*    FORCED ARITHMETIC EXCEPTION - THE ONLY RELIABLE WAY ON THIS
093860*    COMPILER TO GUARANTEE A NON-ZERO CONDITION CODE FALLS OUT OF
093870*    THIS STEP AND STOPS THE REST OF THE JOB STREAM COLD.
093900     DIVIDE ZERO INTO 1.

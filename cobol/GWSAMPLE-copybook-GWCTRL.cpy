000100******************************************************************
000200* GWCTRL  --  CALCULATION BATCH CONTROL RECORD                   *
000300*                                                                *
000400*        ONE RECORD IS WRITTEN TO BATCH-CONTROL AT THE END OF    *
000500*        EVERY GWCALC RUN.  OPERATIONS RECONCILES THIS AGAINST   *
000600*        THE JOB LOG BEFORE RELEASING THE DISTRIBUTION/HOTSPOT   *
000700*        REPORTS FOR THE SAME RUN.                               *
000800******************************************************************
000900* CHANGE LOG
001000*   REQ#     DATE     BY   DESCRIPTION
001100*   -----  --------  ---   --------------------------------------
001200*   WQ-072  03/05/01  TGD  ORIGINAL LAYOUT
001300*   WQ-095  07/14/05  RPS  ADDED SUCCESS-RATE FOR OPS DASHBOARD
001400******************************************************************
001500 01  GW-CTRL-REC.
001600     05  GWC-BATCH-ID            PIC X(20).
001700     05  GWC-COUNTS.
001800         10  GWC-TOTAL-SAMPLES   PIC 9(7).
001900         10  GWC-PROCESSED       PIC 9(7).
002000         10  GWC-FAILED          PIC 9(7).
002100         10  GWC-SKIPPED         PIC 9(7).
002200     05  GWC-COUNTS-X REDEFINES GWC-COUNTS.
002300         10  GWC-COUNT-OCCURS    PIC 9(7) OCCURS 4 TIMES.
002400     05  GWC-STATUS              PIC X(10).
002500         88  GWC-PENDING         VALUE "PENDING".
002600         88  GWC-PROCESSING      VALUE "PROCESSING".
002700         88  GWC-COMPLETED       VALUE "COMPLETED".
002800         88  GWC-FAILED-STATUS   VALUE "FAILED".
002900     05  GWC-SUCCESS-RATE        PIC 999V99.
003000     05  FILLER                  PIC X(20).

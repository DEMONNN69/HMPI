000100******************************************************************
000200* GWSAMPLE  --  GROUND-WATER SAMPLE MASTER RECORD                *
000300*                                                                *
000400*        THIS MEMBER DESCRIBES ONE ACCEPTED GROUND-WATER SAMPLE  *
000500*        AS CARRIED ON THE MASTER-SAMPLES FILE (QSAM, FIXED,     *
000600*        ORDERED BY SAMPLE SERIAL NUMBER).  A SAMPLE IS WRITTEN  *
000700*        HERE ONLY AFTER PASSING THE EDITS IN GWINGEST.          *
000800*                                                                *
000900*        EACH LABORATORY-MEASURED FIELD CARRIES A ONE-BYTE       *
001000*        PRESENCE INDICATOR (GWS-xx-IND) BECAUSE THE SOURCE      *
001100*        LABS REPORT "ND", "LOR", "-" OR A BLANK COLUMN WHEN A   *
001200*        PARAMETER WAS NOT MEASURED -- THAT IS NOT THE SAME AS   *
001300*        A MEASURED ZERO FOR THE HPI/HEI/CD WEIGHT SUMS.         *
001400******************************************************************
001500* CHANGE LOG
001600*   REQ#     DATE     BY   DESCRIPTION
001700*   -----  --------  ---   --------------------------------------
001800*   WQ-014  03/11/93  RPS  ORIGINAL LAYOUT - IRON/ARSENIC/URANIUM
001900*   WQ-031  09/02/94  RPS  ADDED PH,EC AND MAJOR-ION FIELDS
002000*   WQ-058  06/20/98  DLM  Y2K - GWS-YEAR WIDENED TO 4 DIGITS
002100*   WQ-072  02/14/01  TGD  ADDED PRESENCE INDICATOR BYTES
002200*   WQ-090  11/03/04  RPS  PADDED RECORD TO 270 FOR FUTURE FIELDS
002250*   WQ-137  02/09/17  DLM  COMMENT PASS ONLY - FIELD-BY-FIELD
002260*                          REMARKS ADDED AFTER THE GWC-FAILED-
002270*                          STATUS REVIEW ON GWCALC TURNED UP HOW
002280*                          THIN THE COMMENTS WERE IN THIS MEMBER
002300******************************************************************
002400 01  GW-SAMPLE-REC.
002450*    SEVEN-DIGIT SERIAL NUMBER ASSIGNED BY GWINGEST WHEN THE
002460*    SAMPLE IS FIRST ACCEPTED - THE MASTER KEY EVERY OTHER
002470*    PROGRAM IN THE SUITE JOINS BACK TO.
002500     05  GWS-S-NO                PIC 9(7).
002600     05  GWS-STATE               PIC X(20).
002700     05  GWS-DISTRICT            PIC X(20).
002800     05  GWS-LOCATION            PIC X(30).
002850*    LONGITUDE/LATITUDE AS A SIGNED NUMERIC PAIR - NEGATIVE MEANS
002860*    WEST OR SOUTH RESPECTIVELY, PER THE FEED'S OWN CONVENTION.
002900     05  GWS-COORDS.
003000         10  GWS-LONGITUDE       PIC S9(4)V9(6).
003100         10  GWS-LATITUDE        PIC S9(4)V9(6).
003150*    ALTERNATE ALPHANUMERIC VIEW OF THE SAME TEN BYTES - GWDIST
003160*    AND GWHOTSPT TEST GWX-LATITUDE/GWX-LONGITUDE NOT = ZERO ON
003170*    THE NUMERIC SIDE, BUT A FEW OLDER UTILITY PROGRAMS AWAY FROM
003180*    THIS SUITE STILL READ COORDINATES AS DISPLAY TEXT.
003200     05  GWS-COORDS-X REDEFINES GWS-COORDS.
003300         10  GWS-LONGITUDE-X     PIC X(10).
003400         10  GWS-LATITUDE-X      PIC X(10).
003450*    FOUR-DIGIT COLLECTION YEAR (WQ-058 WIDENED THIS FROM TWO
003460*    DIGITS AHEAD OF Y2K) - ZERO MEANS THE LAB FEED CARRIED NO
003470*    YEAR AT ALL, TESTED VIA GWS-YEAR-ABSENT BELOW.
003500     05  GWS-YEAR                PIC 9(4).
003600         88  GWS-YEAR-ABSENT     VALUE ZERO.
003650*    ALPHANUMERIC REDEFINITION USED ONLY WHEN A CALLING PROGRAM
003660*    NEEDS TO EDIT THE YEAR AS TEXT RATHER THAN COMPARE IT
003670*    NUMERICALLY.
003700     05  GWS-YEAR-X REDEFINES GWS-YEAR PIC X(4).
003750*    FROM HERE DOWN, EVERY LABORATORY-MEASURED PARAMETER FOLLOWS
003760*    THE SAME TWO-FIELD SHAPE - A ONE-BYTE "Y"/SPACE PRESENCE
003770*    INDICATOR FOLLOWED BY THE MEASURED VALUE ITSELF.  A VALUE
003780*    FIELD IS MEANINGLESS WHENEVER ITS INDICATOR IS NOT "Y" -
003790*    GWINGEST NEVER MOVES A VALUE IN WITHOUT ALSO SETTING THE
003800*    INDICATOR, SO THE TWO FIELDS ARE ALWAYS IN STEP.
003850*    PH - ACIDITY/ALKALINITY, UNITLESS, ONE DECIMAL PLACE ON THE
003860*    RAW FEED BUT CARRIED HERE WITH TWO FOR HEADROOM.
003900     05  GWS-PH-IND              PIC X(1).
004000         88  GWS-PH-PRESENT      VALUE "Y".
004100     05  GWS-PH                  PIC 9(3)V9(2).
004150*    ELECTRICAL CONDUCTIVITY, MICROSIEMENS PER CENTIMETRE - A
004160*    ROUGH PROXY FOR TOTAL DISSOLVED SOLIDS.
004200     05  GWS-EC-IND              PIC X(1).
004300         88  GWS-EC-PRESENT      VALUE "Y".
004400     05  GWS-EC-US-CM            PIC 9(6)V9(2).
004450*    CARBONATE, MILLIGRAMS PER LITRE - ONE OF THE MAJOR ANIONS
004460*    FEEDING THE HEI CALCULATION OVER IN GWCALC.
004500     05  GWS-CO3-IND             PIC X(1).
004600         88  GWS-CO3-PRESENT     VALUE "Y".
004700     05  GWS-CO3-MG-L            PIC 9(6)V9(2).
004750*    BICARBONATE, MILLIGRAMS PER LITRE.
004800     05  GWS-HCO3-IND            PIC X(1).
004900         88  GWS-HCO3-PRESENT    VALUE "Y".
005000     05  GWS-HCO3-MG-L           PIC 9(6)V9(2).
005050*    CHLORIDE, MILLIGRAMS PER LITRE.
005100     05  GWS-CL-IND              PIC X(1).
005200         88  GWS-CL-PRESENT      VALUE "Y".
005300     05  GWS-CL-MG-L             PIC 9(6)V9(2).
005350*    FLUORIDE, MILLIGRAMS PER LITRE - THE BOARD FLAGS THIS ONE
005360*    SEPARATELY WHEN IT EXCEEDS THE DRINKING-WATER LIMIT, EVEN
005370*    THOUGH IT IS NOT ONE OF THE THREE GWCALC HEAVY METALS.
005400     05  GWS-F-IND               PIC X(1).
005500         88  GWS-F-PRESENT       VALUE "Y".
005600     05  GWS-F-MG-L              PIC 9(6)V9(2).
005650*    SULPHATE, MILLIGRAMS PER LITRE.
005700     05  GWS-SO4-IND             PIC X(1).
005800         88  GWS-SO4-PRESENT     VALUE "Y".
005900     05  GWS-SO4-MG-L            PIC 9(6)V9(2).
005950*    NITRATE, MILLIGRAMS PER LITRE.
006000     05  GWS-NO3-IND             PIC X(1).
006100         88  GWS-NO3-PRESENT     VALUE "Y".
006200     05  GWS-NO3-MG-L            PIC 9(6)V9(2).
006250*    PHOSPHATE, MILLIGRAMS PER LITRE.
006300     05  GWS-PO4-IND             PIC X(1).
006400         88  GWS-PO4-PRESENT     VALUE "Y".
006500     05  GWS-PO4-MG-L            PIC 9(6)V9(2).
006550*    TOTAL HARDNESS AS CACO3, MILLIGRAMS PER LITRE - A DERIVED
006560*    LAB FIGURE, NOT ONE GWCALC RECOMPUTES FROM CA/MG.
006600     05  GWS-TH-IND              PIC X(1).
006700         88  GWS-TH-PRESENT      VALUE "Y".
006800     05  GWS-TOTAL-HARDNESS      PIC 9(6)V9(2).
006850*    CALCIUM, MILLIGRAMS PER LITRE.
006900     05  GWS-CA-IND              PIC X(1).
007000         88  GWS-CA-PRESENT      VALUE "Y".
007100     05  GWS-CA-MG-L             PIC 9(6)V9(2).
007150*    MAGNESIUM, MILLIGRAMS PER LITRE.
007200     05  GWS-MG-IND              PIC X(1).
007300         88  GWS-MG-PRESENT      VALUE "Y".
007400     05  GWS-MG-MG-L             PIC 9(6)V9(2).
007450*    SODIUM, MILLIGRAMS PER LITRE.
007500     05  GWS-NA-IND              PIC X(1).
007600         88  GWS-NA-PRESENT      VALUE "Y".
007700     05  GWS-NA-MG-L             PIC 9(6)V9(2).
007750*    POTASSIUM, MILLIGRAMS PER LITRE - THE LAST OF THE MAJOR-ION
007760*    GROUP ADDED UNDER WQ-031.
007800     05  GWS-K-IND               PIC X(1).
007900         88  GWS-K-PRESENT       VALUE "Y".
008000     05  GWS-K-MG-L              PIC 9(6)V9(2).
008050*    IRON, PARTS PER MILLION - THE FIRST OF THE THREE HEAVY
008060*    METALS GWCALC WEIGHS INTO THE HPI/HEI/CD FIGURES, ON FILE
008070*    SINCE WQ-014, THE ORIGINAL LAYOUT.
008100     05  GWS-FE-IND              PIC X(1).
008200         88  GWS-FE-PRESENT      VALUE "Y".
008300     05  GWS-FE-PPM              PIC 9(6)V9(2).
008350*    ARSENIC, PARTS PER BILLION - NOTE THE UNIT CHANGE FROM PPM
008360*    (IRON) TO PPB (ARSENIC AND URANIUM) - THE THREE HEAVY-METAL
008370*    FIELDS ARE NOT ON A COMMON SCALE, WHICH IS EXACTLY WHY
008380*    GWCALC NORMALIZES EACH AGAINST ITS OWN STANDARD LIMIT
008390*    RATHER THAN SUMMING RAW CONCENTRATIONS.
008400     05  GWS-AS-IND              PIC X(1).
008500         88  GWS-AS-PRESENT      VALUE "Y".
008600     05  GWS-AS-PPB              PIC 9(6)V9(2).
008650*    URANIUM, PARTS PER BILLION - THE THIRD AND LAST HEAVY METAL
008660*    ADDED UNDER WQ-014.
008700     05  GWS-U-IND               PIC X(1).
008800         88  GWS-U-PRESENT       VALUE "Y".
008900     05  GWS-U-PPB               PIC 9(6)V9(2).
008950*    WQ-090'S PADDING TO BRING THE RECORD OUT TO THE 270-BYTE
008960*    WIDTH DECLARED ON THE MASTER-SAMPLES FD - HEADROOM FOR A
008970*    FUTURE PARAMETER WITHOUT AN FD-WIDE RESIZE.
009000     05  FILLER                  PIC X(19).
009100******************************************************************
009200* RAW SAMPLE ROW  --  UNEDITED IMAGE AS RECEIVED FROM THE LAB     *
009300* FEED, EVERY FIELD ALPHANUMERIC SO A DIRTY COLUMN (COMMAS,       *
009400* BLANKS, "ND", "LOR", "-") CAN BE CLEANED BEFORE IT IS MOVED     *
009500* INTO GW-SAMPLE-REC ABOVE.  USED ONLY BY GWINGEST.               *
009600******************************************************************
009700 01  GW-RAW-SAMPLE-REC.
009750*    EVERY FIELD BELOW IS PIC X, WIDE ENOUGH TO HOLD THE WIDEST
009760*    RAW COLUMN THE LAB FEED HAS EVER SENT INCLUDING A LEADING
009770*    SIGN OR A STRAY COMMA - 320-CLEAN-NUMERIC-FIELD IN GWINGEST
009780*    IS WHAT ACTUALLY STRIPS THOSE OUT BEFORE THE VALUE IS MOVED
009790*    INTO ITS GW-SAMPLE-REC COUNTERPART ABOVE.
009800     05  GWR-S-NO                PIC X(9).
009900     05  GWR-STATE               PIC X(20).
010000     05  GWR-DISTRICT            PIC X(20).
010100     05  GWR-LOCATION            PIC X(30).
010200     05  GWR-LONGITUDE           PIC X(12).
010300     05  GWR-LATITUDE            PIC X(12).
010400     05  GWR-YEAR                PIC X(6).
010500     05  GWR-PH                  PIC X(9).
010600     05  GWR-EC-US-CM            PIC X(10).
010700     05  GWR-CO3-MG-L            PIC X(10).
010800     05  GWR-HCO3-MG-L           PIC X(10).
010900     05  GWR-CL-MG-L             PIC X(10).
011000     05  GWR-F-MG-L              PIC X(10).
011100     05  GWR-SO4-MG-L            PIC X(10).
011200     05  GWR-NO3-MG-L            PIC X(10).
011300     05  GWR-PO4-MG-L            PIC X(10).
011400     05  GWR-TOTAL-HARDNESS      PIC X(10).
011500     05  GWR-CA-MG-L             PIC X(10).
011600     05  GWR-MG-MG-L             PIC X(10).
011700     05  GWR-NA-MG-L             PIC X(10).
011800     05  GWR-K-MG-L              PIC X(10).
011900     05  GWR-FE-PPM              PIC X(10).
012000     05  GWR-AS-PPB              PIC X(10).
012100     05  GWR-U-PPB               PIC X(10).
012150*    WQ-090'S PADDING, MIRRORING THE FILLER ON GW-SAMPLE-REC
012160*    ABOVE SO THE TWO RECORD LENGTHS STAY IN STEP.
012200     05  FILLER                  PIC X(22).

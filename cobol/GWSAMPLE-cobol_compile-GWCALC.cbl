000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GWCALC.
000400 AUTHOR. R. P. SUBRAMANIAM.
000500 INSTALLATION. WATER QUALITY DATA CENTER.
000600 DATE-WRITTEN. 06/01/93.
000700 DATE-COMPILED. 06/01/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          BATCH CALCULATION STEP.  READS EVERY SAMPLE ON THE
001400*          MASTER-SAMPLES FILE (BUILT BY GWINGEST), OPTIONALLY
001500*          NARROWED TO ONE COLLECTION YEAR BY THE PARM CARD,
001600*          CALLS GWPREP TO BUILD THE NINE-METAL WORK RECORD AND
001700*          GWHPICLC TO WORK OUT HPI/HEI/CD/MI, AND WRITES ONE
001800*          RECORD PER SAMPLE TO COMPUTED-INDEX.  A SAMPLE THAT
001900*          ALREADY HAS AN INDEX ROW FROM AN EARLIER RUN IS
002000*          SKIPPED UNLESS UPSI-0 IS SET ON TO FORCE A RECALC.
002100*          A SINGLE BATCH-CONTROL RECORD IS WRITTEN AT END OF RUN
002200*          SO OPERATIONS CAN RECONCILE THE STEP BEFORE THE REPORT
002300*          PROGRAMS RUN.
002400*
002500*          THIS STEP DOES NOT ITSELF DECIDE WATER QUALITY - IT IS
002550*          PLUMBING BETWEEN GWINGEST'S MASTER AND GWPREP/GWHPICLC'S
002600*          INDEX ARITHMETIC.  A CALL-LEVEL FAILURE ON ONE SAMPLE
002650*          (CALC-CALL-RET-CODE NOT ZERO) IS COUNTED AND SKIPPED,
002700*          NOT TREATED AS FATAL - ONE BAD SAMPLE SHOULD NOT STOP
002750*          THE WHOLE STATE'S BATCH.  A BAD FILE STATUS, BY
002800*          CONTRAST, MEANS THE DATA SET ITSELF CANNOT BE TRUSTED
002850*          AND DOES ABEND THE STEP - SEE WQ-123 BELOW.
002900*
002950*          BATCH-CONTROL CARRIES FOUR STATUS VALUES - PENDING,
003000*          PROCESSING, COMPLETED AND FAILED (WQ-137 BELOW).  A
003050*          RUN THAT REACHES 999-CLEANUP NORMALLY ALWAYS WRITES
003100*          COMPLETED; A RUN THAT ABENDS ALWAYS WRITES FAILED WITH
003150*          WHATEVER COUNTS HAD ACCUMULATED BEFORE THE ABEND - SEE
003200*          1000-ABEND-RTN.  PENDING IS RESERVED FOR A FUTURE
003250*          JOB-SCHEDULER INTEGRATION AND IS NOT SET BY THIS
003300*          PROGRAM TODAY.
003350*
003400******************************************************************
003500
003600         PARM CARD (OPTIONAL)    -   WQ.CALC.GWPARM
003700                                     COL 1-4  COLLECTION YEAR
003800                                     FILTER, OR ZERO/DD DUMMY
003900                                     FOR NO FILTER
004000
004100         UPSI-0 ON                -   FORCE-RECALCULATE - REBUILD
004200                                     THE INDEX EVEN WHEN ONE IS
004300                                     ALREADY ON FILE FOR A SAMPLE
004400
004500******************************************************************
004600* CHANGE LOG
004700*   REQ#     DATE     BY   DESCRIPTION
004800*   -----  --------  ---   --------------------------------------
004900*   WQ-081  04/12/02  RPS  ORIGINAL PROGRAM
005000*   WQ-090  11/12/04  RPS  ADDED METALS-USED PASS-THROUGH ON
005100*                          THE COMPUTED-INDEX RECORD
005200*   WQ-095  07/14/05  RPS  BATCH-CONTROL SUCCESS-RATE ADDED
005300*   WQ-102  09/04/07  TGD  BATCH ID NOW CARRIES THE RUN DATE SO
005400*                          TWO SAME-DAY RERUNS DON'T COLLIDE ON
005500*                          THE OPS DASHBOARD - TIME-OF-DAY ADDED
005600*   WQ-114  06/03/11  TGD  Y2K FOLLOW-UP - WS-TODAY-DATE NOW
005700*                          CARRIES A 4-DIGIT YEAR THROUGHOUT
005800*   WQ-121  08/22/12  TGD  ADDED OPTIONAL YEAR FILTER (PARM CARD)
005900*                          AND UPSI-0 FORCE-RECALCULATE SWITCH -
006000*                          A SAMPLE ALREADY ON COMPUTED-INDEX IS
006100*                          NOW SKIPPED AND COUNTED RATHER THAN
006200*                          REBUILT EVERY RUN.  COMPUTED-INDEX IS
006300*                          PRELOADED INTO A KEY TABLE (SAME WAY
006400*                          GWINGEST PRELOADS MASTER-SAMPLES) AND
006500*                          OPENED EXTEND SO A RERUN NO LONGER
006600*                          WIPES OUT PRIOR CALCULATIONS.
006700*   WQ-123  09/04/12  TGD  FILE-STATUS CHECKS ON MASTER-SAMPLES,
006800*                          COMPUTED-INDEX, BATCH-CONTROL AND THE
006900*                          PARM CARD NOW ABEND THE STEP ON A BAD
007000*                          STATUS CODE - AUDITOR FINDING, SAME
007100*                          PATTERN DALYEDIT USES OVER IN THE
007200*                          HOSPITAL SUITE
007300*   WQ-127  10/15/12  DLM  MORE-MASTER-SW, ALREADY-CALCULATED-SW
007400*                          AND CALC-CALL-RET-CODE RECODED
007500*                          77-LEVEL - SWITCHES THIS SMALL DO NOT
007600*                          NEED A GROUP AROUND THEM, PER SHOP
007700*                          STANDARD
007800*   WQ-131  04/02/14  RPS  Y2K+ FOLLOW-UP AUDIT - CONFIRMED EVERY
007900*                          DATE-BEARING FIELD IN THIS PROGRAM IS
008000*                          STILL CORRECT AT FOUR DIGITS
008100*   WQ-136  07/11/16  SNK  END-OF-JOB CONSOLE WORDING STANDARDIZED
008200*                          ACROSS THE WHOLE SUITE PER OPS REQUEST
008250*   WQ-137  02/09/17  DLM  AUDITOR FINDING - GWC-FAILED-STATUS WAS
008270*                          DEAD CODE, NOTHING EVER MOVED "FAILED"
008290*                          TO GWC-STATUS.  1000-ABEND-RTN NOW
008310*                          POPULATES GW-CTRL-REC FROM WHATEVER
008330*                          COUNTS HAD ACCUMULATED, SETS THE
008350*                          STATUS TO FAILED, AND WRITES IT TO
008370*                          BATCH-CONTROL BEFORE THE FORCED ABEND.
008390*                          BATCH-CONTROL AND SYSOUT ARE NOW OPENED
008410*                          AT THE VERY TOP OF HOUSEKEEPING, AND
008430*                          GWC-BATCH-ID/GWC-STATUS ARE BUILT
008450*                          BEFORE THE PARM-CARD READ AND THE
008470*                          INDEX-KEY-TABLE PRELOAD, SO THIS WRITE
008490*                          WORKS NO MATTER HOW EARLY IN THE RUN
008510*                          THE ABEND HAPPENS
008300******************************************************************
008600
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900 SOURCE-COMPUTER. IBM-390.
009000 OBJECT-COMPUTER. IBM-390.
009100 SPECIAL-NAMES.
009200*    C01 DRIVES TOP-OF-FORM ON THE PRINTED CONTROL LINE THAT
009300*    THIS STEP DROPS TO SYSOUT - THIS PROGRAM PRINTS NO OTHER
009400*    REPORT OF ITS OWN, THE REPORTS ARE ALL DOWNSTREAM STEPS.
009500     C01 IS NEXT-PAGE                                             WQ-121
009600*    UPSI-0 IS THE OPERATOR-SET FORCE-RECALCULATE SWITCH - ON
009700*    MEANS REBUILD EVERY SAMPLE'S INDEX EVEN IF ONE IS ALREADY
009800*    ON FILE, OFF (THE NORMAL CASE) MEANS SKIP AND COUNT IT.
009900     UPSI-0 ON STATUS IS FORCE-RECALC-ON                          WQ-121
010000            OFF STATUS IS FORCE-RECALC-OFF.                       WQ-121
010100
010200 INPUT-OUTPUT SECTION.
010300 FILE-CONTROL.
010400*    SYSOUT CARRIES THE END-OF-RUN CONTROL LINE AND, ON AN
010500*    UNRECOVERABLE ERROR, THE ABEND DIAGNOSTIC LINE.
010600     SELECT SYSOUT
010700         ASSIGN TO UT-S-SYSOUT
010800         ORGANIZATION IS SEQUENTIAL.
010900
011000*    MASTER-SAMPLES IS THE ACCEPTED-SAMPLE FILE GWINGEST BUILDS -
011100*    THIS STEP OPENS IT INPUT ONLY, IT NEVER REWRITES A RECORD.
011200     SELECT MASTER-SAMPLES
011300         ASSIGN TO UT-S-GWMASTR
011400         ORGANIZATION IS SEQUENTIAL
011500         ACCESS MODE IS SEQUENTIAL
011600         FILE STATUS IS MFCODE.
011700
011800*    COMPUTED-INDEX IS OPENED TWICE IN A RUN - ONCE INPUT-ONLY TO
011900*    PRELOAD THE ALREADY-CALCULATED KEY TABLE, THEN AGAIN EXTEND
012000*    FOR THE REAL CALCULATION PASS.  SEE 800/810/820 BELOW.
012100     SELECT COMPUTED-INDEX
012200         ASSIGN TO UT-S-GWINDEX
012300         ORGANIZATION IS SEQUENTIAL
012400         ACCESS MODE IS SEQUENTIAL
012500         FILE STATUS IS XFCODE.
012600
012700*    BATCH-CONTROL GETS EXACTLY ONE RECORD PER RUN - COMPLETED OR
012800*    FAILED, WRITTEN EITHER AT 999-CLEANUP OR AT 1000-ABEND-RTN.
012900     SELECT BATCH-CONTROL
013000         ASSIGN TO UT-S-GWCTRL
013100         ORGANIZATION IS SEQUENTIAL
013200         ACCESS MODE IS SEQUENTIAL
013300         FILE STATUS IS CFCODE.
013400
013500*    PARM-CARD IS THE OPTIONAL ONE-RECORD YEAR-FILTER CARD - A
013600*    MISSING OR EMPTY FILE (JCL DD DUMMY) IS NORMAL, NOT AN ERROR.
013700     SELECT PARM-CARD                                             WQ-121
013800         ASSIGN TO UT-S-GWPARM                                    WQ-121
013900         ORGANIZATION IS SEQUENTIAL                                WQ-121
014000         ACCESS MODE IS SEQUENTIAL                                WQ-121
014100         FILE STATUS IS PFCODE.                                   WQ-121
014200
014300 DATA DIVISION.
014400 FILE SECTION.
014500*    SYSOUT BUFFER - CARRIES EITHER THE CONTROL LINE OR THE ABEND
014600*    DIAGNOSTIC LINE, ONE 132-BYTE RECORD AT A TIME.
014700 FD  SYSOUT
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 132 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS SYSOUT-REC.
015300 01  SYSOUT-REC.
015400*    THE ACTUAL PRINT IMAGE - EITHER WS-CONTROL-LINE OR
015500*    GW-ABEND-REC IS MOVED IN HERE VIA WRITE ... FROM.
015600     05  SYSOUT-REC-DATA            PIC X(128).
015700     05  FILLER                     PIC X(4).
015800
015900****** MASTER-SAMPLES IS READ-ONLY IN THIS STEP - GWINGEST OWNS
016000****** THE WRITE SIDE OF THIS FILE.  THIS STEP NEVER RE-VALIDATES
016100****** S-NO/LONGITUDE/LATITUDE/YEAR - IT TRUSTS GWINGEST'S EDITS.
016200 FD  MASTER-SAMPLES
016300     RECORDING MODE IS F
016400     LABEL RECORDS ARE STANDARD
016500     RECORD CONTAINS 270 CHARACTERS
016600     BLOCK CONTAINS 0 RECORDS
016700     DATA RECORD IS MASTER-SAMPLE-REC-DATA.
016800 01  MASTER-SAMPLE-REC-DATA.
016900*    ONE FULL GW-SAMPLE-REC IMAGE, READ WHOLESALE INTO
017000*    WORKING-STORAGE - SEE 900-READ-MASTER.
017100     05  MASTER-SAMPLE-REC-IMAGE    PIC X(266).
017200     05  FILLER                     PIC X(4).
017300
017400****** ONE ROW PER SAMPLE ONCE HPI/HEI/CD/MI HAVE BEEN COMPUTED.
017500****** OPENED EXTEND (APPEND) SO A RERUN DOES NOT DESTROY WHAT AN
017600****** EARLIER RUN ALREADY CALCULATED (WQ-121).  READ BY GWDIST,
017700****** GWHOTSPT AND GWSUMM DOWNSTREAM.
017800 FD  COMPUTED-INDEX
017900     RECORDING MODE IS F
018000     LABEL RECORDS ARE STANDARD
018100     RECORD CONTAINS 202 CHARACTERS
018200     BLOCK CONTAINS 0 RECORDS
018300     DATA RECORD IS COMPUTED-INDEX-REC-DATA.
018400 01  COMPUTED-INDEX-REC-DATA.
018500*    ONE FULL GW-INDEX-REC IMAGE - READ DURING THE PRELOAD PASS,
018600*    WRITTEN DURING THE REAL CALCULATION PASS.
018700     05  COMPUTED-INDEX-REC-IMAGE   PIC X(198).
018800     05  FILLER                     PIC X(4).
018900
019000****** ONE RECORD PER RUN OF THIS STEP - OPERATIONS RECONCILES
019100****** SELECTED/PROCESSED/FAILED/SKIPPED HERE BEFORE LETTING THE
019200****** REPORT PROGRAMS RUN AGAINST COMPUTED-INDEX (WQ-095).
019300 FD  BATCH-CONTROL
019400     RECORDING MODE IS F
019500     LABEL RECORDS ARE STANDARD
019600     RECORD CONTAINS 83 CHARACTERS
019700     BLOCK CONTAINS 0 RECORDS
019800     DATA RECORD IS BATCH-CONTROL-REC-DATA.
019900 01  BATCH-CONTROL-REC-DATA.
020000*    ONE FULL GW-CTRL-REC IMAGE - THE ONLY RECORD THIS STEP EVER
020100*    WRITES TO BATCH-CONTROL, EITHER COMPLETED OR FAILED.
020200     05  BATCH-CONTROL-REC-IMAGE    PIC X(79).
020300     05  FILLER                     PIC X(4).
020400
020500****** ONE-RECORD OPTIONAL RUNTIME PARAMETER CARD - A MISSING OR   WQ-121
020600****** EMPTY FILE (JCL DD DUMMY) MEANS "NO YEAR FILTER"            WQ-121
020700 FD  PARM-CARD                                                     WQ-121
020800     RECORDING MODE IS F                                          WQ-121
020900     LABEL RECORDS ARE STANDARD                                   WQ-121
021000     RECORD CONTAINS 10 CHARACTERS                                WQ-121
021100     BLOCK CONTAINS 0 RECORDS                                     WQ-121
021200     DATA RECORD IS PARM-CARD-REC-DATA.                           WQ-121
021300 01  PARM-CARD-REC-DATA.                                          WQ-121
021400*    RAW CARD IMAGE - THE FIRST SIX BYTES ARE THE YEAR FILTER,
021500*    THE REST IS PADDING NOBODY HAS EVER NEEDED SO FAR.
021600     05  PARM-CARD-REC-IMAGE       PIC X(6).                      WQ-121
021700     05  FILLER                    PIC X(4).                      WQ-121
021800
021900 WORKING-STORAGE SECTION.
022000
022100****** FILE-STATUS CODES FOR THE FOUR QSAM FILES THIS STEP OWNS.
022200****** MASTER-READ-OK IS TESTED AFTER EVERY MASTER-SAMPLES READ,
022300****** INDEX-WRITE-OK AFTER EVERY COMPUTED-INDEX READ *OR* WRITE
022400****** (SPACES MEANS GOOD EITHER WAY ON A QSAM FILE), CONTROL-
022500****** WRITE-OK AFTER EVERY BATCH-CONTROL WRITE (NORMAL AND
022600****** FAILED, WQ-137), AND PARM-READ-OK AFTER THE PARM-CARD
022700****** READ - SEE WQ-123.
022800 01  FILE-STATUS-CODES.
022900*    MASTER-SAMPLES STATUS - "10" IS THE NORMAL AT-END, ANYTHING
023000*    ELSE NON-SPACE IS A HARDWARE/DATA-SET PROBLEM.
023100     05  MFCODE                  PIC X(2).
023200         88  MASTER-READ-OK      VALUE SPACES.
023300         88  NO-MORE-MASTER      VALUE "10".
023400*    COMPUTED-INDEX STATUS - SHARED BY THE PRELOAD READ AND THE
023500*    MAIN-PASS WRITE, SINCE SPACES MEANS "GOOD" EITHER WAY.
023600     05  XFCODE                  PIC X(2).
023700         88  INDEX-WRITE-OK      VALUE SPACES.
023800*    BATCH-CONTROL STATUS - TESTED AFTER BOTH THE NORMAL WRITE
023900*    IN 999-CLEANUP AND THE FAILED WRITE IN 1000-ABEND-RTN.
024000     05  CFCODE                  PIC X(2).
024100         88  CONTROL-WRITE-OK    VALUE SPACES.
024200*    PARM-CARD STATUS - "10" MEANS THE CARD WAS MISSING OR
024300*    EMPTY, WHICH IS THE NORMAL, EXPECTED CASE.
024400     05  PFCODE                  PIC X(2).                        WQ-121
024500         88  PARM-READ-OK        VALUE SPACES.                    WQ-121
024600         88  NO-MORE-PARM        VALUE "10".                      WQ-121
024700     05  FILLER                  PIC X(10).
024800
024900** QSAM FILES
025000*    MASTER-SAMPLES BUFFER LAYOUT (GWINGEST'S OUTPUT RECORD)
025100 COPY GWSAMPLE.
025200*    NINE-METAL WORK RECORD PASSED TO GWPREP/GWHPICLC
025300 COPY GWMETAL.
025400*    COMPUTED-INDEX BUFFER LAYOUT (THIS PROGRAM'S OWN OUTPUT)
025500 COPY GWINDEX.
025600*    BATCH-CONTROL BUFFER LAYOUT (THIS PROGRAM'S RUN SUMMARY)
025700 COPY GWCTRL.
025800*    COMMON SYSOUT ABEND DIAGNOSTIC LINE, SHARED ACROSS THE SUITE
025900 COPY GWABEND.
026000
026100****** RUN DATE - WQ-102 STRINGS THIS INTO GWC-BATCH-ID SO TWO
026200****** SAME-DAY RERUNS DO NOT COLLIDE ON THE OPS DASHBOARD.  A
026300****** 2-DIGIT YEAR HERE WAS FLAGGED BY THE 1998 Y2K SWEEP OF
026400****** GWINGEST/GWSAMPLE BUT THIS FIELD WAS MISSED UNTIL WQ-114
026500****** WIDENED IT TO FOUR DIGITS.
026600 01  WS-TODAY-DATE-GROUP.
026700     05  WS-TODAY-DATE-FIELDS.
026800*        RUN-DATE YEAR - FOUR DIGITS SINCE WQ-114, NOT TWO
026900         10  WS-TODAY-YY         PIC 9(2).
027000*        RUN-DATE MONTH
027100         10  WS-TODAY-MM         PIC 9(2).
027200*        RUN-DATE DAY
027300         10  WS-TODAY-DD         PIC 9(2).
027400*    ALPHANUMERIC VIEW OF THE SAME SIX BYTES, USED BY THE STRING
027500*    STATEMENT THAT BUILDS GWC-BATCH-ID BELOW
027600     05  WS-TODAY-DATE-X REDEFINES WS-TODAY-DATE-FIELDS
027700                                 PIC X(6).
027800     05  FILLER                  PIC X(04).
027900
028000** ONE-RECORD OPTIONAL RUNTIME PARAMETER - YEAR FILTER             WQ-121
028100 01  PARM-CARD-FIELDS.                                            WQ-121
028200*    ZERO MEANS "NO FILTER" - SEE 850-READ-PARM-CARD
028300     05  GWP-YEAR-FILTER         PIC 9(4).                        WQ-121
028400     05  FILLER                  PIC X(2).                        WQ-121
028500
028600** KEY TABLE OF SAMPLE-IDS ALREADY ON COMPUTED-INDEX - PRELOADED   WQ-121
028700** BY 810-LOAD-INDEX-KEY-TABLE THE SAME WAY GWINGEST PRELOADS      WQ-121
028800** ITS OWN MASTER-SAMPLES KEY TABLE                                WQ-121
028900 01  GW-INDEX-KEY-TABLE.                                          WQ-121
029000*    HOW MANY ENTRIES ARE ACTUALLY IN USE BELOW - THE TABLE
029100*    ITSELF IS OVER-SIZED FOR HEADROOM, NOT PACKED
029200     05  GWK-ENTRY-COUNT         PIC 9(4) COMP.                   WQ-121
029300*    ONE 10-BYTE SAMPLE-ID PER ENTRY - 5000 IS COMFORTABLY ABOVE
029400*    A SINGLE DISTRICT'S ANNUAL SAMPLE VOLUME
029500     05  GWK-ENTRY OCCURS 5000 TIMES                              WQ-121
029600                                 PIC X(10).                       WQ-121
029700     05  FILLER                  PIC X(10).                       WQ-121
029800
029900****** THREE ONE-BYTE/ONE-WORD CONTROL FIELDS, EACH USED IN JUST
030000****** ONE PLACE.  RECODED 77-LEVEL PER WQ-127 - A FIELD THIS
030100****** SMALL DOES NOT NEED A GROUP AROUND IT.
030200*    END-OF-FILE SWITCH FOR MASTER-SAMPLES - THE ONLY LOOP
030300*    CONTROL IN 100-MAINLINE'S GOVERNING PERFORM
030400 77  MORE-MASTER-SW              PIC X(1) VALUE SPACE.             WQ-127
030500     88  NO-MORE-MASTER-RECS     VALUE "N".                        WQ-127
030600     88  MORE-MASTER-RECS        VALUE " ".                        WQ-127
030700*    SET BY 400-CHECK-ALREADY-CALC, TESTED IMMEDIATELY AFTER IN
030800*    100-MAINLINE ALONGSIDE FORCE-RECALC-OFF
030900 77  ALREADY-CALCULATED-SW       PIC X(1) VALUE "N".               WQ-127
031000     88  ALREADY-CALCULATED      VALUE "Y".                        WQ-127
031100*    RETURN CODE FROM THE GWHPICLC CALL - ZERO MEANS THE INDEX
031200*    WAS COMPUTED, NON-ZERO MEANS THE METAL RECORD WAS TOO
031300*    SPARSE TO INDEX AND THE SAMPLE IS COUNTED FAILED INSTEAD
031400 77  CALC-CALL-RET-CODE          PIC S9(4) COMP.                   WQ-127
031500
031600****** REMAINING SCRATCH FIELDS - THE INDEX-KEY-TABLE COMPARE
031700****** WORK AREA AND ITS SUBSCRIPT, USED ONLY BY
031800****** 400-CHECK-ALREADY-CALC/420-SEARCH-INDEX-KEY-TABLE.
031900 01  MISC-WS-FLDS.
032000*    THE SAMPLE-ID BEING LOOKED UP, MOVED HERE ONCE PER SAMPLE
032100*    SO THE SEARCH PARAGRAPH DOES NOT RE-MOVE IT ON EVERY PASS
032200     05  WS-KEY-COMPARE          PIC X(10).                       WQ-121
032300*    SUBSCRIPT INTO GW-INDEX-KEY-TABLE FOR THE LINEAR SCAN
032400     05  GW-KEY-SUB              PIC 9(4) COMP.                   WQ-121
032500     05  FILLER                  PIC X(10).
032600
032700****** RUN TOTALS, DISPLAYED AT 999-CLEANUP AND ALSO CARRIED ON
032800****** THE BATCH-CONTROL RECORD SO OPERATIONS DOES NOT HAVE TO
032900****** SCRAPE THE JOB LOG FOR THEM.
033000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
033100*    EVERY MASTER-SAMPLES RECORD READ, FILTERED OR NOT
033200     05  RECORDS-READ            PIC 9(7) COMP.
033300*    RECORDS THAT SURVIVED THE OPTIONAL YEAR FILTER
033400     05  RECORDS-SELECTED        PIC 9(7) COMP.                   WQ-121
033500*    RECORDS THAT ACTUALLY GOT A NEW INDEX ROW WRITTEN
033600     05  RECORDS-PROCESSED       PIC 9(7) COMP.
033700*    RECORDS WHERE GWHPICLC RETURNED A NON-ZERO RETURN CODE
033800     05  RECORDS-FAILED          PIC 9(7) COMP.
033900*    RECORDS SKIPPED BECAUSE THEY WERE ALREADY CALCULATED AND
034000*    UPSI-0 WAS NOT SET ON TO FORCE A RECALC
034100     05  RECORDS-SKIPPED         PIC 9(7) COMP.
034200     05  FILLER                  PIC X(10).
034300
034400 01  WS-CONTROL-LINE.
034500*    FIXED LABEL FOR THE END-OF-RUN SYSOUT CONTROL LINE
034600     05  FILLER                  PIC X(20)
034700                                 VALUE "GWCALC - SAMPLES: ".
034800*    TOTAL SELECTED SAMPLES, EDITED FOR DISPLAY
034900     05  WS-CTL-TOTAL            PIC ZZZ,ZZ9.
035000     05  FILLER                  PIC X(20)
035100                                 VALUE "  PROCESSED: ".
035200*    TOTAL PROCESSED SAMPLES, EDITED FOR DISPLAY
035300     05  WS-CTL-PROCESSED        PIC ZZZ,ZZ9.
035400     05  FILLER                  PIC X(35) VALUE SPACES.
035500
035600******************************************************************
035700* PROCEDURE DIVISION
035800*
035900* MAINLINE SHAPE: HOUSEKEEPING OPENS BATCH-CONTROL/SYSOUT AND
036000* BUILDS THE BATCH ID FIRST (WQ-137, SO 1000-ABEND-RTN CAN ALWAYS
036100* WRITE A FAILED RECORD NO MATTER HOW EARLY THINGS GO WRONG),
036200* THEN READS THE OPTIONAL PARM CARD AND PRELOADS THE
036300* ALREADY-CALCULATED KEY TABLE FROM COMPUTED-INDEX, THEN
036400* 100-MAINLINE RUNS ONCE PER MASTER-SAMPLES RECORD UNTIL THE
036500* MASTER IS EXHAUSTED, THEN CLEANUP WRITES BATCH-CONTROL AND
036600* CLOSES UP.
036700******************************************************************
036800 PROCEDURE DIVISION.
036900*    STEP 1 - OPEN FILES, BUILD BATCH ID, READ PARM CARD, PRELOAD
037000*    THE ALREADY-CALCULATED TABLE
037100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
037200*    STEP 2 - ONE PASS PER MASTER-SAMPLES RECORD UNTIL EXHAUSTED
037300     PERFORM 100-MAINLINE THRU 100-EXIT
037400             UNTIL NO-MORE-MASTER-RECS.
037500*    STEP 3 - WRITE BATCH-CONTROL, PRINT TOTALS, CLOSE UP
037600     PERFORM 999-CLEANUP THRU 999-EXIT.
037700     MOVE ZERO TO RETURN-CODE.
037800     GOBACK.
037900
038000******************************************************************
038100* 000-HOUSEKEEPING BUILDS GWC-BATCH-ID/GWC-STATUS AND OPENS
038200* BATCH-CONTROL AND SYSOUT BEFORE ANYTHING ELSE HAPPENS (WQ-137) -
038300* THAT WAY 1000-ABEND-RTN CAN ALWAYS WRITE A FAILED BATCH-CONTROL
038400* RECORD AND AN ABEND SYSOUT LINE REGARDLESS OF WHICH PARAGRAPH
038500* BELOW DETECTS THE PROBLEM.  IT THEN READS THE OPTIONAL
038600* YEAR-FILTER PARM CARD, OPENS COMPUTED-INDEX INPUT-ONLY LONG
038700* ENOUGH TO PRELOAD EVERY EXISTING SAMPLE-ID INTO THE
038800* ALREADY-CALCULATED KEY TABLE, THEN RE-OPENS MASTER-SAMPLES AND
038900* COMPUTED-INDEX FOR THE ACTUAL CALCULATION RUN.
039000******************************************************************
039100 000-HOUSEKEEPING.
039200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
039300     DISPLAY "******** BEGIN JOB GWCALC ********".
039400
039500*    TODAY'S DATE DRIVES THE BATCH-ID BELOW SO TWO SAME-DAY
039600*    RERUNS DO NOT COLLIDE ON THE OPS DASHBOARD (WQ-102)
039700     ACCEPT WS-TODAY-DATE-X FROM DATE.                            WQ-114
039800
039900*    OPEN BATCH-CONTROL AND SYSOUT FIRST, BEFORE ANY FILE THAT
040000*    CAN FAIL A STATUS CHECK, SO A FAILED-STATUS WRITE IS
040100*    ALWAYS POSSIBLE FROM 1000-ABEND-RTN (WQ-137)
040200     OPEN OUTPUT BATCH-CONTROL.                                    WQ-137
040300     OPEN OUTPUT SYSOUT.                                           WQ-137
040400
040500*    BUILD THE BATCH ID AND SET STATUS TO PROCESSING BEFORE ANY
040600*    READ THAT COULD ABEND, SO GW-CTRL-REC IS ALWAYS MEANINGFUL
040700*    IF 1000-ABEND-RTN HAS TO WRITE IT EARLY (WQ-137)
040800     MOVE SPACES TO GWC-BATCH-ID.                                  WQ-137
040900     STRING "GWCALC" DELIMITED BY SIZE                             WQ-137
041000            WS-TODAY-DATE-X DELIMITED BY SIZE                      WQ-137
041100            INTO GWC-BATCH-ID.                                     WQ-137
041200     MOVE ZERO TO GWC-TOTAL-SAMPLES GWC-PROCESSED                  WQ-137
041300                  GWC-FAILED GWC-SKIPPED.                          WQ-137
041400     MOVE "PROCESSING" TO GWC-STATUS.                              WQ-137
041500
041600*    ZERO OUT ALL RUN COUNTERS AND THE KEY-TABLE ENTRY COUNT
041700*    BEFORE ANY FILE ACTIVITY STARTS
041800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
041900     MOVE ZERO TO RECORDS-READ RECORDS-SELECTED                   WQ-121
042000                  RECORDS-PROCESSED                               WQ-121
042100                  RECORDS-FAILED RECORDS-SKIPPED.
042200     MOVE ZERO TO GWK-ENTRY-COUNT.                                WQ-121
042300
042400*    READ THE OPTIONAL YEAR-FILTER PARM CARD - LEAVES
042500*    GWP-YEAR-FILTER AT ZERO ("NO FILTER") IF THE CARD IS
042600*    MISSING OR EMPTY
042700     PERFORM 850-READ-PARM-CARD THRU 850-EXIT.                    WQ-121
042800
042900*    PRELOAD PASS - OPEN COMPUTED-INDEX INPUT-ONLY AND WALK IT
043000*    END TO END, LOADING EVERY EXISTING SAMPLE-ID INTO
043100*    GW-INDEX-KEY-TABLE SO 400-CHECK-ALREADY-CALC CAN SKIP
043200*    SAMPLES THIS STEP HAS ALREADY INDEXED
043300     MOVE "Y" TO MORE-MASTER-SW.                                  WQ-121
043400     PERFORM 800-OPEN-INDEX-FOR-LOAD THRU 800-EXIT.               WQ-121
043500     PERFORM 810-LOAD-INDEX-KEY-TABLE THRU 810-EXIT               WQ-121
043600             UNTIL NO-MORE-MASTER-RECS.                           WQ-121
043700
043800*    REAL-RUN PASS - REOPEN MASTER-SAMPLES INPUT AND COMPUTED-
043900*    INDEX EXTEND (APPEND) SO THIS RUN'S NEW ROWS LAND AFTER
044000*    WHATEVER THE PRELOAD PASS JUST READ
044100     PERFORM 820-OPEN-FILES-FOR-RUN THRU 820-EXIT.                WQ-121
044200
044300*    PRIME THE MASTER-SAMPLES READ LOOP FOR 100-MAINLINE
044400     MOVE "Y" TO MORE-MASTER-SW.
044500     PERFORM 900-READ-MASTER THRU 900-EXIT.
044600 000-EXIT.
044700     EXIT.
044800
044900******************************************************************
045000* 100-MAINLINE - ONE PASS PER MASTER-SAMPLES RECORD.  THE YEAR
045100* FILTER (IF ANY) IS APPLIED FIRST, THEN THE ALREADY-CALCULATED
045200* CHECK, BEFORE THE EXPENSIVE GWPREP/GWHPICLC CALLS ARE MADE -
045300* NO SENSE BUILDING A METAL WORK RECORD FOR A SAMPLE THAT IS
045400* ABOUT TO BE SKIPPED ANYWAY.
045500******************************************************************
045600 100-MAINLINE.
045700     MOVE "100-MAINLINE" TO PARA-NAME.
045800     ADD 1 TO RECORDS-READ.
045900
046000*    A NON-ZERO GWP-YEAR-FILTER THAT DOES NOT MATCH THE SAMPLE'S
046100*    OWN YEAR MEANS THIS RECORD IS OUT OF SCOPE FOR THE RUN -
046200*    READ THE NEXT ONE AND DO NOT COUNT IT AS SELECTED
046300     IF GWP-YEAR-FILTER NOT = ZERO                                WQ-121
046400        AND GWS-YEAR NOT = GWP-YEAR-FILTER                        WQ-121
046500         PERFORM 900-READ-MASTER THRU 900-EXIT                    WQ-121
046600         GO TO 100-EXIT.                                          WQ-121
046700
046800*    THE SAMPLE CLEARED THE YEAR FILTER (OR THERE WAS NONE) -
046900*    COUNT IT AS SELECTED FOR THIS RUN
047000     ADD 1 TO RECORDS-SELECTED.                                   WQ-121
047100
047200*    LOOK THE SAMPLE-ID UP IN THE ALREADY-CALCULATED KEY TABLE
047300     PERFORM 400-CHECK-ALREADY-CALC THRU 400-EXIT.                WQ-121
047400
047500*    A SAMPLE ALREADY ON COMPUTED-INDEX IS SKIPPED UNLESS
047600*    UPSI-0 IS ON TO FORCE A RECALCULATE
047700     IF ALREADY-CALCULATED AND FORCE-RECALC-OFF                   WQ-121
047800         ADD 1 TO RECORDS-SKIPPED                                 WQ-121
047900         PERFORM 900-READ-MASTER THRU 900-EXIT                    WQ-121
048000         GO TO 100-EXIT.                                          WQ-121
048100
048200*    CLEAR BOTH WORK RECORDS SO NO FIELD FROM A PRIOR SAMPLE
048300*    CAN LEAK INTO THIS ONE
048400     INITIALIZE GW-METAL-REC.
048500     INITIALIZE GW-INDEX-REC.
048600
048700****** GWPREP CONVERTS THE RAW PPB/PPM LAB READINGS ON THE MASTER
048800****** RECORD INTO THE NINE WHO-COMPARABLE METAL CONCENTRATIONS -
048900****** SEE THAT PROGRAM FOR THE UNIT CONVERSIONS.
049000     CALL "GWPREP" USING GW-SAMPLE-REC, GW-METAL-REC.
049100
049200****** GWHPICLC DOES THE ACTUAL HPI/HEI/CD/MI ARITHMETIC AND
049300****** RETURNS A NON-ZERO CALC-CALL-RET-CODE ONLY WHEN THE METAL
049400****** WORK RECORD IS TOO SPARSE TO INDEX AT ALL (E.G. EVERY
049500****** METAL ABSENT) - THAT IS A DATA PROBLEM ON ONE SAMPLE, NOT
049600****** A REASON TO ABEND THE WHOLE STATE'S BATCH.
049700     CALL "GWHPICLC" USING GW-METAL-REC, GW-INDEX-REC,
049800                            CALC-CALL-RET-CODE.
049900
050000*    A NON-ZERO RETURN CODE MEANS THIS ONE SAMPLE COULD NOT BE
050100*    INDEXED - COUNT IT FAILED AND MOVE ON, DO NOT ABEND
050200     IF CALC-CALL-RET-CODE NOT = ZERO                             WQ-121
050300         ADD 1 TO RECORDS-FAILED                                  WQ-121
050400         PERFORM 900-READ-MASTER THRU 900-EXIT                    WQ-121
050500         GO TO 100-EXIT.                                          WQ-121
050600
050700*    THE CALL SUCCEEDED - COPY THE IDENTIFYING FIELDS ONTO THE
050800*    INDEX RECORD BEFORE WRITING IT
050900     PERFORM 200-BUILD-INDEX-HEADER THRU 200-EXIT.
051000
051100*    WRITE THE NEW INDEX ROW - A BAD STATUS HERE MEANS
051200*    COMPUTED-INDEX ITSELF CANNOT BE TRUSTED AND ABENDS THE STEP
051300     WRITE COMPUTED-INDEX-REC-DATA FROM GW-INDEX-REC.
051400     IF NOT INDEX-WRITE-OK                                        WQ-123
051500         MOVE "*** BAD FILE STATUS WRITING COMPUTED-INDEX" TO      WQ-123
051600              ABEND-REASON                                        WQ-123
051700         MOVE XFCODE TO ACTUAL-VAL                                WQ-123
051800         GO TO 1000-ABEND-RTN.                                    WQ-123
051900*    ADD THE NEWLY-WRITTEN SAMPLE TO THE IN-MEMORY KEY TABLE TOO,
052000*    SO A DUPLICATE ON THE SAME MASTER-SAMPLES FILE IN THE SAME
052100*    RUN IS ALSO CAUGHT BY 400-CHECK-ALREADY-CALC
052200     ADD 1 TO GWK-ENTRY-COUNT.                                    WQ-121
052300     MOVE GWX-SAMPLE-ID TO GWK-ENTRY(GWK-ENTRY-COUNT).             WQ-121
052400     ADD 1 TO RECORDS-PROCESSED.
052500
052600     PERFORM 900-READ-MASTER THRU 900-EXIT.
052700 100-EXIT.
052800     EXIT.
052900
053000******************************************************************
053100* 200-BUILD-INDEX-HEADER COPIES THE IDENTIFYING FIELDS FROM THE
053200* MASTER RECORD ONTO THE INDEX RECORD - GWHPICLC ITSELF ONLY EVER
053300* SEES THE METAL WORK RECORD AND KNOWS NOTHING ABOUT SAMPLE-ID,
053400* LOCATION OR COORDINATES.
053500******************************************************************
053600 200-BUILD-INDEX-HEADER.
053700     MOVE "200-BUILD-INDEX-HEADER" TO PARA-NAME.
053800*    SAMPLE SERIAL NUMBER IS THE JOIN KEY EVERY DOWNSTREAM STEP
053900*    USES TO GO BACK TO THE MASTER RECORD
054000     MOVE GWS-S-NO       TO GWX-SAMPLE-ID.                        WQ-090
054100*    COLLECTION YEAR, CARRIED THROUGH SO GWDIST/GWSUMM NEVER
054200*    NEED TO RE-OPEN MASTER-SAMPLES
054300     MOVE GWS-YEAR       TO GWX-CALC-YEAR.
054400*    LOCATION/STATE/DISTRICT AND THE COORDINATE PAIR - ALL
054500*    PASSED THROUGH UNCHANGED FOR THE MAP-FACING REPORTS
054600     MOVE GWS-LOCATION   TO GWX-LOCATION-NAME.
054700     MOVE GWS-STATE      TO GWX-STATE.
054800     MOVE GWS-DISTRICT   TO GWX-DISTRICT.
054900     MOVE GWS-LATITUDE   TO GWX-LATITUDE.
055000     MOVE GWS-LONGITUDE  TO GWX-LONGITUDE.
055100 200-EXIT.
055200     EXIT.
055300
055400******************************************************************
055500* 400-CHECK-ALREADY-CALC (WQ-121) - LINEAR SCAN OF THE KEY TABLE
055600* PRELOADED AT HOUSEKEEPING.  ONLY REACHED FOR A SAMPLE THAT
055700* SURVIVED THE YEAR FILTER, SO WS-KEY-COMPARE IS ALWAYS A REAL
055800* SAMPLE-ID.
055900******************************************************************
056000 400-CHECK-ALREADY-CALC.                                          WQ-121
056100     MOVE "400-CHECK-ALREADY-CALC" TO PARA-NAME.                  WQ-121
056200*    START PESSIMISTIC - PROVE THE SAMPLE IS ALREADY THERE,
056300*    DON'T ASSUME IT
056400     MOVE "N" TO ALREADY-CALCULATED-SW.                           WQ-121
056500     MOVE GWS-S-NO TO WS-KEY-COMPARE.                             WQ-121
056600*    LINEAR SCAN, NOT SEARCH ALL - THE TABLE IS UNSORTED SINCE
056700*    IT IS LOADED IN COMPUTED-INDEX'S NATURAL WRITE ORDER
056800     PERFORM 420-SEARCH-INDEX-KEY-TABLE THRU 420-EXIT             WQ-121
056900             VARYING GW-KEY-SUB FROM 1 BY 1                       WQ-121
057000             UNTIL GW-KEY-SUB > GWK-ENTRY-COUNT                   WQ-121
057100                OR ALREADY-CALCULATED.                            WQ-121
057200 400-EXIT.                                                        WQ-121
057300     EXIT.                                                        WQ-121
057400
057500****** ONE TABLE-ROW COMPARE PER CALL, DRIVEN BY THE PERFORM
057600****** VARYING ABOVE - THE SWITCH IS LEFT ALONE ON A MISS SO THE
057700****** LOOP CONTINUES TO THE NEXT ENTRY.
057800 420-SEARCH-INDEX-KEY-TABLE.                                      WQ-121
057900     IF GWK-ENTRY(GW-KEY-SUB) = WS-KEY-COMPARE                    WQ-121
058000         MOVE "Y" TO ALREADY-CALCULATED-SW.                       WQ-121
058100 420-EXIT.                                                        WQ-121
058200     EXIT.                                                        WQ-121
058300
058400****** CLOSES ALL FOUR FILES THIS STEP HAS OPEN AT NORMAL END OR
058500****** JUST BEFORE THE FORCED ABEND IN 1000-ABEND-RTN.
058600 700-CLOSE-FILES.
058700     MOVE "700-CLOSE-FILES" TO PARA-NAME.
058800     CLOSE MASTER-SAMPLES, COMPUTED-INDEX, BATCH-CONTROL, SYSOUT.
058900 700-EXIT.
059000     EXIT.
059100
059200****** FIRST OF THE TWO COMPUTED-INDEX OPENS THIS STEP DOES -
059300****** INPUT ONLY, JUST LONG ENOUGH TO WALK THE FILE ONCE FOR
059400****** THE PRELOAD IN 810 BELOW.
059500 800-OPEN-INDEX-FOR-LOAD.                                         WQ-121
059600     MOVE "800-OPEN-INDEX-FOR-LOAD" TO PARA-NAME.                 WQ-121
059700     OPEN INPUT COMPUTED-INDEX.                                   WQ-121
059800 800-EXIT.                                                        WQ-121
059900     EXIT.                                                        WQ-121
060000
060100******************************************************************
060200* 810-LOAD-INDEX-KEY-TABLE (WQ-121) - READS COMPUTED-INDEX END TO
060300* END BEFORE THE REAL CALCULATION RUN STARTS, LOADING EVERY
060400* EXISTING SAMPLE-ID INTO THE ALREADY-CALCULATED TABLE.  A GENUINE
060500* READ ERROR HERE (NOT SIMPLE AT-END) IS UNRECOVERABLE (WQ-123) -
060600* THE TABLE WOULD OTHERWISE BE BUILT ON PARTIAL DATA AND A SAMPLE
060700* COULD BE SILENTLY RECALCULATED OR SILENTLY SKIPPED.
060800******************************************************************
060900 810-LOAD-INDEX-KEY-TABLE.                                        WQ-121
061000     MOVE "810-LOAD-INDEX-KEY-TABLE" TO PARA-NAME.                WQ-121
061100     READ COMPUTED-INDEX INTO GW-INDEX-REC                        WQ-121
061200         AT END                                                   WQ-121
061300*            NORMAL END OF THE PRELOAD PASS - CLOSE THE
061400*            INPUT-ONLY OPEN, THE REAL-RUN OPEN COMES NEXT
061500             CLOSE COMPUTED-INDEX                                 WQ-121
061600             MOVE "N" TO MORE-MASTER-SW                           WQ-121
061700             GO TO 810-EXIT                                       WQ-121
061800     END-READ.                                                    WQ-121
061900*    A GENUINE READ ERROR DURING THE PRELOAD PASS - ABEND RATHER
062000*    THAN RISK A HALF-BUILT KEY TABLE
062100     IF NOT INDEX-WRITE-OK                                        WQ-123
062200         MOVE "*** BAD FILE STATUS LOADING COMPUTED-INDEX" TO      WQ-123
062300              ABEND-REASON                                        WQ-123
062400         MOVE XFCODE TO ACTUAL-VAL                                WQ-123
062500         GO TO 1000-ABEND-RTN.                                    WQ-123
062600*    RECORD READ CLEANLY - ADD ITS SAMPLE-ID TO THE TABLE
062700     ADD 1 TO GWK-ENTRY-COUNT.                                    WQ-121
062800     MOVE GWX-SAMPLE-ID TO GWK-ENTRY(GWK-ENTRY-COUNT).             WQ-121
062900 810-EXIT.                                                        WQ-121
063000     EXIT.                                                        WQ-121
063100
063200****** SECOND OF THE TWO COMPUTED-INDEX OPENS - EXTEND (APPEND)
063300****** THIS TIME, SO THE REAL CALCULATION PASS ADDS ROWS AFTER
063400****** WHATEVER THE PRELOAD PASS JUST FINISHED READING.
063500 820-OPEN-FILES-FOR-RUN.                                          WQ-121
063600     MOVE "820-OPEN-FILES-FOR-RUN" TO PARA-NAME.                  WQ-121
063700     MOVE "Y" TO MORE-MASTER-SW.                                  WQ-121
063800     OPEN INPUT MASTER-SAMPLES.                                   WQ-121
063900     OPEN EXTEND COMPUTED-INDEX.                                  WQ-121
064000 820-EXIT.                                                        WQ-121
064100     EXIT.                                                        WQ-121
064200
064300******************************************************************
064400* 850-READ-PARM-CARD (WQ-121) - A MISSING OR EMPTY PARM CARD (JCL
064500* DD DUMMY) IS A NORMAL, EXPECTED RUN MODE (NO YEAR FILTER), NOT
064600* AN ERROR - THAT IS WHY THE AT-END BRANCH JUST DEFAULTS THE
064700* FILTER TO ZERO RATHER THAN ABENDING.  A GENUINE READ ERROR ON A
064800* CARD THAT *IS* PRESENT, THOUGH, IS UNRECOVERABLE (WQ-123).
064900******************************************************************
065000 850-READ-PARM-CARD.                                              WQ-121
065100     MOVE "850-READ-PARM-CARD" TO PARA-NAME.                      WQ-121
065200*    DEFAULT TO "NO FILTER" BEFORE EVEN ATTEMPTING THE READ
065300     MOVE ZERO TO GWP-YEAR-FILTER.                                WQ-121
065400     OPEN INPUT PARM-CARD.                                        WQ-121
065500     READ PARM-CARD INTO PARM-CARD-FIELDS                         WQ-121
065600         AT END                                                   WQ-121
065700*            CARD MISSING OR EMPTY - THIS IS THE COMMON CASE,
065800*            NOT AN ERROR - JUST CLOSE AND MOVE ON
065900             MOVE ZERO TO GWP-YEAR-FILTER                         WQ-121
066000             CLOSE PARM-CARD                                      WQ-123
066100             GO TO 850-EXIT                                       WQ-123
066200     END-READ.                                                    WQ-121
066300*    THE CARD WAS PRESENT BUT THE READ ITSELF FAILED - THIS IS
066400*    NOT THE NORMAL AT-END CASE AND IS UNRECOVERABLE
066500     IF NOT PARM-READ-OK                                          WQ-123
066600         MOVE "*** BAD FILE STATUS READING PARM-CARD" TO          WQ-123
066700              ABEND-REASON                                        WQ-123
066800         MOVE PFCODE TO ACTUAL-VAL                                WQ-123
066900         GO TO 1000-ABEND-RTN.                                    WQ-123
067000     CLOSE PARM-CARD.                                             WQ-121
067100 850-EXIT.                                                        WQ-121
067200     EXIT.                                                        WQ-121
067300
067400******************************************************************
067500* 900-READ-MASTER - PRIMES AND RE-READS MASTER-SAMPLES.  A
067600* GENUINE READ ERROR (NOT AT-END) ABENDS SINCE THE REST OF THE
067700* MASTER CAN NO LONGER BE TRUSTED (WQ-123).
067800******************************************************************
067900 900-READ-MASTER.
068000     MOVE "900-READ-MASTER" TO PARA-NAME.
068100     READ MASTER-SAMPLES INTO GW-SAMPLE-REC
068200         AT END
068300*            NORMAL END OF FILE - STOP THE GOVERNING PERFORM IN
068400*            THE MAINLINE
068500         MOVE "N" TO MORE-MASTER-SW
068600         GO TO 900-EXIT
068700     END-READ.
068800*    A GENUINE READ ERROR - EVERY SAMPLE AFTER THIS ONE IS NOW
068900*    SUSPECT, SO ABEND RATHER THAN SILENTLY UNDER-PROCESS
069000     IF NOT MASTER-READ-OK                                        WQ-123
069100         MOVE "*** BAD FILE STATUS READING MASTER-SAMPLES" TO      WQ-123
069200              ABEND-REASON                                        WQ-123
069300         MOVE MFCODE TO ACTUAL-VAL                                WQ-123
069400         GO TO 1000-ABEND-RTN.                                    WQ-123
069500 900-EXIT.
069600     EXIT.
069700
069800******************************************************************
069900* 999-CLEANUP - NORMAL END OF RUN.  BUILDS THE FINAL COUNTS ONTO
070000* GW-CTRL-REC, MARKS THE STATUS COMPLETED, WRITES BATCH-CONTROL
070100* AND THE SYSOUT CONTROL LINE, THEN CLOSES EVERYTHING.
070200******************************************************************
070300 999-CLEANUP.
070400     MOVE "999-CLEANUP" TO PARA-NAME.
070500*    CARRY THE FINAL RUN TOTALS ONTO THE BATCH-CONTROL RECORD
070600     MOVE RECORDS-SELECTED  TO GWC-TOTAL-SAMPLES.                 WQ-121
070700     MOVE RECORDS-PROCESSED TO GWC-PROCESSED.
070800     MOVE RECORDS-FAILED    TO GWC-FAILED.
070900     MOVE RECORDS-SKIPPED   TO GWC-SKIPPED.
071000*    THE RUN REACHED HERE WITHOUT ABENDING - STATUS IS COMPLETED
071100     MOVE "COMPLETED"       TO GWC-STATUS.
071200
071300*    SUCCESS RATE IS PROCESSED OVER SELECTED, ZERO-GUARDED SO A
071400*    RUN WITH NO SELECTED SAMPLES DOES NOT DIVIDE BY ZERO
071500     IF GWC-TOTAL-SAMPLES = ZERO                                  WQ-095
071600         MOVE ZERO TO GWC-SUCCESS-RATE                            WQ-095
071700     ELSE                                                         WQ-095
071800         COMPUTE GWC-SUCCESS-RATE ROUNDED =                       WQ-095
071900                 (RECORDS-PROCESSED / RECORDS-SELECTED) * 100.    WQ-121
072000
072100*    WRITE THE COMPLETED BATCH-CONTROL RECORD - A BAD STATUS
072200*    HERE IS UNRECOVERABLE, THE STEP HAS NO OTHER WAY TO TELL
072300*    OPERATIONS THE RUN FINISHED
072400     WRITE BATCH-CONTROL-REC-DATA FROM GW-CTRL-REC.
072500     IF NOT CONTROL-WRITE-OK                                      WQ-123
072600         MOVE "*** BAD FILE STATUS WRITING BATCH-CONTROL" TO       WQ-123
072700              ABEND-REASON                                        WQ-123
072800         MOVE CFCODE TO ACTUAL-VAL                                WQ-123
072900         GO TO 1000-ABEND-RTN.                                    WQ-123
073000
073100*    BUILD AND WRITE THE HUMAN-READABLE SYSOUT CONTROL LINE -
073200*    JUST A CONVENIENCE FOR WHOEVER IS EYEBALLING THE JOB LOG
073300     MOVE RECORDS-SELECTED  TO WS-CTL-TOTAL.                      WQ-121
073400     MOVE RECORDS-PROCESSED TO WS-CTL-PROCESSED.
073500     WRITE SYSOUT-REC FROM WS-CONTROL-LINE.
073600
073700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
073800
073900*    ECHO THE SAME TOTALS TO THE CONSOLE FOR THE OPERATOR
074000     DISPLAY "** SAMPLES READ     **" RECORDS-READ.
074100     DISPLAY "** SAMPLES SELECTED **" RECORDS-SELECTED.           WQ-121
074200     DISPLAY "** SAMPLES PROCESSED **" RECORDS-PROCESSED.
074300     DISPLAY "** SAMPLES SKIPPED  **" RECORDS-SKIPPED.            WQ-121
074400     DISPLAY "** SAMPLES FAILED   **" RECORDS-FAILED.             WQ-121
074500     DISPLAY "*** NORMAL COMPLETION - JOB GWCALC ***".            WQ-136
074600 999-EXIT.
074700     EXIT.
074800
074900******************************************************************
075000* 1000-ABEND-RTN - COMMON UNRECOVERABLE-ERROR EXIT FOR THIS STEP.
075100* REACHED FROM A FILE-STATUS CHECK ANYWHERE ABOVE (WQ-123).
075200* PARA-NAME/ABEND-REASON/ACTUAL-VAL ARE ALREADY SET BY WHOEVER
075300* BRANCHED HERE.  AS OF WQ-137 THIS PARAGRAPH ALSO WRITES A
075400* FAILED BATCH-CONTROL RECORD BEFORE THE FORCED ABEND - PREVIOUSLY
075500* GWC-FAILED-STATUS WAS NEVER REACHABLE AND BATCH-CONTROL SIMPLY
075600* HAD NO RECORD AT ALL FOR AN ABENDED RUN.
075700******************************************************************
075800 1000-ABEND-RTN.
075900*    CARRY WHATEVER TOTALS HAD ACCUMULATED BEFORE THE ABEND -
076000*    THESE ARE PARTIAL BY DEFINITION BUT STILL TELL OPERATIONS
076100*    HOW FAR THE RUN GOT
076200     MOVE RECORDS-SELECTED  TO GWC-TOTAL-SAMPLES.                 WQ-137
076300     MOVE RECORDS-PROCESSED TO GWC-PROCESSED.                     WQ-137
076400     MOVE RECORDS-FAILED    TO GWC-FAILED.                        WQ-137
076500     MOVE RECORDS-SKIPPED   TO GWC-SKIPPED.                       WQ-137
076600     MOVE "FAILED" TO GWC-STATUS.                                 WQ-137
076700     WRITE BATCH-CONTROL-REC-DATA FROM GW-CTRL-REC.               WQ-137
076800     WRITE SYSOUT-REC FROM GW-ABEND-REC.
076900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
077000     DISPLAY "*** ABNORMAL END OF JOB - GWCALC ***" UPON CONSOLE.
077100     DIVIDE ZERO INTO 1.

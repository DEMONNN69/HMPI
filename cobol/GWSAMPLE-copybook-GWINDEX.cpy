000100******************************************************************
000200* GWINDEX  --  COMPUTED INDEX RECORD                              *
000300*                                                                *
000400*        ONE RECORD PER SAMPLE ON THE COMPUTED-INDEX FILE, KEYED *
000500*        BY SAMPLE-ID.  WRITTEN BY GWCALC, READ BY GWDIST,        *
000600*        GWHOTSPT AND GWSUMM.                                     *
000700******************************************************************
000800* CHANGE LOG
000900*   REQ#     DATE     BY   DESCRIPTION
001000*   -----  --------  ---   --------------------------------------
001100*   WQ-072  02/28/01  TGD  ORIGINAL LAYOUT
001200*   WQ-090  11/09/04  RPS  ADDED METALS-USED AND CALC-METHOD
001250*   WQ-137  02/09/17  DLM  COMMENT PASS ONLY - FIELD-BY-FIELD
001260*                          REMARKS ADDED AFTER THE GWC-FAILED-
001270*                          STATUS REVIEW ON GWCALC TURNED UP HOW
001280*                          THIN THE COMMENTS WERE IN THIS MEMBER
001300******************************************************************
001400 01  GW-INDEX-REC.
001450*    SAME SAMPLE SERIAL NUMBER GWINGEST ASSIGNED ON MASTER-
001460*    SAMPLES, CARRIED FORWARD BY GWCALC AS THE JOIN KEY BACK TO
001470*    GWS-S-NO - HELD ALPHANUMERIC HERE SINCE THIS RECORD IS NEVER
001480*    ARITHMETICALLY COMBINED ON THE SAMPLE ID ITSELF.
001500     05  GWX-SAMPLE-ID           PIC X(10).
001550*    COPIED FROM GWS-YEAR AT CALCULATION TIME - NOT RECOMPUTED,
001560*    JUST CARRIED THROUGH SO A REPORT READING COMPUTED-INDEX
001570*    ALONE NEVER HAS TO JOIN BACK TO MASTER-SAMPLES FOR IT.
001600     05  GWX-CALC-YEAR           PIC 9(4).
001700     05  GWX-LOCATION-NAME       PIC X(30).
001800     05  GWX-STATE               PIC X(20).
001900     05  GWX-DISTRICT            PIC X(20).
001950*    COPIED FROM GWS-COORDS - GWDIST AND GWHOTSPT BOTH RELY ON
001960*    THIS PAIR TO PLOT AND FILTER SAMPLES WITHOUT REACHING BACK
001970*    TO MASTER-SAMPLES.
002000     05  GWX-COORDS.
002100         10  GWX-LATITUDE        PIC S9(4)V9(6).
002200         10  GWX-LONGITUDE       PIC S9(4)V9(6).
002250*    ALPHANUMERIC REDEFINITION OF THE SAME TEN BYTES, MIRRORING
002260*    GWS-COORDS-X ON THE MASTER RECORD.
002300     05  GWX-COORDS-X REDEFINES GWX-COORDS.
002400         10  GWX-LATITUDE-X      PIC X(10).
002500         10  GWX-LONGITUDE-X     PIC X(10).
002550*    THE FOUR POLLUTION INDICES GWCALC COMPUTES FOR THIS SAMPLE -
002560*    HPI (HEAVY METAL POLLUTION INDEX), HEI (HEAVY METAL
002570*    EVALUATION INDEX), CD (DEGREE OF CONTAMINATION) AND MI
002580*    (METAL INDEX).  ALL FOUR SHARE THE SAME SIGNED S9(7)V9(4)
002590*    SHAPE SO THEY CAN BE REDEFINED AS A TABLE BELOW.
002600     05  GWX-INDEX-VALUES.
002700         10  GWX-HPI-VALUE       PIC S9(7)V9(4).
002800         10  GWX-HEI-VALUE       PIC S9(7)V9(4).
002900         10  GWX-CD-VALUE        PIC S9(7)V9(4).
003000         10  GWX-MI-VALUE        PIC S9(7)V9(4).
003050*    TABLE VIEW OF THE SAME FOUR INDEX VALUES - USED BY ANY
003060*    CALLING PROGRAM THAT WANTS TO WALK ALL FOUR FIGURES IN A
003070*    LOOP RATHER THAN NAMING EACH ONE INDIVIDUALLY.
003100     05  GWX-INDEX-VALUES-X REDEFINES GWX-INDEX-VALUES.
003200         10  GWX-INDEX-OCCURS    PIC S9(7)V9(4) OCCURS 4 TIMES.
003250*    GWCALC'S FOUR-VALUE COMPLIANCE CATEGORY, DERIVED FROM
003260*    GWX-HPI-VALUE AGAINST THE WHO_2011 STANDARD - NOT THE SAME
003270*    SCALE AS THE FIVE MAP BANDS GWDIST BUILDS FOR THE
003280*    CARTOGRAPHY REPORT, WHICH RECLASSIFY THE SAME HPI FIGURE ON
003290*    A DIFFERENT CUT-POINT SET FOR A DIFFERENT AUDIENCE.
003300     05  GWX-QUALITY-CATEGORY    PIC X(10).
003400         88  GWX-EXCELLENT       VALUE "EXCELLENT".
003500         88  GWX-GOOD            VALUE "GOOD".
003600         88  GWX-MODERATE        VALUE "MODERATE".
003700         88  GWX-POOR            VALUE "POOR".
003750*    STANDARD USED FOR THE COMPARISON ABOVE - A LITERAL SINCE THE
003760*    SUITE HAS ONLY EVER SUPPORTED ONE STANDARD, BUT CARRIED AS A
003770*    FIELD RATHER THAN A COMMENT SO A FUTURE STANDARD CHANGE CAN
003780*    BE STAMPED ONTO EXISTING HISTORICAL RECORDS FOR AN AUDIT
003790*    TRAIL WITHOUT A RECORD LAYOUT CHANGE.
003800     05  GWX-CALC-METHOD         PIC X(10) VALUE "WHO_2011".
003850*    NAME OF THE CALCULATION ENGINE - CURRENTLY ALWAYS THE
003860*    LITERAL BELOW, SINCE GWHPICLC IS THE ONLY ENGINE THIS SUITE
003870*    HAS EVER CALLED.
003900     05  GWX-COMPUTED-BY         PIC X(20)
004000                                 VALUE "GWHPICLC ENGINE".
004050*    HOW MANY OF THE THREE HEAVY METALS (FE/AS/U) WERE ACTUALLY
004060*    PRESENT ON THE MASTER RECORD AND THEREFORE FED INTO THE
004070*    INDEX CALCULATION - A SAMPLE MISSING ALL THREE STILL GETS AN
004080*    INDEX RECORD, JUST ONE WITH GWX-METALS-USED AT ZERO.
004100     05  GWX-METALS-USED         PIC 9(2).
004200     05  FILLER                  PIC X(10).

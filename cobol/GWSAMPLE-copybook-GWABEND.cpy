000100******************************************************************
000200* GWABEND  --  DIAGNOSTIC/ABEND PRINT LINE                       *
000300*                                                                *
000400*        WRITTEN TO SYSOUT WHEN A BATCH PROGRAM IN THIS SUITE    *
000500*        HITS AN UNRECOVERABLE CONDITION (OUT-OF-BALANCE FILE,   *
000600*        MISSING MASTER RECORD, IMPOSSIBLE FILE STATUS).         *
000700******************************************************************
000800* CHANGE LOG
000900*   REQ#     DATE     BY   DESCRIPTION
001000*   -----  --------  ---   --------------------------------------
001100*   WQ-014  04/02/93  RPS  ORIGINAL LAYOUT
001200*   WQ-058  07/01/98  DLM  Y2K - WIDENED PARA-NAME DISPLAY FIELD
001300******************************************************************
001400 01  GW-ABEND-REC.
001500     05  PARA-NAME               PIC X(30).
001600     05  ABEND-REASON            PIC X(40).
001700     05  EXPECTED-VAL            PIC X(10).
001800     05  ACTUAL-VAL              PIC X(10).
001900     05  FILLER                  PIC X(40).

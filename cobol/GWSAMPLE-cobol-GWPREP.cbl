000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GWPREP.
000400 AUTHOR. R. P. SUBRAMANIAM.
000500 INSTALLATION. WATER QUALITY DATA CENTER.
000600 DATE-WRITTEN. 09/14/94.
000700 DATE-COMPILED. 09/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SMALL UTILITY SUBPROGRAM CALLED BY GWCALC.  TAKES ONE
001400*          GROUND-WATER SAMPLE MASTER RECORD AND BUILDS THE NINE-
001500*          METAL WORK RECORD GWHPICLC NEEDS TO COMPUTE HPI/HEI/
001600*          CD/MI.  ONLY THREE OF THE NINE STANDARD METALS ARE
001700*          ACTUALLY MEASURED BY THIS LAB NETWORK (ARSENIC, IRON,
001800*          URANIUM) - THE REMAINING SIX ARE CARRIED AT ZERO SO
001900*          THE CALCULATOR CAN STILL WEIGH ALL NINE STANDARDS.
002000*
002100******************************************************************
002200* CHANGE LOG
002300*   REQ#     DATE     BY   DESCRIPTION
002400*   -----  --------  ---   --------------------------------------
002500*   WQ-081  04/09/02  RPS  ORIGINAL PROGRAM (SPLIT OUT OF GWCALC)
002600*   WQ-090  11/09/04  RPS  METAL-REC WIDENED TO CARRY ALL 9 SLOTS
002700*   WQ-102  09/03/07  TGD  COMMENTS CLARIFIED PER AUDITOR REQUEST
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 INPUT-OUTPUT SECTION.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
004000 01  MISC-FIELDS.
004100     05  PPB-DIVISOR             PIC 9(4) COMP-3 VALUE 1000.
004200     05  FILLER                  PIC X(10).
004300
004400 LINKAGE SECTION.
004500 COPY GWSAMPLE.
004600 COPY GWMETAL.
004700
004800 PROCEDURE DIVISION USING GW-SAMPLE-REC, GW-METAL-REC.
004900     IF GWS-AS-PRESENT
005000         COMPUTE GWM-ARSENIC ROUNDED =
005100                 GWS-AS-PPB / PPB-DIVISOR
005200     ELSE
005300         MOVE ZERO TO GWM-ARSENIC.
005400
005500     IF GWS-FE-PRESENT
005600         MOVE GWS-FE-PPM TO GWM-IRON
005700     ELSE
005800         MOVE ZERO TO GWM-IRON.
005900
006000     IF GWS-U-PRESENT
006100         COMPUTE GWM-URANIUM ROUNDED =
006200                 GWS-U-PPB / PPB-DIVISOR
006300     ELSE
006400         MOVE ZERO TO GWM-URANIUM.
006500
006600******** THESE SIX ARE NOT COLLECTED BY THIS LAB NETWORK - THEY
006700******** STILL PARTICIPATE IN THE HPI DENOMINATOR AT ZERO MG/L
006800     MOVE ZERO TO GWM-LEAD.
006900     MOVE ZERO TO GWM-CADMIUM.
007000     MOVE ZERO TO GWM-CHROMIUM.
007100     MOVE ZERO TO GWM-MERCURY.
007200     MOVE ZERO TO GWM-ZINC.
007300     MOVE ZERO TO GWM-COPPER.
007400
007500     GOBACK.

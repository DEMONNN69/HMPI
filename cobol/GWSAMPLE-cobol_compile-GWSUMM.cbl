000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GWSUMM.
000400 AUTHOR. T. G. DEVASIA.
000500 INSTALLATION. WATER QUALITY DATA CENTER.
000600 DATE-WRITTEN. 11/03/95.
000700 DATE-COMPILED. 11/03/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SUMMARY STATISTICS REPORT.  A ONE-PAGE OVERVIEW OF THE
001400*          RUN - HOW MANY SAMPLES ARE ON MASTER-SAMPLES, HOW MANY
001500*          OF THOSE HAVE A CORRESPONDING COMPUTED-INDEX RECORD,
001600*          AND HOW MANY ARE STILL PENDING CALCULATION.  RUN LAST
001700*          IN THE STEP CHAIN SO OPERATIONS HAS ONE NUMBER TO
001800*          CHECK BEFORE CLOSING THE BATCH WINDOW.
001900*
002000*          NOTE THIS PROGRAM DOES NOT MATCH MASTER-SAMPLES AND
002100*          COMPUTED-INDEX RECORD FOR RECORD - IT SIMPLY COUNTS
002200*          BOTH FILES AND SUBTRACTS.  THAT IS DELIBERATE - A
002300*          KEY-BY-KEY COMPARE WOULD NEED BOTH FILES IN THE SAME
002400*          SAMPLE-SERIAL-NUMBER SEQUENCE, WHICH GWCALC DOES NOT
002500*          GUARANTEE ACROSS A RESTART.  IF THE PENDING COUNT EVER
002600*          LOOKS WRONG, CHECK GWCALC'S OWN RETURN CODE FIRST.
002700*
002750*          BECAUSE THIS STEP RUNS LAST, IT IS ALSO THE CHEAPEST
002760*          PLACE TO CATCH A BATCH WHERE GWCALC ABENDED PARTWAY
002770*          THROUGH - THE PROCESSED-SAMPLES FIGURE WILL SIMPLY BE
002780*          SMALLER THAN EXPECTED AND THE PENDING FIGURE LARGER.
002790*          THIS PROGRAM DOES NOT ITSELF DECIDE WHETHER THAT IS AN
002800*          ERROR CONDITION - IT ONLY REPORTS THE THREE COUNTS AND
002810*          LEAVES THE JUDGEMENT CALL TO WHOEVER READS THE REPORT.
002820*
002830*          THE TOTAL-SAMPLES FIGURE INCLUDES EVERY RECORD ON
002840*          MASTER-SAMPLES REGARDLESS OF WHEN IT WAS INGESTED -
002850*          THIS IS NOT A DAILY-DELTA COUNT, IT IS A FULL-FILE
002860*          COUNT TAKEN AT WHATEVER POINT IN THE BATCH WINDOW THIS
002870*          STEP HAPPENS TO RUN.
002900*
002950*          UNLIKE GWDIST AND GWHOTSPT THIS PROGRAM NEEDS NO
002960*          COORDINATE OR HPI DATA AT ALL - IT IS PURELY A RECORD
002970*          COUNT ACROSS TWO FILES, WHICH IS WHY ITS WORKING-
002980*          STORAGE AND PROCEDURE DIVISION ARE THE SMALLEST IN THE
002990*          WHOLE SUITE.
003000*
003100******************************************************************
003200* CHANGE LOG
003300*   REQ#     DATE     BY   DESCRIPTION
003400*   -----  --------  ---   --------------------------------------
003500*   WQ-087  03/16/07  TGD  ORIGINAL PROGRAM
003600*   WQ-123  09/04/12  TGD  FILE-STATUS CHECKS ON MASTER-SAMPLES,
003700*                          COMPUTED-INDEX AND SUMM-REPORT NOW
003800*                          ABEND THE STEP ON A BAD STATUS CODE -
003900*                          AUDITOR FINDING, SAME PATTERN DALYEDIT
004000*                          USES OVER IN THE HOSPITAL SUITE
004100*   WQ-127  10/15/12  DLM  MORE-MASTER-SW AND MORE-INDEX-SW
004200*                          RECODED 77-LEVEL - MISC-WS-FLDS GROUP
004300*                          DROPPED, IT HELD NOTHING BUT THESE TWO
004400*                          SWITCHES AND A FILLER
004500*   WQ-131  04/02/14  RPS  Y2K+ FOLLOW-UP AUDIT - CONFIRMED THIS
004600*                          PROGRAM CARRIES NO 2-DIGIT DATE FIELDS
004700*                          OF ITS OWN (IT PRINTS RECORD COUNTS
004800*                          ONLY, NOT DATES)
004900*   WQ-136  07/11/16  SNK  END-OF-JOB CONSOLE WORDING STANDARDIZED
005000*                          ACROSS THE WHOLE SUITE PER OPS REQUEST
005050*   WQ-137  02/09/17  DLM  COMMENT PASS ONLY - NO LOGIC CHANGED.
005060*                          PARAGRAPH-LEVEL REMARKS ADDED AFTER THE
005070*                          GWC-FAILED-STATUS REVIEW ON GWCALC
005080*                          TURNED UP HOW THIN THE COMMENTS WERE ON
005090*                          THE REPORT STEPS
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005750*    NO CLASS TESTS AND NO UPSI SWITCHES ARE NEEDED IN THIS STEP -
005760*    THIS PROGRAM TAKES NO PARAMETER CARD AND HAS NO RESTART-VS-
005770*    FRESH-RUN DISTINCTION THE WAY GWINGEST DOES.
005800     C01 IS NEXT-PAGE.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300         ASSIGN TO UT-S-SYSOUT
006400         ORGANIZATION IS SEQUENTIAL.
006500
006550*    MASTER-SAMPLES IS OPENED INPUT ONLY - THIS STEP NEVER
006560*    REWRITES A MASTER RECORD, IT ONLY COUNTS THEM.
006600     SELECT MASTER-SAMPLES
006700         ASSIGN TO UT-S-GWMASTR
006800         ORGANIZATION IS SEQUENTIAL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS MFCODE.
007100
007150*    COMPUTED-INDEX IS ALSO OPENED INPUT ONLY - THIS IS THE THIRD
007160*    PROGRAM IN THE SUITE, ALONGSIDE GWDIST AND GWHOTSPT, THAT
007170*    READS THIS FILE WITHOUT EVER WRITING BACK TO IT.
007200     SELECT COMPUTED-INDEX
007300         ASSIGN TO UT-S-GWINDEX
007400         ORGANIZATION IS SEQUENTIAL
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS XFCODE.
007700
007800     SELECT SUMM-REPORT
007900         ASSIGN TO UT-S-GWSUMMR
008000         ORGANIZATION IS SEQUENTIAL
008100         ACCESS MODE IS SEQUENTIAL
008200         FILE STATUS IS RFCODE.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SYSOUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 132 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SYSOUT-REC.
009200 01  SYSOUT-REC.
009250*    THE ONLY THING EVER WRITTEN HERE IS THE ABEND DIAGNOSTIC LINE
009260*    FROM GW-ABEND-REC (COPY GWABEND).
009300     05  SYSOUT-REC-DATA            PIC X(128).
009400     05  FILLER                     PIC X(4).
009500
009600****** THIS STEP OPENS MASTER-SAMPLES INPUT ONLY - IT NEVER
009700****** REWRITES A MASTER RECORD, IT ONLY COUNTS THEM.  THE RECORD
009800****** IMAGE ITSELF IS NEVER UNPACKED HERE BEYOND THE MOVE INTO
009900****** GW-SAMPLE-REC IN 900-READ-MASTER - THIS STEP NEEDS NO
009950****** INDIVIDUAL FIELD OFF THE MASTER RECORD, JUST THE FACT THAT
009960****** ONE MORE RECORD EXISTS.
010000 FD  MASTER-SAMPLES
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 270 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS MASTER-SAMPLE-REC-DATA.
010600 01  MASTER-SAMPLE-REC-DATA.
010700     05  MASTER-SAMPLE-REC-IMAGE    PIC X(266).
010800     05  FILLER                     PIC X(4).
010900
011000****** COMPUTED-INDEX IS READ-ONLY IN THIS STEP - GWCALC OWNS THE
011100****** ONLY WRITE TO THIS FILE ANYWHERE IN THE SUITE.  LIKE
011200****** MASTER-SAMPLES ABOVE, THE IMAGE IS MOVED WHOLESALE INTO
011300****** GW-INDEX-REC AND NO INDIVIDUAL FIELD IS EVER REFERENCED -
011400****** THIS STEP CARES ONLY THAT THE RECORD EXISTS.
011500 FD  COMPUTED-INDEX
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 202 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS COMPUTED-INDEX-REC-DATA.
012100 01  COMPUTED-INDEX-REC-DATA.
012200     05  COMPUTED-INDEX-REC-IMAGE   PIC X(198).
012300     05  FILLER                     PIC X(4).
012400
012500****** THREE-LINE REPORT (HEADING PLUS THREE DETAIL LINES) - THE
012600****** SMALLEST PRINT FILE OF ANY PROGRAM IN THE SUITE, REFLECTING
012700****** HOW LITTLE THIS STEP ACTUALLY HAS TO SAY.
012800 FD  SUMM-REPORT
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 132 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS SUMM-REPORT-REC.
013400 01  SUMM-REPORT-REC.
013450*    WHICHEVER OF THE TWO PRINT-LINE LAYOUTS BELOW IS CURRENTLY
013460*    BEING WRITTEN.
013500     05  SUMM-REPORT-REC-DATA       PIC X(128).
013600     05  FILLER                     PIC X(4).
013700
013800 WORKING-STORAGE SECTION.
013900
014000****** FILE-STATUS CODES FOR THE THREE FILES THIS STEP OWNS.
014100****** MASTER-READ-OK AND INDEX-READ-OK ARE TESTED AFTER EVERY
014200****** READ THAT IS NOT AN AT-END; REPORT-WRITE-OK IS TESTED
014300****** AFTER EVERY SUMM-REPORT WRITE - SEE WQ-123.
014400 01  FILE-STATUS-CODES.
014450*    MASTER-SAMPLES READ STATUS.
014500     05  MFCODE                  PIC X(2).
014600         88  MASTER-READ-OK      VALUE SPACES.                    WQ-123
014650*        NORMAL END-OF-FILE CODE, TESTED SEPARATELY IN
014660*        900-READ-MASTER BELOW.
014700         88  NO-MORE-MASTER      VALUE "10".
014750*    COMPUTED-INDEX READ STATUS.
014800     05  XFCODE                  PIC X(2).
014900         88  INDEX-READ-OK       VALUE SPACES.                    WQ-123
014950*        NORMAL END-OF-FILE CODE, TESTED SEPARATELY IN
014960*        910-READ-INDEX BELOW.
015000         88  NO-MORE-INDEX       VALUE "10".
015050*    SUMM-REPORT WRITE STATUS - ONE CODE COVERS BOTH PRINT-LINE
015060*    LAYOUTS BELOW SINCE THEY SHARE SUMM-REPORT-REC.
015100     05  RFCODE                  PIC X(2).
015200         88  REPORT-WRITE-OK     VALUE SPACES.
015300     05  FILLER                  PIC X(10).
015400
015500** QSAM FILES
015600 COPY GWSAMPLE.
015700 COPY GWINDEX.
015800
015900****** END-OF-FILE SWITCHES FOR THE TWO INPUT FILES.  BOTH
016000****** RECODED 77-LEVEL PER WQ-127; THE MISC-WS-FLDS GROUP THEY
016100****** USED TO LIVE IN HELD NOTHING ELSE AND WAS DROPPED.
016200 77  MORE-MASTER-SW              PIC X(1) VALUE SPACE.            WQ-127
016300     88  NO-MORE-MASTER-RECS     VALUE "N".                       WQ-127
016400     88  MORE-MASTER-RECS        VALUE " ".                       WQ-127
016500 77  MORE-INDEX-SW               PIC X(1) VALUE SPACE.            WQ-127
016600     88  NO-MORE-INDEX-RECS      VALUE "N".                       WQ-127
016700     88  MORE-INDEX-RECS         VALUE " ".                       WQ-127
016800
016900****** RECORD-COUNT ACCUMULATORS - ALL THREE ARE PRINTED ON THE
017000****** REPORT AND DISPLAYED TO THE CONSOLE AT END OF JOB.
017100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017150*    EVERY RECORD ON MASTER-SAMPLES, COUNTED IN 100-COUNT-MASTER.
017200     05  TOTAL-SAMPLES           PIC 9(7) COMP.
017250*    EVERY RECORD ON COMPUTED-INDEX, COUNTED IN 200-COUNT-INDEX -
017260*    THIS IS THE "HOW MANY SAMPLES DID GWCALC ACTUALLY FINISH"
017270*    FIGURE.
017300     05  PROCESSED-SAMPLES       PIC 9(7) COMP.
017350*    DERIVED IN 999-CLEANUP - TOTAL-SAMPLES MINUS PROCESSED-
017360*    SAMPLES, FLOORED AT ZERO SO A SHORT-COUNTED COMPUTED-INDEX
017370*    FROM A MID-RUN GWCALC ABEND NEVER PRINTS A NEGATIVE FIGURE.
017400     05  PENDING-SAMPLES         PIC 9(7) COMP.
017500     05  FILLER                  PIC X(10).
017550*    ALL THREE COUNTERS ARE COMP RATHER THAN DISPLAY - NONE OF
017560*    THEM IS EVER PRINTED IN SIGNED OR EDITED FORM UNTIL IT IS
017570*    MOVED INTO SDL-COUNT-O BELOW, SO THERE IS NO REASON TO CARRY
017580*    THEM AS ZONED DECIMAL IN WORKING-STORAGE.
017600
017700****** REPORT HEADING - ONE LINE, NO COLUMN LABELS NEEDED SINCE
017800****** EVERY DETAIL LINE CARRIES ITS OWN LABEL FIELD.
017900 01  SUMM-HEADING-LINE-1.
018000     05  FILLER                  PIC X(35)
018100                        VALUE "GROUND-WATER BATCH SUMMARY REPORT".
018200     05  FILLER                  PIC X(97) VALUE SPACES.
018300
018400****** ONE OF THESE PER COUNT PRINTED - THREE TIMES PER RUN, ONCE
018500****** EACH FOR TOTAL, PROCESSED AND PENDING.  THE LABEL FIELD IS
018600****** RE-MOVED EACH TIME RATHER THAN HAVING THREE SEPARATE 01-
018700****** LEVEL LAYOUTS, SINCE ALL THREE LINES SHARE THE SAME SHAPE.
018800 01  SUMM-DETAIL-LINE.
018900     05  FILLER                  PIC X(24) VALUE SPACES.
019000     05  SDL-LABEL-O             PIC X(24).
019100     05  SDL-COUNT-O             PIC ZZZ,ZZ9.
019200     05  FILLER                  PIC X(77) VALUE SPACES.
019300
019400 COPY GWABEND.
019500
019600******************************************************************
019700* PROCEDURE DIVISION
019800*
019900* MAINLINE IS TWO SEPARATE COUNTING PASSES, ONE PER INPUT FILE -
020000* MASTER-SAMPLES FIRST, THEN COMPUTED-INDEX - FOLLOWED BY A
020100* SUBTRACT TO GET THE PENDING COUNT.  NEITHER FILE IS RE-READ
020200* AGAINST THE OTHER; SEE THE REMARKS ABOVE ON WHY.
020300******************************************************************
020400 PROCEDURE DIVISION.
020450*    STEP 1 - OPEN ALL FOUR FILES, ZERO THE COUNTERS, PRIME BOTH
020460*    READ LOOPS.
020500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020550*    STEP 2 - COUNT EVERY MASTER-SAMPLES RECORD, ONE PASS.
020600     PERFORM 100-COUNT-MASTER THRU 100-EXIT
020700             UNTIL NO-MORE-MASTER-RECS.
020750*    STEP 3 - COUNT EVERY COMPUTED-INDEX RECORD, A SEPARATE PASS
020760*    THAT DOES NOT REFERENCE THE MASTER-SAMPLES COUNT AT ALL.
020800     PERFORM 200-COUNT-INDEX THRU 200-EXIT
020900             UNTIL NO-MORE-INDEX-RECS.
020950*    STEP 4 - DERIVE PENDING, PRINT THE REPORT, DISPLAY TOTALS AND
020960*    CLOSE.
021000     PERFORM 999-CLEANUP THRU 999-EXIT.
021100     MOVE ZERO TO RETURN-CODE.
021200     GOBACK.
021300
021400******************************************************************
021500* 000-HOUSEKEEPING - OPENS ALL FOUR FILES, ZEROES THE THREE RUN
021600* COUNTERS AND PRIMES BOTH READ LOOPS SO MAINLINE'S TWO PERFORM
021700* UNTIL STATEMENTS CAN TEST THEIR SWITCHES IMMEDIATELY.
021800******************************************************************
021900 000-HOUSEKEEPING.
022000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022100     DISPLAY "******** BEGIN JOB GWSUMM ********".
022200
022300     OPEN INPUT  MASTER-SAMPLES.
022400     OPEN INPUT  COMPUTED-INDEX.
022500     OPEN OUTPUT SUMM-REPORT.
022600     OPEN OUTPUT SYSOUT.
022700
022750*    ZERO EVERY COUNTER BEFORE EITHER READ LOOP STARTS - A RE-RUN
022760*    OF THIS STEP MUST NOT CARRY FORWARD ANY PRIOR TOTAL.
022800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
022900     MOVE ZERO TO TOTAL-SAMPLES PROCESSED-SAMPLES PENDING-SAMPLES.
023000
023100     MOVE "Y" TO MORE-MASTER-SW.
023200     PERFORM 900-READ-MASTER THRU 900-EXIT.
023300
023400     MOVE "Y" TO MORE-INDEX-SW.
023500     PERFORM 910-READ-INDEX THRU 910-EXIT.
023600 000-EXIT.
023700     EXIT.
023800
023900******************************************************************
024000* 100-COUNT-MASTER - FIRST PASS.  JUST COUNTS MASTER-SAMPLES
024100* RECORDS - NOTHING ON THE RECORD ITSELF IS EVER INSPECTED, ONLY
024200* ITS EXISTENCE MATTERS TO THIS STEP.
024300******************************************************************
024400 100-COUNT-MASTER.
024500     MOVE "100-COUNT-MASTER" TO PARA-NAME.
024600     ADD 1 TO TOTAL-SAMPLES.
024650*    NEXT MASTER-SAMPLES RECORD, IF ANY.
024700     PERFORM 900-READ-MASTER THRU 900-EXIT.
024800 100-EXIT.
024900     EXIT.
025000
025100******************************************************************
025200* 200-COUNT-INDEX - SECOND PASS.  JUST COUNTS COMPUTED-INDEX
025300* RECORDS, ENTIRELY INDEPENDENT OF THE MASTER-SAMPLES PASS ABOVE -
025400* THE TWO COUNTS ARE COMBINED ONLY IN 999-CLEANUP BELOW.
025500******************************************************************
025600 200-COUNT-INDEX.
025700     MOVE "200-COUNT-INDEX" TO PARA-NAME.
025800     ADD 1 TO PROCESSED-SAMPLES.
025850*    NEXT COMPUTED-INDEX RECORD, IF ANY.
025900     PERFORM 910-READ-INDEX THRU 910-EXIT.
026000 200-EXIT.
026100     EXIT.
026200
026300******************************************************************
026400* 700-CLOSE-FILES - SHARED BY THE NORMAL-END PATH IN 999-CLEANUP
026500* AND THE FORCED-ABEND PATH IN 1000-ABEND-RTN.
026600******************************************************************
026700 700-CLOSE-FILES.
026800     MOVE "700-CLOSE-FILES" TO PARA-NAME.
026900     CLOSE MASTER-SAMPLES, COMPUTED-INDEX, SUMM-REPORT, SYSOUT.
027000 700-EXIT.
027100     EXIT.
027200
027300******************************************************************
027400* 900-READ-MASTER - A GENUINE READ ERROR (NOT AT-END) ABENDS
027500* SINCE A BAD TOTAL-SAMPLES COUNT WOULD MAKE THE PENDING FIGURE
027600* MEANINGLESS TO OPERATIONS (WQ-123).
027700******************************************************************
027800 900-READ-MASTER.
027900     MOVE "900-READ-MASTER" TO PARA-NAME.
027950*    READ INTO GW-SAMPLE-REC EVEN THOUGH NO FIELD OF IT IS EVER
027960*    REFERENCED BELOW - THIS KEEPS THE COPYBOOK LAYOUT AVAILABLE
027970*    IN WORKING-STORAGE SHOULD A FUTURE REQUEST NEED TO BREAK OUT
027980*    AN INDIVIDUAL FIELD, WITHOUT TOUCHING THE READ STATEMENT.
028000     READ MASTER-SAMPLES INTO GW-SAMPLE-REC
028050*        NORMAL END OF MASTER-SAMPLES - STOP THE FIRST-PASS LOOP
028060*        IN MAINLINE.
028100         AT END
028200         MOVE "N" TO MORE-MASTER-SW
028300         GO TO 900-EXIT
028400     END-READ.
028450*    A GENUINE READ ERROR - THE SAME AUDITOR FINDING (WQ-123)
028460*    APPLIED THROUGHOUT THE SUITE.
028500     IF NOT MASTER-READ-OK                                        WQ-123
028600         MOVE "*** BAD FILE STATUS READING MASTER-SAMPLES" TO      WQ-123
028700              ABEND-REASON                                        WQ-123
028800         MOVE MFCODE TO ACTUAL-VAL                                WQ-123
028900         GO TO 1000-ABEND-RTN.                                    WQ-123
029000 900-EXIT.
029100     EXIT.
029200
029300******************************************************************
029400* 910-READ-INDEX - THIS PROGRAM ONLY CARES ABOUT THE INDEX-FILE
029500* RECORD COUNT SO THE SAME PARAGRAPH IS USED TO PRIME AND
029600* RE-READ.  A GENUINE READ ERROR ABENDS THE SAME AS
029700* 900-READ-MASTER ABOVE, FOR THE SAME REASON (WQ-123).
029800******************************************************************
029900 910-READ-INDEX.
030000     MOVE "910-READ-INDEX" TO PARA-NAME.
030100     READ COMPUTED-INDEX INTO GW-INDEX-REC
030150*        NORMAL END OF COMPUTED-INDEX - STOP THE SECOND-PASS LOOP
030160*        IN MAINLINE.
030200         AT END
030300         MOVE "N" TO MORE-INDEX-SW
030400         GO TO 910-EXIT
030500     END-READ.
030550*    A GENUINE READ ERROR - THE SAME AUDITOR FINDING (WQ-123)
030560*    APPLIED THROUGHOUT THE SUITE.
030600     IF NOT INDEX-READ-OK                                         WQ-123
030700         MOVE "*** BAD FILE STATUS READING COMPUTED-INDEX" TO      WQ-123
030800              ABEND-REASON                                        WQ-123
030900         MOVE XFCODE TO ACTUAL-VAL                                WQ-123
031000         GO TO 1000-ABEND-RTN.                                    WQ-123
031100 910-EXIT.
031200     EXIT.
031300
031400******************************************************************
031500* 999-CLEANUP - DERIVES THE PENDING-SAMPLES FIGURE, PRINTS THE
031600* THREE-LINE REPORT, DISPLAYS ALL THREE RUN TOTALS TO THE CONSOLE
031700* AND CLOSES THE FILES.  NORMAL END OF RUN.
031800******************************************************************
031900 999-CLEANUP.
032000     MOVE "999-CLEANUP" TO PARA-NAME.
032100*    IF A MID-RUN GWCALC ABEND LEFT COMPUTED-INDEX WITH MORE
032200*    RECORDS THAN MASTER-SAMPLES SOMEHOW HAS (SHOULD NEVER HAPPEN
032300*    IN NORMAL OPERATION, BUT THIS STEP DOES NOT TRUST THAT),
032400*    FLOOR PENDING AT ZERO RATHER THAN LET THE SUBTRACT GO
032500*    NEGATIVE ON AN UNSIGNED COMP FIELD.
032600     IF PROCESSED-SAMPLES > TOTAL-SAMPLES
032700         MOVE ZERO TO PENDING-SAMPLES
032800     ELSE
032900         SUBTRACT PROCESSED-SAMPLES FROM TOTAL-SAMPLES
033000             GIVING PENDING-SAMPLES.
033100
033150*    HEADING LINE FIRST - EVERY SUMM-REPORT WRITE BELOW SHARES
033160*    THE SAME STATUS CHECK, REPEATED PER WRITE PER WQ-123.
033200     WRITE SUMM-REPORT-REC FROM SUMM-HEADING-LINE-1.
033300     IF NOT REPORT-WRITE-OK                                       WQ-123
033400         MOVE "*** BAD FILE STATUS WRITING SUMM-REPORT" TO         WQ-123
033500              ABEND-REASON                                        WQ-123
033600         MOVE RFCODE TO ACTUAL-VAL                                WQ-123
033700         GO TO 1000-ABEND-RTN.                                    WQ-123
033800
033850*    DETAIL LINE 1 OF 3 - TOTAL SAMPLES ON MASTER-SAMPLES.
033900     MOVE "TOTAL SAMPLES          :" TO SDL-LABEL-O.
034000     MOVE TOTAL-SAMPLES TO SDL-COUNT-O.
034100     WRITE SUMM-REPORT-REC FROM SUMM-DETAIL-LINE.
034200     IF NOT REPORT-WRITE-OK                                       WQ-123
034300         MOVE "*** BAD FILE STATUS WRITING SUMM-REPORT" TO         WQ-123
034400              ABEND-REASON                                        WQ-123
034500         MOVE RFCODE TO ACTUAL-VAL                                WQ-123
034600         GO TO 1000-ABEND-RTN.                                    WQ-123
034700
034750*    DETAIL LINE 2 OF 3 - HOW MANY OF THOSE MASTER RECORDS ALREADY
034760*    HAVE A COMPUTED-INDEX COUNTERPART.
034800     MOVE "PROCESSED SAMPLES      :" TO SDL-LABEL-O.
034900     MOVE PROCESSED-SAMPLES TO SDL-COUNT-O.
035000     WRITE SUMM-REPORT-REC FROM SUMM-DETAIL-LINE.
035100     IF NOT REPORT-WRITE-OK                                       WQ-123
035200         MOVE "*** BAD FILE STATUS WRITING SUMM-REPORT" TO         WQ-123
035300              ABEND-REASON                                        WQ-123
035400         MOVE RFCODE TO ACTUAL-VAL                                WQ-123
035500         GO TO 1000-ABEND-RTN.                                    WQ-123
035600
035650*    DETAIL LINE 3 OF 3 - THE DERIVED PENDING FIGURE, THE ONE
035660*    NUMBER OPERATIONS ACTUALLY CHECKS BEFORE CLOSING THE WINDOW.
035700     MOVE "PENDING SAMPLES        :" TO SDL-LABEL-O.
035800     MOVE PENDING-SAMPLES TO SDL-COUNT-O.
035900     WRITE SUMM-REPORT-REC FROM SUMM-DETAIL-LINE.
036000     IF NOT REPORT-WRITE-OK                                       WQ-123
036100         MOVE "*** BAD FILE STATUS WRITING SUMM-REPORT" TO         WQ-123
036200              ABEND-REASON                                        WQ-123
036300         MOVE RFCODE TO ACTUAL-VAL                                WQ-123
036400         GO TO 1000-ABEND-RTN.                                    WQ-123
036500
036600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
036700
036750*    THE SAME THREE FIGURES, ECHOED TO THE CONSOLE SO OPERATIONS
036760*    CAN SEE THEM WITHOUT PULLING THE PRINTED REPORT.
036800     DISPLAY "** TOTAL SAMPLES     **" TOTAL-SAMPLES.
036900     DISPLAY "** PROCESSED SAMPLES **" PROCESSED-SAMPLES.
037000     DISPLAY "** PENDING SAMPLES   **" PENDING-SAMPLES.
037100     DISPLAY "*** NORMAL COMPLETION - JOB GWSUMM ***".             WQ-136
037200 999-EXIT.
037300     EXIT.
037400
037500******************************************************************
037600* 1000-ABEND-RTN - COMMON UNRECOVERABLE-ERROR EXIT FOR THIS STEP.
037700* REACHED FROM A FILE-STATUS CHECK ANYWHERE ABOVE (WQ-123).
037750* PARA-NAME AND ABEND-REASON ARE ALREADY SET BY WHOEVER BRANCHED
037760* HERE.
037800******************************************************************
037900 1000-ABEND-RTN.
038000     WRITE SYSOUT-REC FROM GW-ABEND-REC.
038100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
038200     DISPLAY "*** ABNORMAL END OF JOB - GWSUMM ***" UPON CONSOLE.
038250*    FORCED ARITHMETIC EXCEPTION - THE SHOP'S STANDARD WAY OF
038260*    GUARANTEEING A NON-ZERO CONDITION CODE ON THIS COMPILER.
038300     DIVIDE ZERO INTO 1.
